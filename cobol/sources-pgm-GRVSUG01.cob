000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GRVSUG01.
000500 AUTHOR.         P KULKARNI.
000600 INSTALLATION.   MUNICIPAL CORPORATION DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   11 JAN 1998.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PRODUCE THE 3 LINE
001200*               FALLBACK ACTION SUGGESTION PRINTED ON A TICKET
001300*               WHEN THE ISSUE CATEGORY IS ONE OF THE FIVE
001400*               COMMON NUISANCE TYPES, OR A GENERIC SUGGESTION
001500*               KEYED OFF THE PRIORITY LABEL OTHERWISE.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* GRV031  11/01/1998  PKULK    - INITIAL VERSION, COVERS POTHOLE,
002100*                       SEWAGE_OVERFLOW, STREET_LIGHT_OUT,
002200*                       GARBAGE, WATER, AND THE GENERIC FALLBACK.
002300*-----------------------------------------------------------------
002400* GRV037  14/10/2000  PKULK    - GENERIC LINE 1 NOW KEYED ON
002500*                       PRIORITY LABEL CRITICAL/HIGH RATHER THAN
002600*                       SCORE, TO MATCH THE NEW LABEL BANDS ADDED
002700*                       TO GRVSCR01.
002800*-----------------------------------------------------------------
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
003700                       ON  STATUS IS U0-ON
003800                       OFF STATUS IS U0-OFF.
003900***************
004000 DATA DIVISION.
004100***************
004200 FILE SECTION.
004300 WORKING-STORAGE SECTION.
004400*************************
004500 77  WS77-TRACE-SW            PIC X(01) VALUE "N".
004600     88  WS77-TRACE-ON               VALUE "Y".
004700*                        SET ON BY UPSI-0 FOR A DIAGNOSTIC RUN -
004800*                        SEE MAIN-MODULE.
004900 01  FILLER                          PIC X(24)        VALUE
005000     "** PROGRAM GRVSUG01 **".
005100*
005200*---------------- KEYWORD-TO-SUGGESTION CATALOGUE ---------------*
005300*    KWLEN CARRIES THE TRUE LENGTH OF THE KEYWORD SO THE SCAN     *
005400*    BELOW DOES NOT MATCH ON THE TRAILING SPACE-FILL OF THE       *
005500*    PIC X(15) KEYWORD SLOT (SEE GRVCLS01 FOR THE SAME PROBLEM).  *
005600 01  WS-CATKEY-LITERAL.
005700     05  FILLER  PIC X(18) VALUE "POTHOLE         07".
005800     05  FILLER  PIC X(18) VALUE "SEWAGE_OVERFLOW 15".
005900     05  FILLER  PIC X(18) VALUE "STREET_LIGHT_OUT16".
006000     05  FILLER  PIC X(18) VALUE "GARBAGE         07".
006100     05  FILLER  PIC X(18) VALUE "WATER           05".
006200 01  WS-CATKEY-TABLE REDEFINES WS-CATKEY-LITERAL.
006300     05  WS-CATKEY-ENTRY OCCURS 5 TIMES.
006400         10  WS-CATKEY-WORD       PIC X(16).
006500         10  WS-CATKEY-LEN        PIC 9(02).
006600*
006700 01  WS-SUG-LITERAL.
006800     05  FILLER  PIC X(80) VALUE
006900         "Dispatch road crew to inspect and patch the pothole within 24 hours.".
007000     05  FILLER  PIC X(80) VALUE
007100         "Install warning signage immediately to prevent accidents.".
007200     05  FILLER  PIC X(80) VALUE
007300         "Document with before/after photos and update the ticket accordingly.".
007400     05  FILLER  PIC X(80) VALUE
007500         "Deploy sanitation crew to clear the blocked drain immediately.".
007600     05  FILLER  PIC X(80) VALUE
007700         "Disinfect the surrounding area to prevent disease spread.".
007800     05  FILLER  PIC X(80) VALUE
007900         "File a maintenance report to schedule permanent drain repair.".
008000     05  FILLER  PIC X(80) VALUE
008100         "Notify electrical department to replace the faulty bulb/fixture.".
008200     05  FILLER  PIC X(80) VALUE
008300         "Install temporary lighting if area poses a safety risk.".
008400     05  FILLER  PIC X(80) VALUE
008500         "Check connected lights on the same circuit for systematic failures.".
008600     05  FILLER  PIC X(80) VALUE
008700         "Schedule an emergency pickup for the reported garbage accumulation.".
008800     05  FILLER  PIC X(80) VALUE
008900         "Identify and penalize illegal dumping if applicable.".
009000     05  FILLER  PIC X(80) VALUE
009100         "Increase collection frequency in this area if recurring.".
009200     05  FILLER  PIC X(80) VALUE
009300         "Dispatch a plumber to inspect and fix the reported water issue.".
009400     05  FILLER  PIC X(80) VALUE
009500         "Inform affected residents of the estimated restoration time.".
009600     05  FILLER  PIC X(80) VALUE
009700         "Check if neighboring areas are affected and escalate if widespread.".
009800 01  WS-SUG-TABLE REDEFINES WS-SUG-LITERAL.
009900     05  WS-SUG-ENTRY OCCURS 5 TIMES.
010000         10  WS-SUG-LINE OCCURS 3 TIMES PIC X(80).
010100         10  WS-SUG-BLOCK REDEFINES WS-SUG-LINE
010200                                  PIC X(240).
010300*                        WHOLE-ENTRY VIEW - GSUG01 MOVES THIS
010400*                        AS A SINGLE ITEM WHEN ONLY LINE-1 FITS.
010500*
010600 01  WK-C-WORK-AREA.
010700     05  WS-CAT-UPPER                 PIC X(30).
010800     05  WS-N-SUB1                    PIC S9(04) COMP VALUE ZEROS.
010900     05  WS-MATCH-SUB                 PIC S9(04) COMP VALUE ZEROS.
011000     05  WS-SCAN-LEN                  PIC S9(04) COMP VALUE ZEROS.
011100     05  FILLER                       PIC X(01).
011200*
011300 LINKAGE SECTION.
011400*****************
011500     COPY GSUG01.
011600 EJECT
011700********************************************
011800 PROCEDURE DIVISION USING WK-GSUG01.
011900********************************************
012000 MAIN-MODULE.
012100     IF U0-ON
012200         MOVE "Y"                TO WS77-TRACE-SW
012300         DISPLAY "GRVSUG01 - DIAGNOSTIC TRACE ENABLED"
012400     END-IF.
012500     PERFORM A000-INITIALISE-ROUTINE
012600        THRU A099-INITIALISE-ROUTINE-EX.
012700     PERFORM B100-FIND-KEYWORD-ROUTINE
012800        THRU B199-FIND-KEYWORD-ROUTINE-EX.
012900     IF WS-MATCH-SUB > 0
013000         PERFORM B200-LOAD-SPECIFIC-ROUTINE
013100            THRU B299-LOAD-SPECIFIC-ROUTINE-EX
013200     ELSE
013300         PERFORM B300-LOAD-GENERIC-ROUTINE
013400            THRU B399-LOAD-GENERIC-ROUTINE-EX
013500     END-IF.
013600     EXIT PROGRAM.
013700*---------------------------------------------------------------*
013800 A000-INITIALISE-ROUTINE.
013900*---------------------------------------------------------------*
014000     MOVE SPACES                 TO WK-GSUG01-OUTPUT.
014100     MOVE ZEROS                  TO WS-MATCH-SUB.
014200     MOVE WK-GSUG01-ISSUE-CATEGORY TO WS-CAT-UPPER.
014300     INSPECT WS-CAT-UPPER
014400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
014500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014600 A099-INITIALISE-ROUTINE-EX.
014700     EXIT.
014800*---------------------------------------------------------------*
014900*  LOOK FOR THE FIRST KEYWORD (IN CATALOGUE ORDER) APPEARING     *
015000*  ANYWHERE IN THE ISSUE CATEGORY TEXT.                          *
015100*---------------------------------------------------------------*
015200 B100-FIND-KEYWORD-ROUTINE.
015300     PERFORM B110-CHECK-ONE-KEYWORD-ROUTINE
015400        THRU B119-CHECK-ONE-KEYWORD-ROUTINE-EX
015500        VARYING WS-N-SUB1 FROM 1 BY 1
015600        UNTIL WS-N-SUB1 > 5.
015700 B199-FIND-KEYWORD-ROUTINE-EX.
015800     EXIT.
015900*---------------------------------------------------------------*
016000 B110-CHECK-ONE-KEYWORD-ROUTINE.
016100*---------------------------------------------------------------*
016200     IF WS-MATCH-SUB = 0
016300         MOVE ZEROS              TO WS-SCAN-LEN
016400         INSPECT WS-CAT-UPPER TALLYING WS-SCAN-LEN FOR ALL
016500             WS-CATKEY-WORD (WS-N-SUB1)
016600                 (1:WS-CATKEY-LEN (WS-N-SUB1))
016700         IF WS-SCAN-LEN > 0
016800             MOVE WS-N-SUB1      TO WS-MATCH-SUB
016900         END-IF
017000     END-IF.
017100 B119-CHECK-ONE-KEYWORD-ROUTINE-EX.
017200     EXIT.
017300*---------------------------------------------------------------*
017400 B200-LOAD-SPECIFIC-ROUTINE.
017500*---------------------------------------------------------------*
017600     MOVE WS-SUG-LINE (WS-MATCH-SUB 1) TO WK-GSUG01-LINE-1.
017700     MOVE WS-SUG-LINE (WS-MATCH-SUB 2) TO WK-GSUG01-LINE-2.
017800     MOVE WS-SUG-LINE (WS-MATCH-SUB 3) TO WK-GSUG01-LINE-3.
017900 B299-LOAD-SPECIFIC-ROUTINE-EX.
018000     EXIT.
018100*---------------------------------------------------------------*
018200 B300-LOAD-GENERIC-ROUTINE.
018300*---------------------------------------------------------------*
018400     IF WK-GSUG01-PRIORITY-LABEL = "CRITICAL" OR = "HIGH    "
018500         MOVE "Treat as emergency and act within 24 hours."
018600                                 TO WK-GSUG01-LINE-1
018700     ELSE
018800         MOVE "Schedule resolution within SLA window."
018900                                 TO WK-GSUG01-LINE-1
019000     END-IF.
019100     MOVE "Assign a technician and update ticket status to IN_PROGRESS."
019200                                 TO WK-GSUG01-LINE-2.
019300     MOVE "Follow up with the citizen after completion for satisfaction rating."
019400                                 TO WK-GSUG01-LINE-3.
019500 B399-LOAD-GENERIC-ROUTINE-EX.
019600     EXIT.
019700******************************************************************
019800************** END OF PROGRAM SOURCE -  GRVSUG01 ***************
019900******************************************************************
