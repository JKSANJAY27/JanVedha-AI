000100* GAUDRC.CPYBK
000200* I-O FORMAT: GAUDRCR  FROM FILE AUDITLOG  OF LIBRARY GRVLIB
000300* APPEND-ONLY AUDIT TRAIL - EVERY STATE CHANGE WRITES ONE ROW
000400*-----------------------------------------------------------------
000500* HISTORY OF MODIFICATION:
000600* GRV011  04/06/1994  NSHENDE  - INITIAL VERSION
000700* GRV038  27/02/2001  PKULK    - WIDENED ACTION FROM X(15) TO
000800*                       X(25) - "AUTO_ESCALATED_SLA_BREACH" WAS
000900*                       TRUNCATING ON THE NIGHTLY SLA RUN.
001000*-----------------------------------------------------------------
001100     05  GAUDRC-RECORD                PIC X(160).
001200     05  GAUDRCR REDEFINES GAUDRC-RECORD.
001300     06  GAUDRC-ACTION                PIC X(25).
001400*                        TICKET_CREATED/STATUS_CHANGED/
001500*                        BUDGET_APPROVED/PRIORITY_OVERRIDDEN/
001600*                        SLA_BREACHED/AUTO_ESCALATED_SLA_BREACH/
001700*                        TICKET_REJECTED-CLARIFY
001800     06  GAUDRC-TICKET-CODE           PIC X(14).
001900     06  GAUDRC-ACTOR-ID              PIC 9(06).
002000*                        ZERO = SYSTEM ACTED, NOT AN OFFICER
002100     06  GAUDRC-ACTOR-ROLE            PIC X(15).
002200     06  GAUDRC-OLD-VALUE             PIC X(40).
002300     06  GAUDRC-NEW-VALUE             PIC X(40).
002400     06  GAUDRC-RUN-DATE              PIC 9(08).
002500     06  FILLER                       PIC X(012).
