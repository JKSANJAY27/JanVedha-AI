000100* GDEPTB.CPYBK
000200* HISTORY OF MODIFICATION:
000300* GRV007  22/11/1992  NSHENDE  - INITIAL TABLE, 14 DEPARTMENTS
000400* GRV022  09/01/1997  NSHENDE  - ADDED SLA-DAYS, WAS HARD CODED
000500*                       07 IN GRVIN01 UNTIL THE SLA POLICY CAME
000600*                       DOWN FROM THE COMMISSIONER'S OFFICE.
000700*-----------------------------------------------------------------
000800* I-O FORMAT: GDEPTBR  FROM FILE DEPTTABLE  OF LIBRARY GRVLIB
000900* ONE 36 BYTE RECORD PER CITY DEPARTMENT
001000     05  GDEPTB-RECORD                PIC X(36).
001100     05  GDEPTBR REDEFINES GDEPTB-RECORD.
001200     06  GDEPTB-DEPT-ID               PIC X(03).
001300*                        D01 THRU D14
001400     06  GDEPTB-DEPT-NAME             PIC X(30).
001500     06  GDEPTB-SLA-DAYS              PIC 9(03).
001600*                        DAYS ALLOWED TO RESOLVE A TICKET
001700*-----------------------------------------------------------------
001800* IN-MEMORY TABLE LOADED FROM DEPTTABLE AT START OF RUN BY EACH
001900* DRIVER THAT NEEDS TO RESOLVE A DEPT-ID TO A NAME OR SLA-DAYS.
002000* SEARCHED BY GDEPTB-T-ID (SEARCH ALL, KEYS MUST STAY IN DEPT-ID
002100* ORDER ON THE INPUT FILE).
002200     05  GDEPTB-TABLE.
002300     06  GDEPTB-ENTRY OCCURS 14 TIMES
002400                      ASCENDING KEY IS GDEPTB-T-ID
002500                      INDEXED BY GDEPTB-TX.
002600     07  GDEPTB-T-ID                  PIC X(03).
002700     07  GDEPTB-T-NAME                PIC X(30).
002800     07  GDEPTB-T-SLA-DAYS            PIC 9(03).
002900     05  GDEPTB-T-COUNT               PIC S9(04) COMP VALUE ZEROS.
