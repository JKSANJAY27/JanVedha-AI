000100* GOFACT.CPYBK
000200* I-O FORMAT: GOFACTR  FROM FILE ACTIONS  OF LIBRARY GRVLIB
000300* OFFICER ACTION TRANSACTION - STATUS CHANGE/BUDGET/OVERRIDE
000400*-----------------------------------------------------------------
000500* HISTORY OF MODIFICATION:
000600* GRV029  03/03/1998  PKULK    - INITIAL VERSION
000700* GRV044  16/10/2004  PKULK    - ADDED NEW-SCORE FOR THE
000800*                       COMMISSIONER PRIORITY OVERRIDE FUNCTION
000900*                       AFTER WARD 14 COMPLAINT ESCALATED TO
001000*                       COUNCIL.
001100*-----------------------------------------------------------------
001200     05  GOFACT-RECORD                PIC X(130).
001300     05  GOFACTR REDEFINES GOFACT-RECORD.
001400     06  GOFACT-ACTION-TYPE           PIC X(10).
001500         88  GOFACT-IS-STATUS                  VALUE "STATUS".
001600         88  GOFACT-IS-BUDGET                  VALUE "BUDGET".
001700         88  GOFACT-IS-OVERRIDE                VALUE "OVERRIDE".
001800     06  GOFACT-TICKET-CODE           PIC X(14).
001900     06  GOFACT-ACTOR-ID              PIC 9(06).
002000     06  GOFACT-ACTOR-ROLE            PIC X(15).
002100*                        WARD_OFFICER/ZONAL_OFFICER/DEPT_HEAD/
002200*                        COMMISSIONER/COUNCILLOR/SUPER_ADMIN
002300     06  GOFACT-NEW-STATUS            PIC X(20).
002400*                        USED ONLY WHEN ACTION-TYPE = STATUS
002500     06  GOFACT-AMOUNT                PIC 9(09)V99.
002600*                        RUPEES - USED ONLY WHEN ACTION-TYPE =
002700*                        BUDGET
002800     06  GOFACT-NEW-SCORE             PIC 9(03)V99.
002900*                        USED ONLY WHEN ACTION-TYPE = OVERRIDE
003000     06  GOFACT-REASON                PIC X(40).
003100     06  FILLER                       PIC X(009).
