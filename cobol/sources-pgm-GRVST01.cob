000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GRVST01.
000500 AUTHOR.         R D SHAH.
000600 INSTALLATION.   MUNICIPAL CORPORATION DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   09 SEP 1996.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY STATISTICS AND WARD HEAT-MAP REPORT.
001200*               LOADS THE TICKET MASTER INTO MEMORY AND PASSES
001300*               OVER IT ONCE TO ACCUMULATE CITY-WIDE TOTALS,
001400*               THE RESOLVED PERCENTAGE, AVERAGE RESOLUTION
001500*               TIME, AND A PER-WARD TICKET COUNT, THEN PRINTS
001600*               THE STATSRPT LISTING.  READ-ONLY AGAINST THE
001700*               MASTER - NO RECORD IS EVER REWRITTEN BY THIS JOB.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* GRV022  09/09/1996  RDSHAH   - INITIAL VERSION - TOTAL, CLOSED,
002300*                       RESOLVED PCT AND THE WARD HEAT-MAP ONLY.
002400*-----------------------------------------------------------------
002500* GRV033F 16/08/1999  PKULK    - Y2K REMEDIATION - DAY-NUMBER
002600*                       ROUTINE REWRITTEN TO THE PROLEPTIC
002700*                       GREGORIAN FORMULA BELOW SO THE 1999/2000
002800*                       ROLLOVER DOES NOT CORRUPT THE AVERAGE
002900*                       RESOLUTION TIME FIGURE.
003000*-----------------------------------------------------------------
003100* GRV040  02/02/2002  RDSHAH   - ADDED ACTIVE CRITICAL AND ACTIVE
003200*                       HIGH COUNTS AND THE AVERAGE RESOLUTION
003300*                       HOURS LINE, PER WARD COMMITTEE REQUEST.
003400*-----------------------------------------------------------------
003500* GRV046D 20/08/2005  NSHENDE  - TICKET TABLE RAISED TO 9000 ROWS
003600*                       TO MATCH THE GTKMAS COPYBOOK CHANGE.
003700*-----------------------------------------------------------------
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004600                       ON  STATUS IS U0-ON
004700                       OFF STATUS IS U0-OFF
004800                   C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT TICKETMASTER ASSIGN TO TICKETMASTER
005200            ORGANIZATION   IS SEQUENTIAL
005300            ACCESS MODE    IS SEQUENTIAL
005400            FILE STATUS    IS WK-C-FILE-STATUS.
005500     SELECT STATSRPT ASSIGN TO STATSRPT
005600            ORGANIZATION   IS LINE SEQUENTIAL
005700            FILE STATUS    IS WK-C-FILE-STATUS.
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200**************
006300 FD  TICKETMASTER
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS WK-C-TICKETMASTER.
006600 01  WK-C-TICKETMASTER                PIC X(400).
006700*                        TABLE-LOADING DRIVERS USE THE FLAT I-O
006800*                        RECORD HERE AND KEEP THE GTKMASR/GTKTAB
006900*                        BREAKDOWN IN WORKING STORAGE - GTKTAB-
007000*                        TABLE IS FAR TOO LARGE TO RIDE ON AN FD.
007100*
007200 FD  STATSRPT
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS WK-STATSRPT-LINE.
007500 01  WK-STATSRPT-LINE                 PIC X(132).
007600*
007700 WORKING-STORAGE SECTION.
007800*************************
007900 77  WS77-TRACE-SW            PIC X(01) VALUE "N".
008000     88  WS77-TRACE-ON               VALUE "Y".
008100*                        SET ON BY UPSI-0 FOR A DIAGNOSTIC RUN -
008200*                        SEE MAIN-MODULE.
008300 01  FILLER                          PIC X(24)        VALUE
008400     "** PROGRAM GRVST01 **".
008500*
008600 01  WK-C-COMMON.
008700     COPY GCMWS.
008800*
008900 01  WK-GTKMAS-AREA.
009000     COPY GTKMAS.
009100*
009200*---------------- CUMULATIVE DAYS PRIOR TO MONTH TABLE -----------*
009300*    USED BY THE DAY-NUMBER ROUTINE BELOW TO TURN A CCYYMMDD       *
009400*    DATE INTO A PROLEPTIC GREGORIAN DAY COUNT, SO THE DAYS        *
009500*    BETWEEN TWO DATES CAN BE HAD BY STRAIGHT SUBTRACTION.         *
009600 01  WS-CUMDAYS-LITERAL.
009700     05  FILLER                      PIC 9(03) VALUE 000.
009800     05  FILLER                      PIC 9(03) VALUE 031.
009900     05  FILLER                      PIC 9(03) VALUE 059.
010000     05  FILLER                      PIC 9(03) VALUE 090.
010100     05  FILLER                      PIC 9(03) VALUE 120.
010200     05  FILLER                      PIC 9(03) VALUE 151.
010300     05  FILLER                      PIC 9(03) VALUE 181.
010400     05  FILLER                      PIC 9(03) VALUE 212.
010500     05  FILLER                      PIC 9(03) VALUE 243.
010600     05  FILLER                      PIC 9(03) VALUE 273.
010700     05  FILLER                      PIC 9(03) VALUE 304.
010800     05  FILLER                      PIC 9(03) VALUE 334.
010900 01  WS-CUMDAYS-TABLE REDEFINES WS-CUMDAYS-LITERAL.
011000     05  WS-CUMDAYS                  PIC 9(03) OCCURS 12 TIMES.
011100*
011200*---------------- WARD HEAT-MAP TABLE -----------------------------*
011300 01  WS-WARD-TABLE.
011400     05  WS-WARD-ENTRY OCCURS 1 TO 200 TIMES
011500                       DEPENDING ON WS-WARD-COUNT
011600                       INDEXED BY WS-WARD-TX.
011700         10  WS-WARD-ID              PIC 9(04).
011800         10  WS-WARD-TICKET-COUNT    PIC S9(07) COMP.
011900     05  WS-WARD-COUNT               PIC S9(04) COMP VALUE ZEROS.
012000     05  FILLER                       PIC X(01).
012100*
012200 01  WK-C-SWITCHES.
012300     05  WS-EOF-SW                    PIC X(01) VALUE "N".
012400         88  WS-END-OF-FILE               VALUE "Y".
012500     05  FILLER                       PIC X(01).
012600*
012700 01  WK-C-WORK-AREA.
012800     05  WS-TOTAL-COUNT               PIC S9(07) COMP VALUE ZEROS.
012900     05  WS-CLOSED-COUNT              PIC S9(07) COMP VALUE ZEROS.
013000     05  WS-ACTIVE-CRITICAL-COUNT     PIC S9(07) COMP VALUE ZEROS.
013100     05  WS-ACTIVE-HIGH-COUNT         PIC S9(07) COMP VALUE ZEROS.
013200     05  WS-RESOLUTION-DAYS-SUM       PIC S9(09) COMP VALUE ZEROS.
013300     05  WS-RESOLUTION-COUNT          PIC S9(07) COMP VALUE ZEROS.
013400     05  WS-WARD-FOUND-SUB            PIC S9(04) COMP VALUE ZEROS.
013500     05  WS-WARD-GRAND-TOTAL          PIC S9(07) COMP VALUE ZEROS.
013600     05  WS-RESOLVED-PCT              PIC 9(03)V9 VALUE ZEROS.
013700     05  WS-AVG-RES-HOURS             PIC 9(07)V99 VALUE ZEROS.
013800     05  FILLER                       PIC X(01).
013900*
014000*---------------- CCYYMMDD-TO-DAY-NUMBER WORK AREA ----------------*
014100 01  WK-C-DAYNUM-AREA.
014200     05  WS-DN-DATE                   PIC 9(08).
014300     05  WS-DN-CCYY                   PIC 9(04).
014400     05  WS-DN-MMDD                   PIC S9(04) COMP.
014500     05  WS-DN-MM                     PIC 9(02).
014600     05  WS-DN-DD                     PIC 9(02).
014700     05  WS-DN-YR-LESS-1              PIC S9(05) COMP.
014800     05  WS-DN-Q4                     PIC S9(05) COMP.
014900     05  WS-DN-Q100                   PIC S9(05) COMP.
015000     05  WS-DN-Q400                   PIC S9(05) COMP.
015100     05  WS-DN-LEAP-SW                PIC X(01).
015200         88  WS-DN-IS-LEAP                VALUE "Y".
015300     05  WS-DN-LEAP-Q4                PIC S9(05) COMP.
015400     05  WS-DN-LEAP-R4                PIC S9(05) COMP.
015500     05  WS-DN-LEAP-Q100              PIC S9(05) COMP.
015600     05  WS-DN-LEAP-R100              PIC S9(05) COMP.
015700     05  WS-DN-LEAP-Q400              PIC S9(05) COMP.
015800     05  WS-DN-LEAP-R400              PIC S9(05) COMP.
015900     05  WS-DN-RESULT                 PIC S9(09) COMP.
016000     05  WS-CREATED-DAYNUM            PIC S9(09) COMP.
016100     05  WS-RESOLVED-DAYNUM           PIC S9(09) COMP.
016200     05  WS-DAYS-DIFF                 PIC S9(09) COMP.
016300     05  FILLER                       PIC X(01).
016400*
016500*---------------- REPORT LINE LAYOUTS ------------------------------*
016600 01  WS-RPT-HDR1.
016700     05  FILLER                      PIC X(38) VALUE
016800         "CITY GRIEVANCE STATISTICS            ".
016900     05  FILLER                      PIC X(10) VALUE "RUN DATE: ".
017000     05  WS-RPT-RUN-CCYY              PIC 9(04).
017100     05  FILLER                      PIC X(01) VALUE "-".
017200     05  WS-RPT-RUN-MM                PIC 9(02).
017300     05  FILLER                      PIC X(01) VALUE "-".
017400     05  WS-RPT-RUN-DD                PIC 9(02).
017500     05  FILLER                      PIC X(74).
017600 01  WS-RPT-TOTAL-LINE.
017700     05  FILLER                      PIC X(22) VALUE
017800         "TOTAL TICKETS:        ".
017900     05  WS-RPT-TOTAL-ED             PIC ZZZ,ZZ9.
018000     05  FILLER                      PIC X(103) VALUE SPACES.
018100 01  WS-RPT-PCT-LINE.
018200     05  FILLER                      PIC X(22) VALUE
018300         "RESOLVED PCT:         ".
018400     05  WS-RPT-PCT-ED               PIC ZZ9.9.
018500     05  FILLER                      PIC X(107) VALUE SPACES.
018600 01  WS-RPT-AVG-LINE.
018700     05  FILLER                      PIC X(22) VALUE
018800         "AVG RESOLUTION HOURS: ".
018900     05  WS-RPT-AVG-ED               PIC ZZZ,ZZ9.99.
019000     05  FILLER                      PIC X(102) VALUE SPACES.
019100 01  WS-RPT-CRIT-LINE.
019200     05  FILLER                      PIC X(22) VALUE
019300         "ACTIVE CRITICAL:      ".
019400     05  WS-RPT-CRIT-ED              PIC ZZZ,ZZ9.
019500     05  FILLER                      PIC X(103) VALUE SPACES.
019600 01  WS-RPT-HIGH-LINE.
019700     05  FILLER                      PIC X(22) VALUE
019800         "ACTIVE HIGH:          ".
019900     05  WS-RPT-HIGH-ED              PIC ZZZ,ZZ9.
020000     05  FILLER                      PIC X(103) VALUE SPACES.
020100 01  WS-RPT-BLANK-LINE               PIC X(132) VALUE SPACES.
020200 01  WS-RPT-HEATMAP-HDR              PIC X(132) VALUE
020300     "WARD HEAT MAP".
020400 01  WS-RPT-WARD-COL-HDR             PIC X(132) VALUE
020500     "  WARD      TICKETS".
020600 01  WS-RPT-WARD-LINE.
020700     05  FILLER                      PIC X(02) VALUE SPACES.
020800     05  WS-RPT-WARD-ED              PIC ZZZ9.
020900     05  FILLER                      PIC X(06) VALUE SPACES.
021000     05  WS-RPT-WARD-CNT-ED          PIC ZZZ,ZZ9.
021100     05  FILLER                      PIC X(113) VALUE SPACES.
021200 01  WS-RPT-TOTAL-WARD-LINE.
021300     05  FILLER                      PIC X(02) VALUE SPACES.
021400     05  FILLER                      PIC X(07) VALUE "TOTAL  ".
021500     05  WS-RPT-WARD-TOTAL-ED        PIC ZZZ,ZZ9.
021600     05  FILLER                      PIC X(113) VALUE SPACES.
021700*
021800 LINKAGE SECTION.
021900*****************
022000 EJECT
022100********************************************
022200 PROCEDURE DIVISION.
022300********************************************
022400 MAIN-MODULE.
022500     IF U0-ON
022600         MOVE "Y"                TO WS77-TRACE-SW
022700         DISPLAY "GRVST01 - DIAGNOSTIC TRACE ENABLED"
022800     END-IF.
022900     PERFORM A000-INITIALISE-ROUTINE
023000        THRU A099-INITIALISE-ROUTINE-EX.
023100     PERFORM B100-ACCUMULATE-ONE-TICKET-ROUTINE
023200        THRU B199-ACCUMULATE-ONE-TICKET-ROUTINE-EX
023300        VARYING GTKTAB-TX FROM 1 BY 1
023400        UNTIL GTKTAB-TX > GTKTAB-COUNT.
023500     PERFORM C000-COMPUTE-STATS-ROUTINE
023600        THRU C099-COMPUTE-STATS-ROUTINE-EX.
023700     PERFORM D000-PRINT-REPORT-ROUTINE
023800        THRU D099-PRINT-REPORT-ROUTINE-EX.
023900     CLOSE STATSRPT.
024000     STOP RUN.
024100*---------------------------------------------------------------*
024200 A000-INITIALISE-ROUTINE.
024300*---------------------------------------------------------------*
024400     ACCEPT WK-C-RUN-DATE            FROM DATE YYYYMMDD.
024500     MOVE ZEROS                      TO WS-TOTAL-COUNT
024600                                         WS-CLOSED-COUNT
024700                                         WS-ACTIVE-CRITICAL-COUNT
024800                                         WS-ACTIVE-HIGH-COUNT
024900                                         WS-RESOLUTION-DAYS-SUM
025000                                         WS-RESOLUTION-COUNT
025100                                         WS-WARD-COUNT.
025200     OPEN INPUT TICKETMASTER.
025300     OPEN OUTPUT STATSRPT.
025400     MOVE ZEROS                      TO GTKTAB-COUNT.
025500     PERFORM A100-READ-TICKET-ROUTINE
025600        THRU A199-READ-TICKET-ROUTINE-EX.
025700     PERFORM A110-LOAD-ONE-TICKET-ROUTINE
025800        THRU A119-LOAD-ONE-TICKET-ROUTINE-EX
025900        UNTIL WS-END-OF-FILE.
026000     CLOSE TICKETMASTER.
026100 A099-INITIALISE-ROUTINE-EX.
026200     EXIT.
026300*---------------------------------------------------------------*
026400 A100-READ-TICKET-ROUTINE.
026500*---------------------------------------------------------------*
026600     READ TICKETMASTER.
026700     IF WK-C-END-OF-FILE
026800         MOVE "Y"                    TO WS-EOF-SW
026900     ELSE
027000         MOVE WK-C-TICKETMASTER      TO GTKMAS-RECORD
027100     END-IF.
027200 A199-READ-TICKET-ROUTINE-EX.
027300     EXIT.
027400*---------------------------------------------------------------*
027500 A110-LOAD-ONE-TICKET-ROUTINE.
027600*---------------------------------------------------------------*
027700     ADD 1                           TO GTKTAB-COUNT.
027800     MOVE GTKMAS-TICKET-CODE  TO GTKTAB-T-CODE (GTKTAB-COUNT).
027900     MOVE GTKMAS-SOURCE       TO GTKTAB-T-SOURCE (GTKTAB-COUNT).
028000     MOVE GTKMAS-DESCRIPTION  TO GTKTAB-T-DESCRIPTION (GTKTAB-COUNT).
028100     MOVE GTKMAS-DEPT-ID      TO GTKTAB-T-DEPT-ID (GTKTAB-COUNT).
028200     MOVE GTKMAS-WARD-ID      TO GTKTAB-T-WARD-ID (GTKTAB-COUNT).
028300     MOVE GTKMAS-STATUS       TO GTKTAB-T-STATUS (GTKTAB-COUNT).
028400     MOVE GTKMAS-PRIORITY-SCORE
028500                              TO GTKTAB-T-PRIORITY-SCORE (GTKTAB-COUNT).
028600     MOVE GTKMAS-PRIORITY-LABEL
028700                              TO GTKTAB-T-PRIORITY-LABEL (GTKTAB-COUNT).
028800     MOVE GTKMAS-AI-CONFIDENCE
028900                              TO GTKTAB-T-AI-CONFIDENCE (GTKTAB-COUNT).
029000     MOVE GTKMAS-REQUIRES-REVIEW
029100                              TO GTKTAB-T-REQUIRES-REVIEW (GTKTAB-COUNT).
029200     MOVE GTKMAS-LANGUAGE     TO GTKTAB-T-LANGUAGE (GTKTAB-COUNT).
029300     MOVE GTKMAS-REPORT-COUNT TO GTKTAB-T-REPORT-COUNT (GTKTAB-COUNT).
029400     MOVE GTKMAS-SOCIAL-MENTIONS
029500                              TO GTKTAB-T-SOCIAL-MENTIONS (GTKTAB-COUNT).
029600     MOVE GTKMAS-REPORTER-PHONE
029700                              TO GTKTAB-T-REPORTER-PHONE (GTKTAB-COUNT).
029800     MOVE GTKMAS-REPORTER-NAME
029900                              TO GTKTAB-T-REPORTER-NAME (GTKTAB-COUNT).
030000     MOVE GTKMAS-CONSENT-FLAG TO GTKTAB-T-CONSENT-FLAG (GTKTAB-COUNT).
030100     MOVE GTKMAS-CREATED-DATE TO GTKTAB-T-CREATED-DATE (GTKTAB-COUNT).
030200     MOVE GTKMAS-SLA-DEADLINE-DATE
030300                              TO GTKTAB-T-SLA-DEADLINE-DATE (GTKTAB-COUNT).
030400     MOVE GTKMAS-ASSIGNED-OFFICER-ID
030500                              TO GTKTAB-T-ASSIGNED-OFFICER-ID (GTKTAB-COUNT).
030600     MOVE GTKMAS-ASSIGNED-DATE
030700                              TO GTKTAB-T-ASSIGNED-DATE (GTKTAB-COUNT).
030800     MOVE GTKMAS-RESOLVED-DATE
030900                              TO GTKTAB-T-RESOLVED-DATE (GTKTAB-COUNT).
031000     PERFORM A100-READ-TICKET-ROUTINE
031100        THRU A199-READ-TICKET-ROUTINE-EX.
031200 A119-LOAD-ONE-TICKET-ROUTINE-EX.
031300     EXIT.
031400*---------------------------------------------------------------*
031500*  ONE PASS OVER THE TABLE - CITY TOTALS, ACTIVE SEVERITY          *
031600*  COUNTS, RESOLUTION TIME, AND THE WARD HEAT-MAP                  *
031700*---------------------------------------------------------------*
031800 B100-ACCUMULATE-ONE-TICKET-ROUTINE.
031900     ADD 1                           TO WS-TOTAL-COUNT.
032000     IF GTKTAB-T-STATUS (GTKTAB-TX) = "CLOSED"
032100         ADD 1                       TO WS-CLOSED-COUNT
032200         IF GTKTAB-T-CREATED-DATE (GTKTAB-TX) > 0
032300             AND GTKTAB-T-RESOLVED-DATE (GTKTAB-TX) > 0
032400             PERFORM B120-ACCUM-RESOLUTION-ROUTINE
032500                THRU B129-ACCUM-RESOLUTION-ROUTINE-EX
032600         END-IF
032700     END-IF.
032800     IF GTKTAB-T-STATUS (GTKTAB-TX) = "OPEN"
032900         OR GTKTAB-T-STATUS (GTKTAB-TX) = "ASSIGNED"
033000         IF GTKTAB-T-PRIORITY-LABEL (GTKTAB-TX) = "CRITICAL"
033100             ADD 1                   TO WS-ACTIVE-CRITICAL-COUNT
033200         ELSE
033300         IF GTKTAB-T-PRIORITY-LABEL (GTKTAB-TX) = "HIGH"
033400             ADD 1                   TO WS-ACTIVE-HIGH-COUNT
033500         END-IF
033600         END-IF
033700     END-IF.
033800     IF GTKTAB-T-WARD-ID (GTKTAB-TX) > 0
033900         PERFORM B200-FIND-OR-ADD-WARD-ROUTINE
034000            THRU B299-FIND-OR-ADD-WARD-ROUTINE-EX
034100     END-IF.
034200 B199-ACCUMULATE-ONE-TICKET-ROUTINE-EX.
034300     EXIT.
034400*---------------------------------------------------------------*
034500 B120-ACCUM-RESOLUTION-ROUTINE.
034600*---------------------------------------------------------------*
034700     MOVE GTKTAB-T-CREATED-DATE (GTKTAB-TX) TO WS-DN-DATE.
034800     PERFORM B130-CALC-DAYNUM-ROUTINE
034900        THRU B139-CALC-DAYNUM-ROUTINE-EX.
035000     MOVE WS-DN-RESULT               TO WS-CREATED-DAYNUM.
035100     MOVE GTKTAB-T-RESOLVED-DATE (GTKTAB-TX) TO WS-DN-DATE.
035200     PERFORM B130-CALC-DAYNUM-ROUTINE
035300        THRU B139-CALC-DAYNUM-ROUTINE-EX.
035400     MOVE WS-DN-RESULT               TO WS-RESOLVED-DAYNUM.
035500     COMPUTE WS-DAYS-DIFF = WS-RESOLVED-DAYNUM - WS-CREATED-DAYNUM.
035600     IF WS-DAYS-DIFF < 0
035700         MOVE 0                      TO WS-DAYS-DIFF
035800     END-IF.
035900     ADD WS-DAYS-DIFF                TO WS-RESOLUTION-DAYS-SUM.
036000     ADD 1                           TO WS-RESOLUTION-COUNT.
036100 B129-ACCUM-RESOLUTION-ROUTINE-EX.
036200     EXIT.
036300*---------------------------------------------------------------*
036400*  PROLEPTIC GREGORIAN DAY NUMBER FOR WS-DN-DATE (CCYYMMDD) -      *
036500*  NO INTRINSIC FUNCTIONS ON THIS COMPILER, SO IT IS DONE BY       *
036600*  HAND WITH THE CUMULATIVE-DAYS-PER-MONTH TABLE ABOVE.            *
036700*---------------------------------------------------------------*
036800 B130-CALC-DAYNUM-ROUTINE.
036900*---------------------------------------------------------------*
037000     DIVIDE WS-DN-DATE BY 10000 GIVING WS-DN-CCYY
037100         REMAINDER WS-DN-MMDD.
037200     DIVIDE WS-DN-MMDD BY 100 GIVING WS-DN-MM
037300         REMAINDER WS-DN-DD.
037400     MOVE "N"                        TO WS-DN-LEAP-SW.
037500     DIVIDE WS-DN-CCYY BY 4 GIVING WS-DN-LEAP-Q4
037600         REMAINDER WS-DN-LEAP-R4.
037700     IF WS-DN-LEAP-R4 = 0
037800         DIVIDE WS-DN-CCYY BY 100 GIVING WS-DN-LEAP-Q100
037900             REMAINDER WS-DN-LEAP-R100
038000         IF WS-DN-LEAP-R100 NOT = 0
038100             MOVE "Y"                TO WS-DN-LEAP-SW
038200         ELSE
038300             DIVIDE WS-DN-CCYY BY 400 GIVING WS-DN-LEAP-Q400
038400                 REMAINDER WS-DN-LEAP-R400
038500             IF WS-DN-LEAP-R400 = 0
038600                 MOVE "Y"            TO WS-DN-LEAP-SW
038700             END-IF
038800         END-IF
038900     END-IF.
039000     COMPUTE WS-DN-YR-LESS-1 = WS-DN-CCYY - 1.
039100     DIVIDE WS-DN-YR-LESS-1 BY 4 GIVING WS-DN-Q4.
039200     DIVIDE WS-DN-YR-LESS-1 BY 100 GIVING WS-DN-Q100.
039300     DIVIDE WS-DN-YR-LESS-1 BY 400 GIVING WS-DN-Q400.
039400     COMPUTE WS-DN-RESULT =
039500         (WS-DN-YR-LESS-1 * 365) + WS-DN-Q4 - WS-DN-Q100 + WS-DN-Q400
039600         + WS-CUMDAYS (WS-DN-MM) + WS-DN-DD.
039700     IF WS-DN-IS-LEAP AND WS-DN-MM > 2
039800         ADD 1                       TO WS-DN-RESULT
039900     END-IF.
040000 B139-CALC-DAYNUM-ROUTINE-EX.
040100     EXIT.
040200*---------------------------------------------------------------*
040300*  LOCATE THE WARD IN THE HEAT-MAP TABLE OR ADD A NEW ROW          *
040400*---------------------------------------------------------------*
040500 B200-FIND-OR-ADD-WARD-ROUTINE.
040600     MOVE ZEROS                      TO WS-WARD-FOUND-SUB.
040700     PERFORM B210-CHECK-ONE-WARD-ROUTINE
040800        THRU B219-CHECK-ONE-WARD-ROUTINE-EX
040900        VARYING WS-WARD-TX FROM 1 BY 1
041000        UNTIL WS-WARD-TX > WS-WARD-COUNT.
041100     IF WS-WARD-FOUND-SUB = 0
041200         ADD 1                       TO WS-WARD-COUNT
041300         MOVE GTKTAB-T-WARD-ID (GTKTAB-TX)
041400                                     TO WS-WARD-ID (WS-WARD-COUNT)
041500         MOVE 1                      TO WS-WARD-TICKET-COUNT
041600                                             (WS-WARD-COUNT)
041700     ELSE
041800         ADD 1 TO WS-WARD-TICKET-COUNT (WS-WARD-FOUND-SUB)
041900     END-IF.
042000 B299-FIND-OR-ADD-WARD-ROUTINE-EX.
042100     EXIT.
042200*---------------------------------------------------------------*
042300 B210-CHECK-ONE-WARD-ROUTINE.
042400*---------------------------------------------------------------*
042500     IF WS-WARD-FOUND-SUB = 0
042600         IF WS-WARD-ID (WS-WARD-TX) = GTKTAB-T-WARD-ID (GTKTAB-TX)
042700             SET WS-WARD-FOUND-SUB   TO WS-WARD-TX
042800         END-IF
042900     END-IF.
043000 B219-CHECK-ONE-WARD-ROUTINE-EX.
043100     EXIT.
043200*---------------------------------------------------------------*
043300*  RESOLVED PCT AND AVERAGE RESOLUTION HOURS                       *
043400*---------------------------------------------------------------*
043500 C000-COMPUTE-STATS-ROUTINE.
043600*---------------------------------------------------------------*
043700     IF WS-TOTAL-COUNT = 0
043800         MOVE ZEROS                  TO WS-RESOLVED-PCT
043900     ELSE
044000         COMPUTE WS-RESOLVED-PCT ROUNDED =
044100             (WS-CLOSED-COUNT / WS-TOTAL-COUNT) * 100
044200     END-IF.
044300     IF WS-RESOLUTION-COUNT = 0
044400         MOVE ZEROS                  TO WS-AVG-RES-HOURS
044500     ELSE
044600         COMPUTE WS-AVG-RES-HOURS ROUNDED =
044700             (WS-RESOLUTION-DAYS-SUM / WS-RESOLUTION-COUNT) * 24
044800     END-IF.
044900 C099-COMPUTE-STATS-ROUTINE-EX.
045000     EXIT.
045100*---------------------------------------------------------------*
045200*  PRINT THE STATSRPT LISTING                                     *
045300*---------------------------------------------------------------*
045400 D000-PRINT-REPORT-ROUTINE.
045500*---------------------------------------------------------------*
045600     MOVE WK-C-RUN-CCYY              TO WS-RPT-RUN-CCYY.
045700     MOVE WK-C-RUN-MM                TO WS-RPT-RUN-MM.
045800     MOVE WK-C-RUN-DD                TO WS-RPT-RUN-DD.
045900     MOVE WS-RPT-HDR1                TO WK-STATSRPT-LINE.
046000     WRITE WK-STATSRPT-LINE AFTER ADVANCING TOP-OF-FORM.
046100     MOVE WS-TOTAL-COUNT             TO WS-RPT-TOTAL-ED.
046200     MOVE WS-RPT-TOTAL-LINE          TO WK-STATSRPT-LINE.
046300     WRITE WK-STATSRPT-LINE.
046400     MOVE WS-RESOLVED-PCT            TO WS-RPT-PCT-ED.
046500     MOVE WS-RPT-PCT-LINE            TO WK-STATSRPT-LINE.
046600     WRITE WK-STATSRPT-LINE.
046700     MOVE WS-AVG-RES-HOURS           TO WS-RPT-AVG-ED.
046800     MOVE WS-RPT-AVG-LINE            TO WK-STATSRPT-LINE.
046900     WRITE WK-STATSRPT-LINE.
047000     MOVE WS-ACTIVE-CRITICAL-COUNT   TO WS-RPT-CRIT-ED.
047100     MOVE WS-RPT-CRIT-LINE           TO WK-STATSRPT-LINE.
047200     WRITE WK-STATSRPT-LINE.
047300     MOVE WS-ACTIVE-HIGH-COUNT       TO WS-RPT-HIGH-ED.
047400     MOVE WS-RPT-HIGH-LINE           TO WK-STATSRPT-LINE.
047500     WRITE WK-STATSRPT-LINE.
047600     MOVE WS-RPT-BLANK-LINE          TO WK-STATSRPT-LINE.
047700     WRITE WK-STATSRPT-LINE.
047800     MOVE WS-RPT-HEATMAP-HDR         TO WK-STATSRPT-LINE.
047900     WRITE WK-STATSRPT-LINE.
048000     MOVE WS-RPT-WARD-COL-HDR        TO WK-STATSRPT-LINE.
048100     WRITE WK-STATSRPT-LINE.
048200     MOVE ZEROS                      TO WS-WARD-GRAND-TOTAL.
048300     PERFORM D200-PRINT-ONE-WARD-ROUTINE
048400        THRU D299-PRINT-ONE-WARD-ROUTINE-EX
048500        VARYING WS-WARD-TX FROM 1 BY 1
048600        UNTIL WS-WARD-TX > WS-WARD-COUNT.
048700     MOVE WS-WARD-GRAND-TOTAL        TO WS-RPT-WARD-TOTAL-ED.
048800     MOVE WS-RPT-TOTAL-WARD-LINE     TO WK-STATSRPT-LINE.
048900     WRITE WK-STATSRPT-LINE.
049000 D099-PRINT-REPORT-ROUTINE-EX.
049100     EXIT.
049200*---------------------------------------------------------------*
049300 D200-PRINT-ONE-WARD-ROUTINE.
049400*---------------------------------------------------------------*
049500     MOVE WS-WARD-ID (WS-WARD-TX)    TO WS-RPT-WARD-ED.
049600     MOVE WS-WARD-TICKET-COUNT (WS-WARD-TX) TO WS-RPT-WARD-CNT-ED.
049700     MOVE WS-RPT-WARD-LINE           TO WK-STATSRPT-LINE.
049800     WRITE WK-STATSRPT-LINE.
049900     ADD WS-WARD-TICKET-COUNT (WS-WARD-TX) TO WS-WARD-GRAND-TOTAL.
050000 D299-PRINT-ONE-WARD-ROUTINE-EX.
050100     EXIT.
050200******************************************************************
050300************** END OF PROGRAM SOURCE -  GRVST01 ***************
050400******************************************************************
