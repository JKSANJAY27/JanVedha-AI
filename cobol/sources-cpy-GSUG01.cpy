000100* GSUG01.CPYBK - LINKAGE FOR GRVSUG01 (FALLBACK SUGGESTIONS)
000200* HISTORY OF MODIFICATION:
000300* GRV031  11/01/1998  PKULK    - INITIAL VERSION
000400*-----------------------------------------------------------------
000500     01  WK-GSUG01.
000600     05  WK-GSUG01-INPUT.
000700         10  WK-GSUG01-ISSUE-CATEGORY     PIC X(30).
000800         10  WK-GSUG01-PRIORITY-LABEL     PIC X(08).
000900     05  WK-GSUG01-OUTPUT.
001000         10  WK-GSUG01-LINE-1             PIC X(80).
001100         10  WK-GSUG01-LINE-2             PIC X(80).
001200         10  WK-GSUG01-LINE-3             PIC X(80).
001300     05  FILLER                       PIC X(01).
