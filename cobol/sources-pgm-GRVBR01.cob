000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GRVBR01.
000500 AUTHOR.         R D SHAH.
000600 INSTALLATION.   MUNICIPAL CORPORATION DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   02 MAY 1996.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY SLA BREACH SWEEP.  LOADS THE TICKET
001200*               MASTER INTO MEMORY, FLAGS EVERY OPEN OR ASSIGNED
001300*               TICKET WHOSE SLA DEADLINE HAS PASSED, AUTO-
001400*               ESCALATES AN OPEN TICKET TO ASSIGNED ON FIRST
001500*               BREACH, RAISES AN URGENT ALERT LINE, AND
001600*               REWRITES THE MASTER WITH THE UPDATED STATUSES.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* GRV019  02/05/1996  NSHENDE  - INITIAL VERSION.  ASSIGNED-
002200*                       OFFICER-ID ADDED TO GTKMAS THE SAME WEEK
002300*                       SO THIS JOB HAS SOMEWHERE TO STAMP THE
002400*                       AUTO-ESCALATION TO.
002500*-----------------------------------------------------------------
002600* GRV033E 16/08/1999  PKULK    - Y2K REMEDIATION - SLA-DEADLINE-
002700*                       DATE AND RUN-DATE BOTH CCYYMMDD, STRAIGHT
002800*                       NUMERIC COMPARE, REVIEWED AND SIGNED OFF
002900*                       CLEAN AGAINST THE 1999/2000 TEST DECK.
003000*-----------------------------------------------------------------
003100* GRV039  11/11/2001  RDSHAH   - AUTO-ESCALATION NOW ONLY FIRES
003200*                       OUT OF OPEN - AN ASSIGNED TICKET PAST ITS
003300*                       DEADLINE IS STILL FLAGGED BREACHED BUT
003400*                       LEFT WITH THE OFFICER WHO HAS IT.
003500*-----------------------------------------------------------------
003600* GRV046B 20/08/2005  NSHENDE  - TICKET TABLE RAISED TO 9000 ROWS
003700*                       TO MATCH THE GTKMAS COPYBOOK CHANGE.
003800*-----------------------------------------------------------------
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004700                       ON  STATUS IS U0-ON
004800                       OFF STATUS IS U0-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT TICKETMASTER ASSIGN TO TICKETMASTER
005200            ORGANIZATION   IS SEQUENTIAL
005300            ACCESS MODE    IS SEQUENTIAL
005400            FILE STATUS    IS WK-C-FILE-STATUS.
005500     SELECT AUDITLOG ASSIGN TO AUDITLOG
005600            ORGANIZATION   IS LINE SEQUENTIAL
005700            FILE STATUS    IS WK-C-FILE-STATUS.
005800     SELECT ALERTS ASSIGN TO ALERTS
005900            ORGANIZATION   IS LINE SEQUENTIAL
006000            FILE STATUS    IS WK-C-FILE-STATUS.
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600 FD  TICKETMASTER
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS WK-C-TICKETMASTER.
006900 01  WK-C-TICKETMASTER                PIC X(400).
007000*                        TABLE-LOADING DRIVERS USE THE FLAT I-O
007100*                        RECORD HERE AND KEEP THE GTKMASR/GTKTAB
007200*                        BREAKDOWN IN WORKING STORAGE - GTKTAB-
007300*                        TABLE IS FAR TOO LARGE TO RIDE ON AN FD.
007400*
007500 FD  AUDITLOG
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS WK-C-AUDITLOG.
007800 01  WK-C-AUDITLOG.
007900     COPY GAUDRC.
008000*
008100 FD  ALERTS
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS WK-ALERT-LINE.
008400 01  WK-ALERT-LINE                    PIC X(132).
008500*
008600 WORKING-STORAGE SECTION.
008700*************************
008800 77  WS77-TRACE-SW            PIC X(01) VALUE "N".
008900     88  WS77-TRACE-ON               VALUE "Y".
009000*                        SET ON BY UPSI-0 FOR A DIAGNOSTIC RUN -
009100*                        SEE MAIN-MODULE.
009200 01  FILLER                          PIC X(24)        VALUE
009300     "** PROGRAM GRVBR01 **".
009400*
009500 01  WK-C-COMMON.
009600     COPY GCMWS.
009700*
009800 01  WK-GTKMAS-AREA.
009900     COPY GTKMAS.
010000*
010100 01  WK-C-SWITCHES.
010200     05  WS-EOF-SW                    PIC X(01) VALUE "N".
010300         88  WS-END-OF-FILE               VALUE "Y".
010400     05  FILLER                       PIC X(01).
010500*
010600 01  WK-C-WORK-AREA.
010700     05  WS-BREACH-COUNT              PIC S9(07) COMP VALUE ZEROS.
010800     05  WS-ESCALATE-COUNT            PIC S9(07) COMP VALUE ZEROS.
010900     05  WS-TICKET-CODE-ED            PIC X(14).
011000     05  WS-DEADLINE-ED               PIC 9(08).
011100     05  WS-ALERT-LINE-WORK           PIC X(132).
011200     05  FILLER                       PIC X(01).
011300*
011400 LINKAGE SECTION.
011500*****************
011600 EJECT
011700********************************************
011800 PROCEDURE DIVISION.
011900********************************************
012000 MAIN-MODULE.
012100     IF U0-ON
012200         MOVE "Y"                TO WS77-TRACE-SW
012300         DISPLAY "GRVBR01 - DIAGNOSTIC TRACE ENABLED"
012400     END-IF.
012500     PERFORM A000-INITIALISE-ROUTINE
012600        THRU A099-INITIALISE-ROUTINE-EX.
012700     PERFORM B100-CHECK-ONE-TICKET-ROUTINE
012800        THRU B199-CHECK-ONE-TICKET-ROUTINE-EX
012900        VARYING GTKTAB-TX FROM 1 BY 1
013000        UNTIL GTKTAB-TX > GTKTAB-COUNT.
013100     PERFORM Z000-END-PROGRAM-ROUTINE
013200        THRU Z999-END-PROGRAM-ROUTINE-EX.
013300     STOP RUN.
013400*---------------------------------------------------------------*
013500 A000-INITIALISE-ROUTINE.
013600*---------------------------------------------------------------*
013700     ACCEPT WK-C-RUN-DATE            FROM DATE YYYYMMDD.
013800     MOVE ZEROS                      TO WS-BREACH-COUNT
013900                                         WS-ESCALATE-COUNT.
014000     OPEN INPUT TICKETMASTER.
014100     OPEN EXTEND AUDITLOG.
014200     IF NOT WK-C-SUCCESSFUL
014300         CLOSE AUDITLOG
014400         OPEN OUTPUT AUDITLOG
014500     END-IF.
014600     OPEN OUTPUT ALERTS.
014700     MOVE ZEROS                      TO GTKTAB-COUNT.
014800     PERFORM A100-READ-TICKET-ROUTINE
014900        THRU A199-READ-TICKET-ROUTINE-EX.
015000     PERFORM A110-LOAD-ONE-TICKET-ROUTINE
015100        THRU A119-LOAD-ONE-TICKET-ROUTINE-EX
015200        UNTIL WS-END-OF-FILE.
015300     CLOSE TICKETMASTER.
015400 A099-INITIALISE-ROUTINE-EX.
015500     EXIT.
015600*---------------------------------------------------------------*
015700 A100-READ-TICKET-ROUTINE.
015800*---------------------------------------------------------------*
015900     READ TICKETMASTER.
016000     IF WK-C-END-OF-FILE
016100         MOVE "Y"                    TO WS-EOF-SW
016200     ELSE
016300         MOVE WK-C-TICKETMASTER      TO GTKMAS-RECORD
016400     END-IF.
016500 A199-READ-TICKET-ROUTINE-EX.
016600     EXIT.
016700*---------------------------------------------------------------*
016800 A110-LOAD-ONE-TICKET-ROUTINE.
016900*---------------------------------------------------------------*
017000     ADD 1                           TO GTKTAB-COUNT.
017100     MOVE GTKMAS-TICKET-CODE  TO GTKTAB-T-CODE (GTKTAB-COUNT).
017200     MOVE GTKMAS-SOURCE       TO GTKTAB-T-SOURCE (GTKTAB-COUNT).
017300     MOVE GTKMAS-DESCRIPTION  TO GTKTAB-T-DESCRIPTION (GTKTAB-COUNT).
017400     MOVE GTKMAS-DEPT-ID      TO GTKTAB-T-DEPT-ID (GTKTAB-COUNT).
017500     MOVE GTKMAS-WARD-ID      TO GTKTAB-T-WARD-ID (GTKTAB-COUNT).
017600     MOVE GTKMAS-STATUS       TO GTKTAB-T-STATUS (GTKTAB-COUNT).
017700     MOVE GTKMAS-PRIORITY-SCORE
017800                              TO GTKTAB-T-PRIORITY-SCORE (GTKTAB-COUNT).
017900     MOVE GTKMAS-PRIORITY-LABEL
018000                              TO GTKTAB-T-PRIORITY-LABEL (GTKTAB-COUNT).
018100     MOVE GTKMAS-AI-CONFIDENCE
018200                              TO GTKTAB-T-AI-CONFIDENCE (GTKTAB-COUNT).
018300     MOVE GTKMAS-REQUIRES-REVIEW
018400                              TO GTKTAB-T-REQUIRES-REVIEW (GTKTAB-COUNT).
018500     MOVE GTKMAS-LANGUAGE     TO GTKTAB-T-LANGUAGE (GTKTAB-COUNT).
018600     MOVE GTKMAS-REPORT-COUNT TO GTKTAB-T-REPORT-COUNT (GTKTAB-COUNT).
018700     MOVE GTKMAS-SOCIAL-MENTIONS
018800                              TO GTKTAB-T-SOCIAL-MENTIONS (GTKTAB-COUNT).
018900     MOVE GTKMAS-REPORTER-PHONE
019000                              TO GTKTAB-T-REPORTER-PHONE (GTKTAB-COUNT).
019100     MOVE GTKMAS-REPORTER-NAME
019200                              TO GTKTAB-T-REPORTER-NAME (GTKTAB-COUNT).
019300     MOVE GTKMAS-CONSENT-FLAG TO GTKTAB-T-CONSENT-FLAG (GTKTAB-COUNT).
019400     MOVE GTKMAS-CREATED-DATE TO GTKTAB-T-CREATED-DATE (GTKTAB-COUNT).
019500     MOVE GTKMAS-SLA-DEADLINE-DATE
019600                              TO GTKTAB-T-SLA-DEADLINE-DATE (GTKTAB-COUNT).
019700     MOVE GTKMAS-ASSIGNED-OFFICER-ID
019800                              TO GTKTAB-T-ASSIGNED-OFFICER-ID (GTKTAB-COUNT).
019900     MOVE GTKMAS-ASSIGNED-DATE
020000                              TO GTKTAB-T-ASSIGNED-DATE (GTKTAB-COUNT).
020100     MOVE GTKMAS-RESOLVED-DATE
020200                              TO GTKTAB-T-RESOLVED-DATE (GTKTAB-COUNT).
020300     PERFORM A100-READ-TICKET-ROUTINE
020400        THRU A199-READ-TICKET-ROUTINE-EX.
020500 A119-LOAD-ONE-TICKET-ROUTINE-EX.
020600     EXIT.
020700*---------------------------------------------------------------*
020800*  FOR EACH TICKET IN THE TABLE - BREACH TEST, THEN ESCALATE      *
020900*  AN OPEN TICKET TO ASSIGNED, THEN WRITE THE ALERT LINE          *
021000*---------------------------------------------------------------*
021100 B100-CHECK-ONE-TICKET-ROUTINE.
021200     IF  (GTKTAB-T-STATUS (GTKTAB-TX) = "OPEN"
021300         OR GTKTAB-T-STATUS (GTKTAB-TX) = "ASSIGNED")
021400         AND GTKTAB-T-SLA-DEADLINE-DATE (GTKTAB-TX) < WK-C-RUN-DATE
021500         PERFORM C100-WRITE-BREACH-AUDIT-ROUTINE
021600            THRU C199-WRITE-BREACH-AUDIT-ROUTINE-EX
021700         ADD 1                       TO WS-BREACH-COUNT
021800         IF GTKTAB-T-STATUS (GTKTAB-TX) = "OPEN"
021900             MOVE "ASSIGNED"         TO GTKTAB-T-STATUS (GTKTAB-TX)
022000             PERFORM C200-WRITE-ESCALATE-AUDIT-ROUTINE
022100                THRU C299-WRITE-ESCALATE-AUDIT-ROUTINE-EX
022200             ADD 1                   TO WS-ESCALATE-COUNT
022300         END-IF
022400         PERFORM C300-WRITE-ALERT-ROUTINE
022500            THRU C399-WRITE-ALERT-ROUTINE-EX
022600     END-IF.
022700 B199-CHECK-ONE-TICKET-ROUTINE-EX.
022800     EXIT.
022900*---------------------------------------------------------------*
023000 C100-WRITE-BREACH-AUDIT-ROUTINE.
023100*---------------------------------------------------------------*
023200     MOVE SPACES                     TO GAUDRC-RECORD.
023300     MOVE "SLA_BREACHED"             TO GAUDRC-ACTION.
023400     MOVE GTKTAB-T-CODE (GTKTAB-TX)  TO GAUDRC-TICKET-CODE.
023500     MOVE ZEROS                      TO GAUDRC-ACTOR-ID.
023600     MOVE "SYSTEM"                   TO GAUDRC-ACTOR-ROLE.
023700     MOVE SPACES                     TO GAUDRC-OLD-VALUE.
023800     MOVE GTKTAB-T-SLA-DEADLINE-DATE (GTKTAB-TX) TO WS-DEADLINE-ED.
023900     MOVE WS-DEADLINE-ED             TO GAUDRC-NEW-VALUE (1:8).
024000     MOVE WK-C-RUN-DATE              TO GAUDRC-RUN-DATE.
024100     WRITE GAUDRC-RECORD.
024200 C199-WRITE-BREACH-AUDIT-ROUTINE-EX.
024300     EXIT.
024400*---------------------------------------------------------------*
024500 C200-WRITE-ESCALATE-AUDIT-ROUTINE.
024600*---------------------------------------------------------------*
024700     MOVE SPACES                     TO GAUDRC-RECORD.
024800     MOVE "AUTO_ESCALATED_SLA_BREACH" TO GAUDRC-ACTION.
024900     MOVE GTKTAB-T-CODE (GTKTAB-TX)  TO GAUDRC-TICKET-CODE.
025000     MOVE ZEROS                      TO GAUDRC-ACTOR-ID.
025100     MOVE "SYSTEM"                   TO GAUDRC-ACTOR-ROLE.
025200     MOVE "OPEN"                     TO GAUDRC-OLD-VALUE.
025300     MOVE "ASSIGNED"                 TO GAUDRC-NEW-VALUE.
025400     MOVE WK-C-RUN-DATE              TO GAUDRC-RUN-DATE.
025500     WRITE GAUDRC-RECORD.
025600 C299-WRITE-ESCALATE-AUDIT-ROUTINE-EX.
025700     EXIT.
025800*---------------------------------------------------------------*
025900 C300-WRITE-ALERT-ROUTINE.
026000*---------------------------------------------------------------*
026100     MOVE GTKTAB-T-CODE (GTKTAB-TX)  TO WS-TICKET-CODE-ED.
026200     MOVE SPACES                     TO WS-ALERT-LINE-WORK.
026300     STRING "URGENT: Ticket " DELIMITED BY SIZE
026400            WS-TICKET-CODE-ED        DELIMITED BY SIZE
026500            " breached SLA" DELIMITED BY SIZE
026600        INTO WS-ALERT-LINE-WORK.
026700     MOVE WS-ALERT-LINE-WORK         TO WK-ALERT-LINE.
026800     WRITE WK-ALERT-LINE.
026900 C399-WRITE-ALERT-ROUTINE-EX.
027000     EXIT.
027100*---------------------------------------------------------------*
027200*  REWRITE THE MASTER FILE FROM THE UPDATED TABLE, CLOSE UP       *
027300*---------------------------------------------------------------*
027400 Z000-END-PROGRAM-ROUTINE.
027500*---------------------------------------------------------------*
027600     OPEN OUTPUT TICKETMASTER.
027700     PERFORM Z100-REWRITE-ONE-TICKET-ROUTINE
027800        THRU Z199-REWRITE-ONE-TICKET-ROUTINE-EX
027900        VARYING GTKTAB-TX FROM 1 BY 1
028000        UNTIL GTKTAB-TX > GTKTAB-COUNT.
028100     CLOSE TICKETMASTER.
028200     CLOSE AUDITLOG.
028300     CLOSE ALERTS.
028400     DISPLAY "GRVBR01 - SLA BREACH SWEEP COMPLETE".
028500     DISPLAY "TICKETS BREACHED    : " WS-BREACH-COUNT.
028600     DISPLAY "TICKETS ESCALATED   : " WS-ESCALATE-COUNT.
028700 Z999-END-PROGRAM-ROUTINE-EX.
028800     EXIT.
028900*---------------------------------------------------------------*
029000 Z100-REWRITE-ONE-TICKET-ROUTINE.
029100*---------------------------------------------------------------*
029200     MOVE SPACES                     TO GTKMAS-RECORD.
029300     MOVE GTKTAB-T-CODE (GTKTAB-TX)   TO GTKMAS-TICKET-CODE.
029400     MOVE GTKTAB-T-SOURCE (GTKTAB-TX) TO GTKMAS-SOURCE.
029500     MOVE GTKTAB-T-DESCRIPTION (GTKTAB-TX) TO GTKMAS-DESCRIPTION.
029600     MOVE GTKTAB-T-DEPT-ID (GTKTAB-TX) TO GTKMAS-DEPT-ID.
029700     MOVE GTKTAB-T-WARD-ID (GTKTAB-TX) TO GTKMAS-WARD-ID.
029800     MOVE GTKTAB-T-STATUS (GTKTAB-TX)  TO GTKMAS-STATUS.
029900     MOVE GTKTAB-T-PRIORITY-SCORE (GTKTAB-TX)
030000                                      TO GTKMAS-PRIORITY-SCORE.
030100     MOVE GTKTAB-T-PRIORITY-LABEL (GTKTAB-TX)
030200                                      TO GTKMAS-PRIORITY-LABEL.
030300     MOVE GTKTAB-T-AI-CONFIDENCE (GTKTAB-TX)
030400                                      TO GTKMAS-AI-CONFIDENCE.
030500     MOVE GTKTAB-T-REQUIRES-REVIEW (GTKTAB-TX)
030600                                      TO GTKMAS-REQUIRES-REVIEW.
030700     MOVE GTKTAB-T-LANGUAGE (GTKTAB-TX) TO GTKMAS-LANGUAGE.
030800     MOVE GTKTAB-T-REPORT-COUNT (GTKTAB-TX) TO GTKMAS-REPORT-COUNT.
030900     MOVE GTKTAB-T-SOCIAL-MENTIONS (GTKTAB-TX)
031000                                      TO GTKMAS-SOCIAL-MENTIONS.
031100     MOVE GTKTAB-T-REPORTER-PHONE (GTKTAB-TX)
031200                                      TO GTKMAS-REPORTER-PHONE.
031300     MOVE GTKTAB-T-REPORTER-NAME (GTKTAB-TX)
031400                                      TO GTKMAS-REPORTER-NAME.
031500     MOVE GTKTAB-T-CONSENT-FLAG (GTKTAB-TX) TO GTKMAS-CONSENT-FLAG.
031600     MOVE GTKTAB-T-CREATED-DATE (GTKTAB-TX) TO GTKMAS-CREATED-DATE.
031700     MOVE GTKTAB-T-SLA-DEADLINE-DATE (GTKTAB-TX)
031800                                      TO GTKMAS-SLA-DEADLINE-DATE.
031900     MOVE GTKTAB-T-ASSIGNED-OFFICER-ID (GTKTAB-TX)
032000                                      TO GTKMAS-ASSIGNED-OFFICER-ID.
032100     MOVE GTKTAB-T-ASSIGNED-DATE (GTKTAB-TX) TO GTKMAS-ASSIGNED-DATE.
032200     MOVE GTKTAB-T-RESOLVED-DATE (GTKTAB-TX) TO GTKMAS-RESOLVED-DATE.
032300     MOVE GTKMAS-RECORD              TO WK-C-TICKETMASTER.
032400     WRITE WK-C-TICKETMASTER.
032500 Z199-REWRITE-ONE-TICKET-ROUTINE-EX.
032600     EXIT.
032700******************************************************************
032800************** END OF PROGRAM SOURCE -  GRVBR01 ***************
032900******************************************************************
