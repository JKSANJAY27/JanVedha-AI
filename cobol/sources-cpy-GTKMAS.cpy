000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* GRV041  11/03/2003  PKULK    CITY COUNCIL RESOLUTION 03/41
000500*           - WIDEN PRIORITY-LABEL FROM X(06) TO X(08) SO
000600*             "CRITICAL" NO LONGER TRUNCATES ON THE EXTRACT
000700*             FED TO THE WARD OFFICE TERMINALS. RECORD PADDED
000800*             OUT TO X(400) TO LEAVE GROWING ROOM.
000900* GRV033  14/08/1999  PKULK    Y2K REMEDIATION - EXPANDED
001000*             CREATED-DATE, SLA-DEADLINE-DATE, ASSIGNED-DATE AND
001100*             RESOLVED-DATE FROM 9(06) YYMMDD TO 9(08) CCYYMMDD.
001200*             RUN AGAINST 1999/2000 ROLLOVER TEST DECK - CLEAN.
001300* GRV019  02/05/1996  NSHENDE  ADDED ASSIGNED-OFFICER-ID SO THE
001400*             ESCALATION JOB (GRVBR01) CAN STAMP WHO A TICKET
001500*             AUTO-ESCALATES TO.
001600*****************************************************************
001700     05  GTKMAS-RECORD                PIC X(400).
001800     05  GTKMAS-RECORD-1  REDEFINES GTKMAS-RECORD PIC X(326).
001900*           PRE-GRV019 RECORD LENGTH, KEPT FOR CROSS-REFERENCE
002000*           ONLY - NOT USED TO READ THE CURRENT FILE.
002100*
002200* I-O FORMAT: GTKMASR
002300* FROM FILE TICKETMASTER
002400* CIVIC TICKET MASTER - ONE ROW PER GRIEVANCE TICKET
002500*****************************************************************
002600     05  GTKMASR REDEFINES GTKMAS-RECORD.
002700     06  GTKMAS-TICKET-CODE           PIC X(14).
002800*                        "CIV-" + 4 DIGIT YEAR + "-" + 5 DIGIT SEQ
002900     06  GTKMAS-SOURCE                PIC X(12).
003000*                        INTAKE CHANNEL - SEE GCMTRN-SOURCE
003100     06  GTKMAS-DESCRIPTION           PIC X(200).
003200*                        COMPLAINT FREE TEXT, CARRIED AS GIVEN
003300     06  GTKMAS-DEPT-ID               PIC X(03).
003400*                        D01 THRU D14 - SEE GDEPTB TABLE
003500     06  GTKMAS-WARD-ID               PIC 9(04).
003600     06  GTKMAS-STATUS                PIC X(20).
003700         88  GTKMAS-ST-OPEN                    VALUE "OPEN".
003800         88  GTKMAS-ST-ASSIGNED                VALUE "ASSIGNED".
003900         88  GTKMAS-ST-IN-PROGRESS             VALUE "IN_PROGRESS".
004000         88  GTKMAS-ST-PEND-VERIFY             VALUE
004100                                           "PENDING_VERIFICATION".
004200         88  GTKMAS-ST-CLOSED                  VALUE "CLOSED".
004300         88  GTKMAS-ST-CLOSED-UNVER            VALUE
004400                                           "CLOSED_UNVERIFIED".
004500         88  GTKMAS-ST-REOPENED                VALUE "REOPENED".
004600         88  GTKMAS-ST-REJECTED                VALUE "REJECTED".
004700     06  GTKMAS-PRIORITY-SCORE        PIC 9(03)V99.
004800*                        0.00 - 100.00, RULE ENGINE OUTPUT
004900     06  GTKMAS-PRIORITY-LABEL        PIC X(08).
005000*                        CRITICAL/HIGH/MEDIUM/LOW
005100     06  GTKMAS-AI-CONFIDENCE         PIC 9V99.
005200*                        0.00 - 1.00, CLASSIFIER CONFIDENCE
005300     06  GTKMAS-REQUIRES-REVIEW       PIC X(01).
005400         88  GTKMAS-NEEDS-REVIEW               VALUE "Y".
005500     06  GTKMAS-LANGUAGE              PIC X(02).
005600*                        ISO 639-1 LANGUAGE OF THE COMPLAINT
005700     06  GTKMAS-REPORT-COUNT          PIC 9(03).
005800     06  GTKMAS-SOCIAL-MENTIONS       PIC 9(04).
005900     06  GTKMAS-REPORTER-PHONE        PIC X(15).
006000     06  GTKMAS-REPORTER-NAME         PIC X(30).
006100     06  GTKMAS-CONSENT-FLAG          PIC X(01).
006200*                        ALWAYS "Y" ONCE THE TICKET IS STORED
006300     06  GTKMAS-CREATED-DATE          PIC 9(08).
006400     06  GTKMAS-CREATED-DATE-R REDEFINES GTKMAS-CREATED-DATE.
006500         10  GTKMAS-CREATED-CCYY      PIC 9(04).
006600         10  GTKMAS-CREATED-MM        PIC 9(02).
006700         10  GTKMAS-CREATED-DD        PIC 9(02).
006800     06  GTKMAS-SLA-DEADLINE-DATE     PIC 9(08).
006900     06  GTKMAS-SLA-DEADLINE-R REDEFINES GTKMAS-SLA-DEADLINE-DATE.
007000         10  GTKMAS-SLA-CCYY          PIC 9(04).
007100         10  GTKMAS-SLA-MM            PIC 9(02).
007200         10  GTKMAS-SLA-DD            PIC 9(02).
007300     06  GTKMAS-ASSIGNED-OFFICER-ID   PIC 9(06).
007400*                        ZERO = TICKET NOT YET ASSIGNED
007500     06  GTKMAS-ASSIGNED-DATE         PIC 9(08).
007600*                        YYYYMMDD, ZERO = NOT YET ASSIGNED
007700     06  GTKMAS-RESOLVED-DATE         PIC 9(08).
007800*                        YYYYMMDD, ZERO = NOT YET RESOLVED
007900     06  FILLER                       PIC X(037).
008000*                        RESERVED FOR FUTURE TICKET MASTER FIELDS
008100*-----------------------------------------------------------------
008200* IN-MEMORY TICKET TABLE - LOADED FROM TICKETMASTER AT THE START
008300* OF GRVBR01/GRVAC01/GRVST01 SO A TICKET CAN BE FOUND BY
008400* TICKET-CODE WITHOUT AN INDEXED DATA SET.  REWRITTEN BACK OUT
008500* TO TICKETMASTER IN RECORD-NUMBER ORDER WHEN THE DRIVER UPDATES
008600* A TICKET IN PLACE.  GRV019  02/05/1996  NSHENDE.
008700     05  GTKTAB-TABLE.
008800     06  GTKTAB-ENTRY OCCURS 1 TO 9000 TIMES
008900                      DEPENDING ON GTKTAB-COUNT
009000                      INDEXED BY GTKTAB-TX.
009100     07  GTKTAB-T-CODE                PIC X(14).
009200     07  GTKTAB-T-SOURCE              PIC X(12).
009300     07  GTKTAB-T-DESCRIPTION         PIC X(200).
009400     07  GTKTAB-T-DEPT-ID             PIC X(03).
009500     07  GTKTAB-T-WARD-ID             PIC 9(04).
009600     07  GTKTAB-T-STATUS              PIC X(20).
009700     07  GTKTAB-T-PRIORITY-SCORE      PIC 9(03)V99.
009800     07  GTKTAB-T-PRIORITY-LABEL      PIC X(08).
009900     07  GTKTAB-T-AI-CONFIDENCE       PIC 9V99.
010000     07  GTKTAB-T-REQUIRES-REVIEW     PIC X(01).
010100     07  GTKTAB-T-LANGUAGE            PIC X(02).
010200     07  GTKTAB-T-REPORT-COUNT        PIC 9(03).
010300     07  GTKTAB-T-SOCIAL-MENTIONS     PIC 9(04).
010400     07  GTKTAB-T-REPORTER-PHONE      PIC X(15).
010500     07  GTKTAB-T-REPORTER-NAME       PIC X(30).
010600     07  GTKTAB-T-CONSENT-FLAG        PIC X(01).
010700     07  GTKTAB-T-CREATED-DATE        PIC 9(08).
010800     07  GTKTAB-T-SLA-DEADLINE-DATE   PIC 9(08).
010900     07  GTKTAB-T-ASSIGNED-OFFICER-ID PIC 9(06).
011000     07  GTKTAB-T-ASSIGNED-DATE       PIC 9(08).
011100     07  GTKTAB-T-RESOLVED-DATE       PIC 9(08).
011200     05  GTKTAB-COUNT                 PIC S9(08) COMP VALUE ZEROS.
