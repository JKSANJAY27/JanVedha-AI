000100* GSCR01.CPYBK - LINKAGE FOR GRVSCR01 (PRIORITY RULE ENGINE)
000200* HISTORY OF MODIFICATION:
000300* GRV009  03/02/1993  NSHENDE  - INITIAL VERSION
000400* GRV036  21/05/2000  PKULK    - ADDED THE HYBRID BLEND FIELDS
000500*                       SO THE AI TRIAGE DESK CAN PASS A SECOND
000600*                       OPINION LABEL IN ALONGSIDE THE RULE SCORE.
000700     01  WK-GSCR01.
000800     05  WK-GSCR01-INPUT.
000900         10  WK-GSCR01-ISSUE-CATEGORY     PIC X(30).
001000         10  WK-GSCR01-DESCRIPTION        PIC X(200).
001100         10  WK-GSCR01-REPORT-COUNT       PIC 9(03).
001200         10  WK-GSCR01-LOCATION-TYPE      PIC X(20).
001300         10  WK-GSCR01-DAYS-OPEN          PIC 9(05).
001400         10  WK-GSCR01-HOURS-TO-BREACH    PIC S9(07).
001500         10  WK-GSCR01-SOCIAL-MENTIONS    PIC 9(04).
001600         10  WK-GSCR01-ADVISORY-LABEL     PIC X(08).
001700*                        SPACES = NO ADVISORY OPINION SUPPLIED
001800     05  WK-GSCR01-OUTPUT.
001900         10  WK-GSCR01-SCORE              PIC 9(03)V99.
002000         10  WK-GSCR01-LABEL              PIC X(08).
002100         10  WK-GSCR01-SOURCE             PIC X(06).
002200*                        RULES OR HYBRID
002300     05  FILLER                       PIC X(01).
