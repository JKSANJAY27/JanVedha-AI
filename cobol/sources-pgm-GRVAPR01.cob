000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GRVAPR01.
000500 AUTHOR.         P KULKARNI.
000600 INSTALLATION.   MUNICIPAL CORPORATION DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   20 JAN 1998.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY A BUDGET
001200*               APPROVAL OR A PRIORITY OVERRIDE REQUESTED BY AN
001300*               OFFICER AGAINST A TICKET.  BUDGET REQUESTS ARE
001400*               BOUNDED BY THE REQUESTING OFFICER'S ROLE LIMIT;
001500*               PRIORITY OVERRIDES ARE RESERVED TO THE
001600*               COMMISSIONER ALONE.  THE CALLING ROUTINE WRITES
001700*               THE AUDIT RECORD - THIS ROUTINE ONLY DECIDES.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* GRV030  20/01/1998  PKULK    - INITIAL VERSION, BUDGET APPROVAL
002300*                       ONLY, FOUR ROLE BANDS.
002400*-----------------------------------------------------------------
002500* GRV033B 11/08/1999  PKULK    - Y2K REMEDIATION - NO DATE
002600*                       ARITHMETIC IN THIS ROUTINE, REVIEWED AND
002700*                       SIGNED OFF CLEAN.
002800*-----------------------------------------------------------------
002900* GRV045  02/02/2005  PKULK    - ADDED THE OVERRIDE FUNCTION,
003000*                       SPLIT OUT OF WHAT WAS A BUDGET-ONLY
003100*                       SUBROUTINE AFTER THE COMMISSIONER ASKED
003200*                       FOR DIRECT PRIORITY OVERRIDE AUTHORITY.
003300*                       CALL-FUNCTION SWITCH ADDED TO LINKAGE.
003400*-----------------------------------------------------------------
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004300                       ON  STATUS IS U0-ON
004400                       OFF STATUS IS U0-OFF.
004500***************
004600 DATA DIVISION.
004700***************
004800 FILE SECTION.
004900 WORKING-STORAGE SECTION.
005000*************************
005100 77  WS77-TRACE-SW            PIC X(01) VALUE "N".
005200     88  WS77-TRACE-ON               VALUE "Y".
005300*                        SET ON BY UPSI-0 FOR A DIAGNOSTIC RUN -
005400*                        SEE MAIN-MODULE.
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM GRVAPR01 **".
005700*
005800*---------------- ROLE BUDGET AUTHORITY TABLE --------------------*
005900 01  WS-ROLE-LITERAL.
006000     05  FILLER  PIC X(28) VALUE "WARD_OFFICER   0000001000000".
006100     05  FILLER  PIC X(28) VALUE "ZONAL_OFFICER  0000010000000".
006200     05  FILLER  PIC X(28) VALUE "DEPT_HEAD      0000100000000".
006300     05  FILLER  PIC X(28) VALUE "COMMISSIONER   9999999999999".
006400     05  FILLER  PIC X(28) VALUE "COUNCILLOR     0000000000000".
006500     05  FILLER  PIC X(28) VALUE "SUPER_ADMIN    0000000000000".
006600 01  WS-ROLE-TABLE REDEFINES WS-ROLE-LITERAL.
006700     05  WS-ROLE-ENTRY OCCURS 6 TIMES.
006800         10  WS-ROLE-NAME         PIC X(15).
006900         10  WS-ROLE-LIMIT        PIC 9(11)V99.
007000         10  WS-ROLE-LIMIT-X REDEFINES WS-ROLE-LIMIT
007100                                  PIC 9(13).
007200*                        UNSCALED VIEW - USED WHEN THE LIMIT IS
007300*                        ECHOED BACK ON THE DENIAL MESSAGE.
007400*
007500 01  WK-C-WORK-AREA.
007600     05  WS-N-SUB1                    PIC S9(04) COMP VALUE ZEROS.
007700     05  WS-ROLE-SUB                  PIC S9(04) COMP VALUE ZEROS.
007800     05  FILLER                       PIC X(01).
007900*
008000 LINKAGE SECTION.
008100*****************
008200     COPY GAPR01.
008300 EJECT
008400********************************************
008500 PROCEDURE DIVISION USING WK-GAPR01.
008600********************************************
008700 MAIN-MODULE.
008800     IF U0-ON
008900         MOVE "Y"                TO WS77-TRACE-SW
009000         DISPLAY "GRVAPR01 - DIAGNOSTIC TRACE ENABLED"
009100     END-IF.
009200     MOVE SPACES                 TO WK-GAPR01-OUTPUT.
009300     IF WK-GAPR01-FN-BUDGET
009400         PERFORM B100-BUDGET-APPROVAL-ROUTINE
009500            THRU B199-BUDGET-APPROVAL-ROUTINE-EX
009600     ELSE
009700     IF WK-GAPR01-FN-OVERRIDE
009800         PERFORM B200-PRIORITY-OVERRIDE-ROUTINE
009900            THRU B299-PRIORITY-OVERRIDE-ROUTINE-EX
010000     ELSE
010100         MOVE "N"                TO WK-GAPR01-APPROVED
010200         MOVE "Invalid action type"
010300                                 TO WK-GAPR01-DENY-REASON
010400     END-IF
010500     END-IF.
010600     EXIT PROGRAM.
010700*---------------------------------------------------------------*
010800*  LOCATE THE REQUESTING ROLE IN THE AUTHORITY TABLE             *
010900*---------------------------------------------------------------*
011000 A100-FIND-ROLE-ROUTINE.
011100     MOVE ZEROS                  TO WS-ROLE-SUB.
011200     PERFORM A110-CHECK-ONE-ROLE-ROUTINE
011300        THRU A119-CHECK-ONE-ROLE-ROUTINE-EX
011400        VARYING WS-N-SUB1 FROM 1 BY 1
011500        UNTIL WS-N-SUB1 > 6.
011600 A199-FIND-ROLE-ROUTINE-EX.
011700     EXIT.
011800*---------------------------------------------------------------*
011900 A110-CHECK-ONE-ROLE-ROUTINE.
012000*---------------------------------------------------------------*
012100     IF WS-ROLE-NAME (WS-N-SUB1) = WK-GAPR01-ACTOR-ROLE
012200         MOVE WS-N-SUB1          TO WS-ROLE-SUB
012300     END-IF.
012400 A119-CHECK-ONE-ROLE-ROUTINE-EX.
012500     EXIT.
012600*---------------------------------------------------------------*
012700*  BUDGET APPROVAL - BOUNDED BY THE ACTOR'S ROLE LIMIT           *
012800*---------------------------------------------------------------*
012900 B100-BUDGET-APPROVAL-ROUTINE.
013000     PERFORM A100-FIND-ROLE-ROUTINE
013100        THRU A199-FIND-ROLE-ROUTINE-EX.
013200     IF WS-ROLE-SUB = 0
013300         MOVE "N"                TO WK-GAPR01-APPROVED
013400         MOVE "Invalid role"     TO WK-GAPR01-DENY-REASON
013500     ELSE
013600     IF WK-GAPR01-AMOUNT > WS-ROLE-LIMIT (WS-ROLE-SUB)
013700         MOVE "N"                TO WK-GAPR01-APPROVED
013800         MOVE "Amount exceeds authorization limit"
013900                                 TO WK-GAPR01-DENY-REASON
014000     ELSE
014100         MOVE "Y"                TO WK-GAPR01-APPROVED
014200     END-IF
014300     END-IF.
014400 B199-BUDGET-APPROVAL-ROUTINE-EX.
014500     EXIT.
014600*---------------------------------------------------------------*
014700*  PRIORITY OVERRIDE - COMMISSIONER ONLY, CLAMP 0-100, RELABEL   *
014800*---------------------------------------------------------------*
014900 B200-PRIORITY-OVERRIDE-ROUTINE.
015000     IF WK-GAPR01-ACTOR-ROLE NOT = "COMMISSIONER   "
015100         MOVE "N"                TO WK-GAPR01-APPROVED
015200         MOVE "Only the Commissioner may override priority"
015300                                 TO WK-GAPR01-DENY-REASON
015400     ELSE
015500         MOVE "Y"                TO WK-GAPR01-APPROVED
015600         IF WK-GAPR01-NEW-SCORE > 100
015700             MOVE 100.00         TO WK-GAPR01-NEW-SCORE
015800         END-IF
015900         IF WK-GAPR01-NEW-SCORE < 0
016000             MOVE 0.00           TO WK-GAPR01-NEW-SCORE
016100         END-IF
016200         PERFORM C100-RELABEL-ROUTINE
016300            THRU C199-RELABEL-ROUTINE-EX
016400     END-IF.
016500 B299-PRIORITY-OVERRIDE-ROUTINE-EX.
016600     EXIT.
016700*---------------------------------------------------------------*
016800 C100-RELABEL-ROUTINE.
016900*---------------------------------------------------------------*
017000     IF WK-GAPR01-NEW-SCORE >= 80
017100         MOVE "CRITICAL"         TO WK-GAPR01-RESULT-LABEL
017200     ELSE
017300     IF WK-GAPR01-NEW-SCORE >= 60
017400         MOVE "HIGH    "         TO WK-GAPR01-RESULT-LABEL
017500     ELSE
017600     IF WK-GAPR01-NEW-SCORE >= 35
017700         MOVE "MEDIUM  "         TO WK-GAPR01-RESULT-LABEL
017800     ELSE
017900         MOVE "LOW     "         TO WK-GAPR01-RESULT-LABEL
018000     END-IF
018100     END-IF
018200     END-IF.
018300 C199-RELABEL-ROUTINE-EX.
018400     EXIT.
018500******************************************************************
018600************** END OF PROGRAM SOURCE -  GRVAPR01 ***************
018700******************************************************************
