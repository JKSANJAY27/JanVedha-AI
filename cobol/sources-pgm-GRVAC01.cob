000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GRVAC01.
000500 AUTHOR.         P KULKARNI.
000600 INSTALLATION.   MUNICIPAL CORPORATION DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   03 MAR 1998.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  OFFICER ACTION DRIVER.  LOADS THE TICKET MASTER
001200*               INTO MEMORY, READS THE OFFICER ACTION
001300*               TRANSACTIONS, MATCHES EACH TO ITS TICKET AND
001400*               FARMS OUT STATUS CHANGES TO GRVSTC01 AND BUDGET
001500*               APPROVALS/PRIORITY OVERRIDES TO GRVAPR01, WRITES
001600*               ONE AUDIT ROW PER APPLIED ACTION, AND REWRITES
001700*               THE MASTER WITH THE RESULT.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* GRV029  03/03/1998  PKULK    - INITIAL VERSION, STATUS AND
002300*                       BUDGET ACTIONS ONLY.
002400*-----------------------------------------------------------------
002500* GRV033D 11/08/1999  PKULK    - Y2K REMEDIATION - RUN-DATE
002600*                       PASSED THROUGH TO GRVSTC01 CCYYMMDD,
002700*                       REVIEWED AND SIGNED OFF CLEAN.
002800*-----------------------------------------------------------------
002900* GRV044  16/10/2004  PKULK    - ADDED THE OVERRIDE ACTION TYPE
003000*                       TO THE DISPATCH, CALLS GRVAPR01 WITH
003100*                       CALL-FUNCTION = OVERRIDE.
003200*-----------------------------------------------------------------
003300* GRV046C 20/08/2005  NSHENDE  - TICKET TABLE RAISED TO 9000 ROWS
003400*                       TO MATCH THE GTKMAS COPYBOOK CHANGE.
003500*-----------------------------------------------------------------
003600* GRV050  14/02/2007  PKULK    - UNMATCHED TICKET CODE ON AN
003700*                       ACTION RECORD NOW WRITES TO ALERTS
003800*                       INSTEAD OF BEING SILENTLY SKIPPED, PER
003900*                       COMPLAINT CELL QUERY 07/019.
004000*-----------------------------------------------------------------
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004900                       ON  STATUS IS U0-ON
005000                       OFF STATUS IS U0-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TICKETMASTER ASSIGN TO TICKETMASTER
005400            ORGANIZATION   IS SEQUENTIAL
005500            ACCESS MODE    IS SEQUENTIAL
005600            FILE STATUS    IS WK-C-FILE-STATUS.
005700     SELECT ACTIONS ASSIGN TO ACTIONS
005800            ORGANIZATION   IS LINE SEQUENTIAL
005900            FILE STATUS    IS WK-C-FILE-STATUS.
006000     SELECT AUDITLOG ASSIGN TO AUDITLOG
006100            ORGANIZATION   IS LINE SEQUENTIAL
006200            FILE STATUS    IS WK-C-FILE-STATUS.
006300     SELECT ALERTS ASSIGN TO ALERTS
006400            ORGANIZATION   IS LINE SEQUENTIAL
006500            FILE STATUS    IS WK-C-FILE-STATUS.
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000**************
007100 FD  TICKETMASTER
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS WK-C-TICKETMASTER.
007400 01  WK-C-TICKETMASTER                PIC X(400).
007500*                        TABLE-LOADING DRIVERS USE THE FLAT I-O
007600*                        RECORD HERE AND KEEP THE GTKMASR/GTKTAB
007700*                        BREAKDOWN IN WORKING STORAGE - GTKTAB-
007800*                        TABLE IS FAR TOO LARGE TO RIDE ON AN FD.
007900*
008000 FD  ACTIONS
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS WK-C-ACTION.
008300 01  WK-C-ACTION.
008400     COPY GOFACT.
008500*
008600 FD  AUDITLOG
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS WK-C-AUDITLOG.
008900 01  WK-C-AUDITLOG.
009000     COPY GAUDRC.
009100*
009200 FD  ALERTS
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS WK-ALERT-LINE.
009500 01  WK-ALERT-LINE                    PIC X(132).
009600*
009700 WORKING-STORAGE SECTION.
009800*************************
009900 77  WS77-TRACE-SW            PIC X(01) VALUE "N".
010000     88  WS77-TRACE-ON               VALUE "Y".
010100*                        SET ON BY UPSI-0 FOR A DIAGNOSTIC RUN -
010200*                        SEE MAIN-MODULE.
010300 01  FILLER                          PIC X(24)        VALUE
010400     "** PROGRAM GRVAC01 **".
010500*
010600 01  WK-C-COMMON.
010700     COPY GCMWS.
010800*
010900 01  WK-GTKMAS-AREA.
011000     COPY GTKMAS.
011100*
011200 01  WK-GSTC01-AREA.
011300     COPY GSTC01.
011400*
011500 01  WK-GAPR01-AREA.
011600     COPY GAPR01.
011700*
011800 01  WK-C-SWITCHES.
011900     05  WS-TKT-EOF-SW                PIC X(01) VALUE "N".
012000         88  WS-END-OF-FILE               VALUE "Y".
012100     05  WS-ACT-EOF-SW                PIC X(01) VALUE "N".
012200         88  WS-END-OF-ACTIONS            VALUE "Y".
012300     05  FILLER                       PIC X(01).
012400*
012500 01  WK-C-WORK-AREA.
012600     05  WS-FOUND-SUB                 PIC S9(04) COMP VALUE ZEROS.
012700     05  WS-APPLIED-COUNT             PIC S9(07) COMP VALUE ZEROS.
012800     05  WS-DENIED-COUNT              PIC S9(07) COMP VALUE ZEROS.
012900     05  WS-NOTFOUND-COUNT            PIC S9(07) COMP VALUE ZEROS.
013000     05  WS-TICKET-CODE-ED            PIC X(14).
013100     05  WS-AMOUNT-ED                 PIC ZZZZZZZZ9.99.
013200     05  WS-SCORE-ED                  PIC ZZ9.99.
013300     05  WS-ALERT-LINE-WORK           PIC X(132).
013400     05  FILLER                       PIC X(01).
013500*
013600 LINKAGE SECTION.
013700*****************
013800 EJECT
013900********************************************
014000 PROCEDURE DIVISION.
014100********************************************
014200 MAIN-MODULE.
014300     IF U0-ON
014400         MOVE "Y"                TO WS77-TRACE-SW
014500         DISPLAY "GRVAC01 - DIAGNOSTIC TRACE ENABLED"
014600     END-IF.
014700     PERFORM A000-INITIALISE-ROUTINE
014800        THRU A099-INITIALISE-ROUTINE-EX.
014900     PERFORM B100-READ-ACTION-ROUTINE
015000        THRU B199-READ-ACTION-ROUTINE-EX.
015100     PERFORM B200-PROCESS-ONE-ACTION-ROUTINE
015200        THRU B299-PROCESS-ONE-ACTION-ROUTINE-EX
015300        UNTIL WS-END-OF-ACTIONS.
015400     PERFORM Z000-END-PROGRAM-ROUTINE
015500        THRU Z999-END-PROGRAM-ROUTINE-EX.
015600     STOP RUN.
015700*---------------------------------------------------------------*
015800 A000-INITIALISE-ROUTINE.
015900*---------------------------------------------------------------*
016000     ACCEPT WK-C-RUN-DATE            FROM DATE YYYYMMDD.
016100     MOVE ZEROS                      TO WS-APPLIED-COUNT
016200                                         WS-DENIED-COUNT
016300                                         WS-NOTFOUND-COUNT.
016400     OPEN INPUT TICKETMASTER.
016500     OPEN INPUT ACTIONS.
016600     OPEN EXTEND AUDITLOG.
016700     IF NOT WK-C-SUCCESSFUL
016800         CLOSE AUDITLOG
016900         OPEN OUTPUT AUDITLOG
017000     END-IF.
017100     OPEN OUTPUT ALERTS.
017200     MOVE ZEROS                      TO GTKTAB-COUNT.
017300     PERFORM A100-READ-TICKET-ROUTINE
017400        THRU A199-READ-TICKET-ROUTINE-EX.
017500     PERFORM A110-LOAD-ONE-TICKET-ROUTINE
017600        THRU A119-LOAD-ONE-TICKET-ROUTINE-EX
017700        UNTIL WS-END-OF-FILE.
017800     CLOSE TICKETMASTER.
017900 A099-INITIALISE-ROUTINE-EX.
018000     EXIT.
018100*---------------------------------------------------------------*
018200 A100-READ-TICKET-ROUTINE.
018300*---------------------------------------------------------------*
018400     READ TICKETMASTER.
018500     IF WK-C-END-OF-FILE
018600         MOVE "Y"                    TO WS-TKT-EOF-SW
018700     ELSE
018800         MOVE WK-C-TICKETMASTER      TO GTKMAS-RECORD
018900     END-IF.
019000 A199-READ-TICKET-ROUTINE-EX.
019100     EXIT.
019200*---------------------------------------------------------------*
019300 A110-LOAD-ONE-TICKET-ROUTINE.
019400*---------------------------------------------------------------*
019500     ADD 1                           TO GTKTAB-COUNT.
019600     MOVE GTKMAS-TICKET-CODE  TO GTKTAB-T-CODE (GTKTAB-COUNT).
019700     MOVE GTKMAS-SOURCE       TO GTKTAB-T-SOURCE (GTKTAB-COUNT).
019800     MOVE GTKMAS-DESCRIPTION  TO GTKTAB-T-DESCRIPTION (GTKTAB-COUNT).
019900     MOVE GTKMAS-DEPT-ID      TO GTKTAB-T-DEPT-ID (GTKTAB-COUNT).
020000     MOVE GTKMAS-WARD-ID      TO GTKTAB-T-WARD-ID (GTKTAB-COUNT).
020100     MOVE GTKMAS-STATUS       TO GTKTAB-T-STATUS (GTKTAB-COUNT).
020200     MOVE GTKMAS-PRIORITY-SCORE
020300                              TO GTKTAB-T-PRIORITY-SCORE (GTKTAB-COUNT).
020400     MOVE GTKMAS-PRIORITY-LABEL
020500                              TO GTKTAB-T-PRIORITY-LABEL (GTKTAB-COUNT).
020600     MOVE GTKMAS-AI-CONFIDENCE
020700                              TO GTKTAB-T-AI-CONFIDENCE (GTKTAB-COUNT).
020800     MOVE GTKMAS-REQUIRES-REVIEW
020900                              TO GTKTAB-T-REQUIRES-REVIEW (GTKTAB-COUNT).
021000     MOVE GTKMAS-LANGUAGE     TO GTKTAB-T-LANGUAGE (GTKTAB-COUNT).
021100     MOVE GTKMAS-REPORT-COUNT TO GTKTAB-T-REPORT-COUNT (GTKTAB-COUNT).
021200     MOVE GTKMAS-SOCIAL-MENTIONS
021300                              TO GTKTAB-T-SOCIAL-MENTIONS (GTKTAB-COUNT).
021400     MOVE GTKMAS-REPORTER-PHONE
021500                              TO GTKTAB-T-REPORTER-PHONE (GTKTAB-COUNT).
021600     MOVE GTKMAS-REPORTER-NAME
021700                              TO GTKTAB-T-REPORTER-NAME (GTKTAB-COUNT).
021800     MOVE GTKMAS-CONSENT-FLAG TO GTKTAB-T-CONSENT-FLAG (GTKTAB-COUNT).
021900     MOVE GTKMAS-CREATED-DATE TO GTKTAB-T-CREATED-DATE (GTKTAB-COUNT).
022000     MOVE GTKMAS-SLA-DEADLINE-DATE
022100                              TO GTKTAB-T-SLA-DEADLINE-DATE (GTKTAB-COUNT).
022200     MOVE GTKMAS-ASSIGNED-OFFICER-ID
022300                              TO GTKTAB-T-ASSIGNED-OFFICER-ID (GTKTAB-COUNT).
022400     MOVE GTKMAS-ASSIGNED-DATE
022500                              TO GTKTAB-T-ASSIGNED-DATE (GTKTAB-COUNT).
022600     MOVE GTKMAS-RESOLVED-DATE
022700                              TO GTKTAB-T-RESOLVED-DATE (GTKTAB-COUNT).
022800     PERFORM A100-READ-TICKET-ROUTINE
022900        THRU A199-READ-TICKET-ROUTINE-EX.
023000 A119-LOAD-ONE-TICKET-ROUTINE-EX.
023100     EXIT.
023200*---------------------------------------------------------------*
023300 B100-READ-ACTION-ROUTINE.
023400*---------------------------------------------------------------*
023500     READ ACTIONS.
023600     IF WK-C-END-OF-FILE
023700         MOVE "Y"                    TO WS-ACT-EOF-SW
023800     END-IF.
023900 B199-READ-ACTION-ROUTINE-EX.
024000     EXIT.
024100*---------------------------------------------------------------*
024200*  MATCH THE ACTION TO ITS TICKET, THEN DISPATCH BY ACTION TYPE   *
024300*---------------------------------------------------------------*
024400 B200-PROCESS-ONE-ACTION-ROUTINE.
024500     PERFORM C100-FIND-TICKET-ROUTINE
024600        THRU C199-FIND-TICKET-ROUTINE-EX.
024700     IF WS-FOUND-SUB = 0
024800         PERFORM F100-WRITE-NOTFOUND-ALERT-ROUTINE
024900            THRU F199-WRITE-NOTFOUND-ALERT-ROUTINE-EX
025000         ADD 1                       TO WS-NOTFOUND-COUNT
025100     ELSE
025200         EVALUATE TRUE
025300             WHEN GOFACT-IS-STATUS
025400                 PERFORM D100-APPLY-STATUS-ROUTINE
025500                    THRU D199-APPLY-STATUS-ROUTINE-EX
025600             WHEN GOFACT-IS-BUDGET
025700                 PERFORM D200-APPLY-BUDGET-ROUTINE
025800                    THRU D299-APPLY-BUDGET-ROUTINE-EX
025900             WHEN GOFACT-IS-OVERRIDE
026000                 PERFORM D300-APPLY-OVERRIDE-ROUTINE
026100                    THRU D399-APPLY-OVERRIDE-ROUTINE-EX
026200             WHEN OTHER
026300                 ADD 1               TO WS-DENIED-COUNT
026400         END-EVALUATE
026500     END-IF.
026600     PERFORM B100-READ-ACTION-ROUTINE
026700        THRU B199-READ-ACTION-ROUTINE-EX.
026800 B299-PROCESS-ONE-ACTION-ROUTINE-EX.
026900     EXIT.
027000*---------------------------------------------------------------*
027100*  LINEAR SEARCH OF THE IN-MEMORY TICKET TABLE ON TICKET-CODE     *
027200*---------------------------------------------------------------*
027300 C100-FIND-TICKET-ROUTINE.
027400     MOVE ZEROS                      TO WS-FOUND-SUB.
027500     PERFORM C110-CHECK-ONE-TICKET-ROUTINE
027600        THRU C119-CHECK-ONE-TICKET-ROUTINE-EX
027700        VARYING GTKTAB-TX FROM 1 BY 1
027800        UNTIL GTKTAB-TX > GTKTAB-COUNT.
027900 C199-FIND-TICKET-ROUTINE-EX.
028000     EXIT.
028100*---------------------------------------------------------------*
028200 C110-CHECK-ONE-TICKET-ROUTINE.
028300*---------------------------------------------------------------*
028400     IF WS-FOUND-SUB = 0
028500         IF GTKTAB-T-CODE (GTKTAB-TX) = GOFACT-TICKET-CODE
028600             SET WS-FOUND-SUB        TO GTKTAB-TX
028700         END-IF
028800     END-IF.
028900 C119-CHECK-ONE-TICKET-ROUTINE-EX.
029000     EXIT.
029100*---------------------------------------------------------------*
029200*  STATUS CHANGE - GRVSTC01 DECIDES THE STAMPED DATES, THIS       *
029300*  ROUTINE APPLIES THEM TO THE TABLE ROW AND WRITES THE AUDIT     *
029400*---------------------------------------------------------------*
029500 D100-APPLY-STATUS-ROUTINE.
029600     MOVE GTKTAB-T-STATUS (WS-FOUND-SUB)
029700                                     TO WK-GSTC01-OLD-STATUS.
029800     MOVE GOFACT-NEW-STATUS         TO WK-GSTC01-NEW-STATUS.
029900     MOVE GOFACT-ACTOR-ID           TO WK-GSTC01-ACTOR-ID.
030000     MOVE WK-C-RUN-DATE             TO WK-GSTC01-RUN-DATE.
030100     CALL "GRVSTC01" USING WK-GSTC01-AREA.
030200     MOVE GOFACT-NEW-STATUS   TO GTKTAB-T-STATUS (WS-FOUND-SUB).
030300     IF GOFACT-NEW-STATUS = "ASSIGNED            "
030400         MOVE WK-GSTC01-ASSIGNED-OFFICER
030500                TO GTKTAB-T-ASSIGNED-OFFICER-ID (WS-FOUND-SUB)
030600         MOVE WK-GSTC01-ASSIGNED-DATE
030700                TO GTKTAB-T-ASSIGNED-DATE (WS-FOUND-SUB)
030800     END-IF.
030900     IF GOFACT-NEW-STATUS = "CLOSED              "
031000         MOVE WK-GSTC01-RESOLVED-DATE
031100                TO GTKTAB-T-RESOLVED-DATE (WS-FOUND-SUB)
031200     END-IF.
031300     PERFORM E100-WRITE-STATUS-AUDIT-ROUTINE
031400        THRU E199-WRITE-STATUS-AUDIT-ROUTINE-EX.
031500     ADD 1                           TO WS-APPLIED-COUNT.
031600 D199-APPLY-STATUS-ROUTINE-EX.
031700     EXIT.
031800*---------------------------------------------------------------*
031900 E100-WRITE-STATUS-AUDIT-ROUTINE.
032000*---------------------------------------------------------------*
032100     MOVE SPACES                     TO GAUDRC-RECORD.
032200     MOVE "STATUS_CHANGED"           TO GAUDRC-ACTION.
032300     MOVE GOFACT-TICKET-CODE         TO GAUDRC-TICKET-CODE.
032400     MOVE GOFACT-ACTOR-ID            TO GAUDRC-ACTOR-ID.
032500     MOVE GOFACT-ACTOR-ROLE          TO GAUDRC-ACTOR-ROLE.
032600     MOVE WK-GSTC01-OLD-STATUS       TO GAUDRC-OLD-VALUE.
032700     MOVE GOFACT-NEW-STATUS          TO GAUDRC-NEW-VALUE.
032800     MOVE WK-C-RUN-DATE              TO GAUDRC-RUN-DATE.
032900     WRITE GAUDRC-RECORD.
033000 E199-WRITE-STATUS-AUDIT-ROUTINE-EX.
033100     EXIT.
033200*---------------------------------------------------------------*
033300*  BUDGET APPROVAL - GRVAPR01 DECIDES, THIS ROUTINE ONLY WRITES   *
033400*  THE AUDIT ROW WHEN APPROVED                                   *
033500*---------------------------------------------------------------*
033600 D200-APPLY-BUDGET-ROUTINE.
033700     MOVE "BUDGET"                   TO WK-GAPR01-CALL-FUNCTION.
033800     MOVE GOFACT-ACTOR-ROLE          TO WK-GAPR01-ACTOR-ROLE.
033900     MOVE GOFACT-AMOUNT              TO WK-GAPR01-AMOUNT.
034000     CALL "GRVAPR01" USING WK-GAPR01-AREA.
034100     IF WK-GAPR01-APPROVED = "Y"
034200         PERFORM E200-WRITE-BUDGET-AUDIT-ROUTINE
034300            THRU E299-WRITE-BUDGET-AUDIT-ROUTINE-EX
034400         ADD 1                       TO WS-APPLIED-COUNT
034500     ELSE
034600         ADD 1                       TO WS-DENIED-COUNT
034700     END-IF.
034800 D299-APPLY-BUDGET-ROUTINE-EX.
034900     EXIT.
035000*---------------------------------------------------------------*
035100 E200-WRITE-BUDGET-AUDIT-ROUTINE.
035200*---------------------------------------------------------------*
035300     MOVE SPACES                     TO GAUDRC-RECORD.
035400     MOVE "BUDGET_APPROVED"          TO GAUDRC-ACTION.
035500     MOVE GOFACT-TICKET-CODE         TO GAUDRC-TICKET-CODE.
035600     MOVE GOFACT-ACTOR-ID            TO GAUDRC-ACTOR-ID.
035700     MOVE GOFACT-ACTOR-ROLE          TO GAUDRC-ACTOR-ROLE.
035800     MOVE SPACES                     TO GAUDRC-OLD-VALUE.
035900     MOVE GOFACT-AMOUNT              TO WS-AMOUNT-ED.
036000     MOVE WS-AMOUNT-ED               TO GAUDRC-NEW-VALUE.
036100     MOVE WK-C-RUN-DATE              TO GAUDRC-RUN-DATE.
036200     WRITE GAUDRC-RECORD.
036300 E299-WRITE-BUDGET-AUDIT-ROUTINE-EX.
036400     EXIT.
036500*---------------------------------------------------------------*
036600*  PRIORITY OVERRIDE - GRVAPR01 DECIDES AND RELABELS, THIS        *
036700*  ROUTINE APPLIES THE RESULT TO THE TABLE ROW                    *
036800*---------------------------------------------------------------*
036900 D300-APPLY-OVERRIDE-ROUTINE.
037000     MOVE "OVERRIDE"                 TO WK-GAPR01-CALL-FUNCTION.
037100     MOVE GOFACT-ACTOR-ROLE          TO WK-GAPR01-ACTOR-ROLE.
037200     MOVE GTKTAB-T-PRIORITY-SCORE (WS-FOUND-SUB)
037300                                     TO WK-GAPR01-OLD-SCORE.
037400     MOVE GOFACT-NEW-SCORE           TO WK-GAPR01-NEW-SCORE.
037500     CALL "GRVAPR01" USING WK-GAPR01-AREA.
037600     IF WK-GAPR01-APPROVED = "Y"
037700         MOVE WK-GAPR01-NEW-SCORE
037800                TO GTKTAB-T-PRIORITY-SCORE (WS-FOUND-SUB)
037900         MOVE WK-GAPR01-RESULT-LABEL
038000                TO GTKTAB-T-PRIORITY-LABEL (WS-FOUND-SUB)
038100         PERFORM E300-WRITE-OVERRIDE-AUDIT-ROUTINE
038200            THRU E399-WRITE-OVERRIDE-AUDIT-ROUTINE-EX
038300         ADD 1                       TO WS-APPLIED-COUNT
038400     ELSE
038500         ADD 1                       TO WS-DENIED-COUNT
038600     END-IF.
038700 D399-APPLY-OVERRIDE-ROUTINE-EX.
038800     EXIT.
038900*---------------------------------------------------------------*
039000 E300-WRITE-OVERRIDE-AUDIT-ROUTINE.
039100*---------------------------------------------------------------*
039200     MOVE SPACES                     TO GAUDRC-RECORD.
039300     MOVE "PRIORITY_OVERRIDDEN"      TO GAUDRC-ACTION.
039400     MOVE GOFACT-TICKET-CODE         TO GAUDRC-TICKET-CODE.
039500     MOVE GOFACT-ACTOR-ID            TO GAUDRC-ACTOR-ID.
039600     MOVE GOFACT-ACTOR-ROLE          TO GAUDRC-ACTOR-ROLE.
039700     MOVE WK-GAPR01-OLD-SCORE        TO WS-SCORE-ED.
039800     MOVE WS-SCORE-ED                TO GAUDRC-OLD-VALUE.
039900     MOVE WK-GAPR01-NEW-SCORE        TO WS-SCORE-ED.
040000     MOVE WS-SCORE-ED                TO GAUDRC-NEW-VALUE.
040100     MOVE WK-C-RUN-DATE              TO GAUDRC-RUN-DATE.
040200     WRITE GAUDRC-RECORD.
040300 E399-WRITE-OVERRIDE-AUDIT-ROUTINE-EX.
040400     EXIT.
040500*---------------------------------------------------------------*
040600 F100-WRITE-NOTFOUND-ALERT-ROUTINE.
040700*---------------------------------------------------------------*
040800     MOVE GOFACT-TICKET-CODE         TO WS-TICKET-CODE-ED.
040900     MOVE SPACES                     TO WS-ALERT-LINE-WORK.
041000     STRING "Ticket not found: " DELIMITED BY SIZE
041100            WS-TICKET-CODE-ED        DELIMITED BY SIZE
041200        INTO WS-ALERT-LINE-WORK.
041300     MOVE WS-ALERT-LINE-WORK         TO WK-ALERT-LINE.
041400     WRITE WK-ALERT-LINE.
041500 F199-WRITE-NOTFOUND-ALERT-ROUTINE-EX.
041600     EXIT.
041700*---------------------------------------------------------------*
041800*  REWRITE THE MASTER FILE FROM THE UPDATED TABLE, CLOSE UP       *
041900*---------------------------------------------------------------*
042000 Z000-END-PROGRAM-ROUTINE.
042100*---------------------------------------------------------------*
042200     OPEN OUTPUT TICKETMASTER.
042300     PERFORM Z100-REWRITE-ONE-TICKET-ROUTINE
042400        THRU Z199-REWRITE-ONE-TICKET-ROUTINE-EX
042500        VARYING GTKTAB-TX FROM 1 BY 1
042600        UNTIL GTKTAB-TX > GTKTAB-COUNT.
042700     CLOSE TICKETMASTER.
042800     CLOSE ACTIONS.
042900     CLOSE AUDITLOG.
043000     CLOSE ALERTS.
043100     DISPLAY "GRVAC01 - OFFICER ACTION RUN COMPLETE".
043200     DISPLAY "ACTIONS APPLIED     : " WS-APPLIED-COUNT.
043300     DISPLAY "ACTIONS DENIED      : " WS-DENIED-COUNT.
043400     DISPLAY "TICKETS NOT FOUND   : " WS-NOTFOUND-COUNT.
043500 Z999-END-PROGRAM-ROUTINE-EX.
043600     EXIT.
043700*---------------------------------------------------------------*
043800 Z100-REWRITE-ONE-TICKET-ROUTINE.
043900*---------------------------------------------------------------*
044000     MOVE SPACES                     TO GTKMAS-RECORD.
044100     MOVE GTKTAB-T-CODE (GTKTAB-TX)   TO GTKMAS-TICKET-CODE.
044200     MOVE GTKTAB-T-SOURCE (GTKTAB-TX) TO GTKMAS-SOURCE.
044300     MOVE GTKTAB-T-DESCRIPTION (GTKTAB-TX) TO GTKMAS-DESCRIPTION.
044400     MOVE GTKTAB-T-DEPT-ID (GTKTAB-TX) TO GTKMAS-DEPT-ID.
044500     MOVE GTKTAB-T-WARD-ID (GTKTAB-TX) TO GTKMAS-WARD-ID.
044600     MOVE GTKTAB-T-STATUS (GTKTAB-TX)  TO GTKMAS-STATUS.
044700     MOVE GTKTAB-T-PRIORITY-SCORE (GTKTAB-TX)
044800                                      TO GTKMAS-PRIORITY-SCORE.
044900     MOVE GTKTAB-T-PRIORITY-LABEL (GTKTAB-TX)
045000                                      TO GTKMAS-PRIORITY-LABEL.
045100     MOVE GTKTAB-T-AI-CONFIDENCE (GTKTAB-TX)
045200                                      TO GTKMAS-AI-CONFIDENCE.
045300     MOVE GTKTAB-T-REQUIRES-REVIEW (GTKTAB-TX)
045400                                      TO GTKMAS-REQUIRES-REVIEW.
045500     MOVE GTKTAB-T-LANGUAGE (GTKTAB-TX) TO GTKMAS-LANGUAGE.
045600     MOVE GTKTAB-T-REPORT-COUNT (GTKTAB-TX) TO GTKMAS-REPORT-COUNT.
045700     MOVE GTKTAB-T-SOCIAL-MENTIONS (GTKTAB-TX)
045800                                      TO GTKMAS-SOCIAL-MENTIONS.
045900     MOVE GTKTAB-T-REPORTER-PHONE (GTKTAB-TX)
046000                                      TO GTKMAS-REPORTER-PHONE.
046100     MOVE GTKTAB-T-REPORTER-NAME (GTKTAB-TX)
046200                                      TO GTKMAS-REPORTER-NAME.
046300     MOVE GTKTAB-T-CONSENT-FLAG (GTKTAB-TX) TO GTKMAS-CONSENT-FLAG.
046400     MOVE GTKTAB-T-CREATED-DATE (GTKTAB-TX) TO GTKMAS-CREATED-DATE.
046500     MOVE GTKTAB-T-SLA-DEADLINE-DATE (GTKTAB-TX)
046600                                      TO GTKMAS-SLA-DEADLINE-DATE.
046700     MOVE GTKTAB-T-ASSIGNED-OFFICER-ID (GTKTAB-TX)
046800                                      TO GTKMAS-ASSIGNED-OFFICER-ID.
046900     MOVE GTKTAB-T-ASSIGNED-DATE (GTKTAB-TX) TO GTKMAS-ASSIGNED-DATE.
047000     MOVE GTKTAB-T-RESOLVED-DATE (GTKTAB-TX) TO GTKMAS-RESOLVED-DATE.
047100     MOVE GTKMAS-RECORD              TO WK-C-TICKETMASTER.
047200     WRITE WK-C-TICKETMASTER.
047300 Z199-REWRITE-ONE-TICKET-ROUTINE-EX.
047400     EXIT.
047500******************************************************************
047600************** END OF PROGRAM SOURCE -  GRVAC01 ***************
047700******************************************************************
