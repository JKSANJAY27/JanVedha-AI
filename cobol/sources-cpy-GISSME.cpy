000100* GISSME.CPYBK
000200* I-O FORMAT: GISSMER  FROM FILE ISSUEMEM  OF LIBRARY GRVLIB
000300* SEASONAL ISSUE-MEMORY - ONE ROW PER WARD/CATEGORY/MONTH/YEAR
000400*-----------------------------------------------------------------
000500* HISTORY OF MODIFICATION:
000600* GRV026  18/09/1997  NSHENDE  - INITIAL VERSION, BUILT AFTER THE
000700*                       1997 MONSOON FLOODING REVIEW ASKED WHY
000800*                       THE SAME WARDS FLOOD EVERY YEAR AND
000900*                       NOBODY HAD SEEN IT COMING.
001000*-----------------------------------------------------------------
001100     05  GISSME-RECORD                PIC X(60).
001200     05  GISSMER REDEFINES GISSME-RECORD.
001300     06  GISSME-WARD-ID               PIC 9(04).
001400     06  GISSME-ISSUE-CATEGORY        PIC X(30).
001500*                        SNAKE_CASE CATEGORY, E.G. POTHOLE
001600     06  GISSME-DEPT-ID               PIC X(03).
001700     06  GISSME-MONTH                 PIC 9(02).
001800     06  GISSME-YEAR                  PIC 9(04).
001900     06  GISSME-OCCURRENCE-COUNT      PIC 9(04).
002000     06  GISSME-AVG-SEVERITY          PIC 9(03)V99.
002100*                        ROLLING AVERAGE OF PRIORITY-SCORE
002200     06  FILLER                       PIC X(008).
