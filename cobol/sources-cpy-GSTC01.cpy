000100* GSTC01.CPYBK - LINKAGE FOR GRVSTC01 (STATUS CHANGE)
000200* HISTORY OF MODIFICATION:
000300* GRV032  04/02/1998  PKULK    - INITIAL VERSION
000400*-----------------------------------------------------------------
000500     01  WK-GSTC01.
000600     05  WK-GSTC01-INPUT.
000700         10  WK-GSTC01-NEW-STATUS         PIC X(20).
000800         10  WK-GSTC01-ACTOR-ID           PIC 9(06).
000900         10  WK-GSTC01-RUN-DATE           PIC 9(08).
001000         10  WK-GSTC01-RUN-DATE-R REDEFINES
001100             WK-GSTC01-RUN-DATE.
001200             15  WK-GSTC01-RUN-CCYY       PIC 9(04).
001300             15  WK-GSTC01-RUN-MM         PIC 9(02).
001400             15  WK-GSTC01-RUN-DD         PIC 9(02).
001500     05  WK-GSTC01-OUTPUT.
001600         10  WK-GSTC01-OLD-STATUS         PIC X(20).
001700         10  WK-GSTC01-ASSIGNED-OFFICER   PIC 9(06).
001800         10  WK-GSTC01-ASSIGNED-DATE      PIC 9(08).
001900         10  WK-GSTC01-ASSIGNED-DATE-R REDEFINES
002000             WK-GSTC01-ASSIGNED-DATE.
002100             15  WK-GSTC01-ASSIGNED-CCYY  PIC 9(04).
002200             15  WK-GSTC01-ASSIGNED-MM    PIC 9(02).
002300             15  WK-GSTC01-ASSIGNED-DD    PIC 9(02).
002400         10  WK-GSTC01-RESOLVED-DATE      PIC 9(08).
002500         10  WK-GSTC01-RESOLVED-DATE-R REDEFINES
002600             WK-GSTC01-RESOLVED-DATE.
002700             15  WK-GSTC01-RESOLVED-CCYY  PIC 9(04).
002800             15  WK-GSTC01-RESOLVED-MM    PIC 9(02).
002900             15  WK-GSTC01-RESOLVED-DD    PIC 9(02).
003000     05  FILLER                       PIC X(01).
