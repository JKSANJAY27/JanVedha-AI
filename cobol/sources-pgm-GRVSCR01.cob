000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GRVSCR01.
000500 AUTHOR.         N SHENDE.
000600 INSTALLATION.   MUNICIPAL CORPORATION DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   03 FEB 1993.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCORE A GRIEVANCE
001200*               TICKET'S PRIORITY 0-100 FROM FIVE WEIGHTED
001300*               FACTORS (SEVERITY, POPULATION IMPACT, TIME
001400*               DECAY, SLA PROXIMITY, SOCIAL AMPLIFICATION) AND
001500*               TO BLEND IN AN ADVISORY SECOND OPINION WHEN ONE
001600*               IS SUPPLIED BY THE CALLER.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* GRV009  03/02/1993  NSHENDE  - INITIAL VERSION. SEVERITY TABLE
002200*                       AGREED WITH THE COMMISSIONER'S OFFICE
002300*                       CIRCULAR 93/07.
002400*-----------------------------------------------------------------
002500* GRV015  11/08/1994  NSHENDE  - ADDED BRIDGE_CRACK AND
002600*                       ROAD_COLLAPSE TO THE SEVERITY TABLE AFTER
002700*                       THE KASTURBA ROAD FOOTBRIDGE INCIDENT.
002800*-----------------------------------------------------------------
002900* GRV023  14/01/1997  NSHENDE  - SAFETY BONUS KEYWORD LIST
003000*                       EXTENDED WITH "EPIDEMIC" AND "RABIES"
003100*                       ON HEALTH DEPT REQUEST.
003200*-----------------------------------------------------------------
003300* GRV034  23/09/1998  PKULK    - Y2K REMEDIATION - NO DATE
003400*                       FIELDS IN THIS ROUTINE, REVIEWED AND
003500*                       SIGNED OFF CLEAN, NO CHANGES REQUIRED.
003600*-----------------------------------------------------------------
003700* GRV036  21/05/2000  PKULK    - ADDED THE HYBRID BLEND (RULE
003800*                       SCORE VS ADVISORY LABEL) PER THE AI
003900*                       TRIAGE DESK PILOT, REQUEST AITD-118.
004000*-----------------------------------------------------------------
004100* GRV047  30/06/2006  RDSHAH   - FLOOD/FLOODING/FIRE/ACCIDENT/
004200*                       COLLAPSE ADDED TO SEVERITY TABLE AS PART
004300*                       OF THE DISASTER CELL MERGER.
004400*-----------------------------------------------------------------
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005300                       ON  STATUS IS U0-ON
005400                       OFF STATUS IS U0-OFF.
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900 WORKING-STORAGE SECTION.
006000*************************
006100 77  WS77-TRACE-SW            PIC X(01) VALUE "N".
006200     88  WS77-TRACE-ON               VALUE "Y".
006300*                        SET ON BY UPSI-0 FOR A DIAGNOSTIC RUN -
006400*                        SEE MAIN-MODULE.
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM GRVSCR01 **".
006700*
006800*---------------- SEVERITY TABLE (CIRCULAR 93/07) ---------------*
006900 01  WS-SEVERITY-LITERAL.
007000         05  FILLER           PIC X(64) VALUE
007100             "STREET_LIGHT_OUT              15MULTIPLE_LIGHTS_OUT           22".
007200         05  FILLER           PIC X(64) VALUE
007300             "ELECTRICAL_SPARK_HAZARD       30ELECTRICAL_HAZARD             30".
007400         05  FILLER           PIC X(64) VALUE
007500             "SMALL_POTHOLE                 12LARGE_POTHOLE                 20".
007600         05  FILLER           PIC X(64) VALUE
007700             "POTHOLE                       16ROAD_COLLAPSE                 28".
007800         05  FILLER           PIC X(64) VALUE
007900             "BRIDGE_CRACK                  30LOW_PRESSURE                  14".
008000         05  FILLER           PIC X(64) VALUE
008100             "NO_WATER_SUPPLY               22WATER                         16".
008200         05  FILLER           PIC X(64) VALUE
008300             "DIRTY_WATER                   25BURST_PIPE_FLOODING           30".
008400         05  FILLER           PIC X(64) VALUE
008500             "DRAIN_BLOCKED                 18SEWAGE_OVERFLOW               26".
008600         05  FILLER           PIC X(64) VALUE
008700             "OPEN_MANHOLE                  30SEWAGE                        20".
008800         05  FILLER           PIC X(64) VALUE
008900             "MISSED_COLLECTION_ONCE        10OVERFLOWING_BIN               16".
009000         05  FILLER           PIC X(64) VALUE
009100             "GARBAGE                       14DEAD_ANIMAL_CARCASS           22".
009200         05  FILLER           PIC X(64) VALUE
009300             "ILLEGAL_DUMPING_LARGE         20MOSQUITO_BREEDING             18".
009400         05  FILLER           PIC X(64) VALUE
009500             "STRAY_DOG_BITE                28STRAY                         18".
009600         05  FILLER           PIC X(64) VALUE
009700             "DISEASE_OUTBREAK_CONCERN      30FLOOD                         28".
009800         05  FILLER           PIC X(64) VALUE
009900             "FLOODING                      28FIRE                          30".
010000         05  FILLER           PIC X(64) VALUE
010100             "ACCIDENT                      28COLLAPSE                      28".
010200 01  WS-SEVERITY-TABLE REDEFINES WS-SEVERITY-LITERAL.
010300     05  WS-SEV-ENTRY OCCURS 32 TIMES
010400                      INDEXED BY WS-SEV-TX.
010500         10  WS-SEV-CATEGORY          PIC X(30).
010600         10  WS-SEV-BASE              PIC 9(02).
010700*
010800*---------------- SAFETY BONUS KEYWORD LIST ---------------------*
010900 01  WS-SAFETY-LITERAL.
011000     05  FILLER  PIC X(180) VALUE
011100         "ACCIDENT  DANGER    HAZARD    FIRE      CHILD FELL".
011200     05  FILLER  PIC X(180) VALUE
011300         "INJURY    DEATH     HOSPITAL  EMERGENCY FLOOD     ".
011400     05  FILLER  PIC X(180) VALUE
011500         "COLLAPSE  SNAKE     RABIES    EPIDEMIC            ".
011600 01  WS-SAFETY-TABLE REDEFINES WS-SAFETY-LITERAL.
011700     05  WS-SAFETY-WORD OCCURS 14 TIMES PIC X(10).
011800*                        NOTE - "ELECTRIC SHOCK" IS TWO WORDS
011900*                        AND IS CHECKED SEPARATELY BELOW.
012000*
012100*---------------- LOCATION-TYPE IMPACT SCORE ---------------------*
012200 01  WS-LOCATION-LITERAL.
012300     05  FILLER  PIC X(66) VALUE
012400         "MAIN_ROAD           10HOSPITAL_VICINITY   10SCHOOL_VICINITY     09".
012500     05  FILLER  PIC X(44) VALUE
012600         "MARKET              08RESIDENTIAL         05".
012700     05  FILLER  PIC X(22) VALUE
012800         "INTERNAL_STREET     03".
012900 01  WS-LOCATION-TABLE REDEFINES WS-LOCATION-LITERAL.
013000     05  WS-LOC-ENTRY OCCURS 6 TIMES.
013100         10  WS-LOC-TYPE              PIC X(20).
013200         10  WS-LOC-SCORE             PIC 9(02).
013300*
013400*---------------- ADVISORY LABEL TO SCORE MAP --------------------*
013500 01  WS-ADVISORY-LITERAL     PIC X(40) VALUE
013600     "LOW     20MEDIUM  50HIGH    70CRITICAL90".
013700 01  WS-ADVISORY-TABLE REDEFINES WS-ADVISORY-LITERAL.
013800     05  WS-ADV-ENTRY OCCURS 4 TIMES.
013900         10  WS-ADV-LABEL             PIC X(08).
014000         10  WS-ADV-SCORE             PIC 9(02).
014100*
014200 01  WK-C-WORK-AREA.
014300     05  WS-DESC-UPPER                PIC X(200).
014400     05  WS-TALLY                     PIC S9(05) COMP VALUE ZEROS.
014500     05  WS-FOUND                     PIC X(01) VALUE "N".
014600     05  WS-F1-SEVERITY               PIC S9(03) COMP VALUE ZEROS.
014700     05  WS-F1-BONUS                  PIC S9(03) COMP VALUE ZEROS.
014800     05  WS-F2-IMPACT                 PIC S9(03) COMP VALUE ZEROS.
014900     05  WS-F2-RPTPART                PIC S9(03) COMP VALUE ZEROS.
015000     05  WS-F2-LOCPART                PIC S9(03) COMP VALUE ZEROS.
015100     05  WS-F3-DECAY                  PIC S9(03) COMP VALUE ZEROS.
015200     05  WS-F4-SLA                    PIC S9(03) COMP VALUE ZEROS.
015300     05  WS-F5-SOCIAL                 PIC S9(03) COMP VALUE ZEROS.
015400     05  WS-RULE-SCORE                PIC 9(03)V99 VALUE ZEROS.
015500     05  WS-ADVISORY-SCORE            PIC 9(03)V99 VALUE ZEROS.
015600     05  WS-BLEND-SCORE               PIC 9(03)V99 VALUE ZEROS.
015700     05  WS-DIFF                      PIC S9(03)V99 COMP-3 VALUE
015800                                      ZEROS.
015900*                        SIGNED WORKING COPY USED TO TEST
016000*                        |RULE - ADVISORY| <= 20 WITHOUT AN
016100*                        INTRINSIC ABS FUNCTION.
016200     05  WS-N-SUB1                    PIC S9(04) COMP VALUE ZEROS.
016300     05  FILLER                       PIC X(01).
016400*
016500 LINKAGE SECTION.
016600*****************
016700     COPY GSCR01.
016800 EJECT
016900********************************************
017000 PROCEDURE DIVISION USING WK-GSCR01.
017100********************************************
017200 MAIN-MODULE.
017300     IF U0-ON
017400         MOVE "Y"                TO WS77-TRACE-SW
017500         DISPLAY "GRVSCR01 - DIAGNOSTIC TRACE ENABLED"
017600     END-IF.
017700     PERFORM A000-INITIALISE-ROUTINE
017800        THRU A099-INITIALISE-ROUTINE-EX.
017900     PERFORM B100-SEVERITY-FACTOR-ROUTINE
018000        THRU B199-SEVERITY-FACTOR-ROUTINE-EX.
018100     PERFORM B200-IMPACT-FACTOR-ROUTINE
018200        THRU B299-IMPACT-FACTOR-ROUTINE-EX.
018300     PERFORM B300-TIME-DECAY-ROUTINE
018400        THRU B399-TIME-DECAY-ROUTINE-EX.
018500     PERFORM B400-SLA-PROXIMITY-ROUTINE
018600        THRU B499-SLA-PROXIMITY-ROUTINE-EX.
018700     PERFORM B500-SOCIAL-FACTOR-ROUTINE
018800        THRU B599-SOCIAL-FACTOR-ROUTINE-EX.
018900     PERFORM B600-COMBINE-SCORE-ROUTINE
019000        THRU B699-COMBINE-SCORE-ROUTINE-EX.
019100     PERFORM B700-HYBRID-BLEND-ROUTINE
019200        THRU B799-HYBRID-BLEND-ROUTINE-EX.
019300     PERFORM Z000-END-PROGRAM-ROUTINE
019400        THRU Z999-END-PROGRAM-ROUTINE-EX.
019500     EXIT PROGRAM.
019600*---------------------------------------------------------------*
019700 A000-INITIALISE-ROUTINE.
019800*---------------------------------------------------------------*
019900     MOVE SPACES                 TO WK-GSCR01-OUTPUT.
020000     MOVE ZEROS                  TO WS-F1-SEVERITY WS-F1-BONUS
020100                                    WS-F2-IMPACT WS-F3-DECAY
020200                                    WS-F4-SLA WS-F5-SOCIAL.
020300     MOVE WK-GSCR01-DESCRIPTION  TO WS-DESC-UPPER.
020400     INSPECT WS-DESC-UPPER
020500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
020600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020700 A099-INITIALISE-ROUTINE-EX.
020800     EXIT.
020900*---------------------------------------------------------------*
021000*  FACTOR 1 - BASE SEVERITY (0-30)                               *
021100*---------------------------------------------------------------*
021200 B100-SEVERITY-FACTOR-ROUTINE.
021300     MOVE 15                     TO WS-F1-SEVERITY.
021400     MOVE "N"                    TO WS-FOUND.
021500     SET WS-SEV-TX               TO 1.
021600     SEARCH WS-SEV-ENTRY
021700         AT END
021800             CONTINUE
021900         WHEN WS-SEV-CATEGORY (WS-SEV-TX) =
022000                             WK-GSCR01-ISSUE-CATEGORY
022100             MOVE WS-SEV-BASE (WS-SEV-TX) TO WS-F1-SEVERITY
022200             MOVE "Y"            TO WS-FOUND.
022300     MOVE ZEROS                  TO WS-F1-BONUS.
022400     PERFORM B110-CHECK-ONE-SAFETY-WORD-ROUTINE
022500        THRU B119-CHECK-ONE-SAFETY-WORD-ROUTINE-EX
022600        VARYING WS-N-SUB1 FROM 1 BY 1
022700        UNTIL WS-N-SUB1 > 14.
022800     MOVE ZEROS                  TO WS-TALLY.
022900     INSPECT WS-DESC-UPPER TALLYING WS-TALLY
023000         FOR ALL "ELECTRIC SHOCK".
023100     IF WS-TALLY > 0
023200         MOVE 5                  TO WS-F1-BONUS.
023300     COMPUTE WS-F1-SEVERITY = WS-F1-SEVERITY + WS-F1-BONUS.
023400     IF WS-F1-SEVERITY > 30
023500         MOVE 30                 TO WS-F1-SEVERITY.
023600 B199-SEVERITY-FACTOR-ROUTINE-EX.
023700     EXIT.
023800*---------------------------------------------------------------*
023900 B110-CHECK-ONE-SAFETY-WORD-ROUTINE.
024000*---------------------------------------------------------------*
024100     MOVE ZEROS                  TO WS-TALLY.
024200     INSPECT WS-DESC-UPPER TALLYING WS-TALLY
024300         FOR ALL WS-SAFETY-WORD (WS-N-SUB1).
024400     IF WS-TALLY > 0 AND WS-SAFETY-WORD (WS-N-SUB1) NOT =
024500                         SPACES
024600         MOVE 5                  TO WS-F1-BONUS
024700     END-IF.
024800 B119-CHECK-ONE-SAFETY-WORD-ROUTINE-EX.
024900     EXIT.
025000*---------------------------------------------------------------*
025100*  FACTOR 2 - POPULATION IMPACT (0-25)                           *
025200*---------------------------------------------------------------*
025300 B200-IMPACT-FACTOR-ROUTINE.
025400     COMPUTE WS-F2-RPTPART = WK-GSCR01-REPORT-COUNT * 3.
025500     IF WS-F2-RPTPART > 15
025600         MOVE 15                 TO WS-F2-RPTPART.
025700     MOVE 4                      TO WS-F2-LOCPART.
025800     PERFORM B210-CHECK-ONE-LOCATION-ROUTINE
025900        THRU B219-CHECK-ONE-LOCATION-ROUTINE-EX
026000        VARYING WS-N-SUB1 FROM 1 BY 1
026100        UNTIL WS-N-SUB1 > 6.
026200     COMPUTE WS-F2-IMPACT = WS-F2-RPTPART + WS-F2-LOCPART.
026300 B299-IMPACT-FACTOR-ROUTINE-EX.
026400     EXIT.
026500*---------------------------------------------------------------*
026600 B210-CHECK-ONE-LOCATION-ROUTINE.
026700*---------------------------------------------------------------*
026800     IF WS-LOC-TYPE (WS-N-SUB1) = WK-GSCR01-LOCATION-TYPE
026900         MOVE WS-LOC-SCORE (WS-N-SUB1) TO WS-F2-LOCPART
027000     END-IF.
027100 B219-CHECK-ONE-LOCATION-ROUTINE-EX.
027200     EXIT.
027300*---------------------------------------------------------------*
027400*  FACTOR 3 - TIME DECAY (0-20)                                  *
027500*---------------------------------------------------------------*
027600 B300-TIME-DECAY-ROUTINE.
027700     IF WK-GSCR01-DAYS-OPEN <= 1
027800         MOVE 0                  TO WS-F3-DECAY
027900     ELSE
028000     IF WK-GSCR01-DAYS-OPEN <= 3
028100         MOVE 5                  TO WS-F3-DECAY
028200     ELSE
028300     IF WK-GSCR01-DAYS-OPEN <= 7
028400         MOVE 10                 TO WS-F3-DECAY
028500     ELSE
028600     IF WK-GSCR01-DAYS-OPEN <= 14
028700         MOVE 15                 TO WS-F3-DECAY
028800     ELSE
028900         MOVE 20                 TO WS-F3-DECAY
029000     END-IF END-IF END-IF END-IF.
029100 B399-TIME-DECAY-ROUTINE-EX.
029200     EXIT.
029300*---------------------------------------------------------------*
029400*  FACTOR 4 - SLA PROXIMITY (0-15)                               *
029500*---------------------------------------------------------------*
029600 B400-SLA-PROXIMITY-ROUTINE.
029700     IF WK-GSCR01-HOURS-TO-BREACH <= 0
029800         MOVE 15                 TO WS-F4-SLA
029900     ELSE
030000     IF WK-GSCR01-HOURS-TO-BREACH <= 6
030100         MOVE 12                 TO WS-F4-SLA
030200     ELSE
030300     IF WK-GSCR01-HOURS-TO-BREACH <= 24
030400         MOVE 8                  TO WS-F4-SLA
030500     ELSE
030600     IF WK-GSCR01-HOURS-TO-BREACH <= 48
030700         MOVE 4                  TO WS-F4-SLA
030800     ELSE
030900         MOVE 0                  TO WS-F4-SLA
031000     END-IF END-IF END-IF END-IF.
031100 B499-SLA-PROXIMITY-ROUTINE-EX.
031200     EXIT.
031300*---------------------------------------------------------------*
031400*  FACTOR 5 - SOCIAL AMPLIFICATION (0-10)                        *
031500*---------------------------------------------------------------*
031600 B500-SOCIAL-FACTOR-ROUTINE.
031700     IF WK-GSCR01-SOCIAL-MENTIONS > 100
031800         MOVE 10                 TO WS-F5-SOCIAL
031900     ELSE
032000     IF WK-GSCR01-SOCIAL-MENTIONS > 50
032100         MOVE 7                  TO WS-F5-SOCIAL
032200     ELSE
032300     IF WK-GSCR01-SOCIAL-MENTIONS > 10
032400         MOVE 4                  TO WS-F5-SOCIAL
032500     ELSE
032600         MOVE 0                  TO WS-F5-SOCIAL
032700     END-IF END-IF END-IF.
032800 B599-SOCIAL-FACTOR-ROUTINE-EX.
032900     EXIT.
033000*---------------------------------------------------------------*
033100*  COMBINE FACTORS INTO THE RULE SCORE AND LABEL                 *
033200*---------------------------------------------------------------*
033300 B600-COMBINE-SCORE-ROUTINE.
033400     COMPUTE WS-RULE-SCORE ROUNDED =
033500             WS-F1-SEVERITY + WS-F2-IMPACT + WS-F3-DECAY +
033600             WS-F4-SLA + WS-F5-SOCIAL.
033700     IF WS-RULE-SCORE > 100
033800         MOVE 100                TO WS-RULE-SCORE.
033900 B699-COMBINE-SCORE-ROUTINE-EX.
034000     EXIT.
034100*---------------------------------------------------------------*
034200*  HYBRID BLEND - ADVISORY SECOND OPINION (GRV036)               *
034300*---------------------------------------------------------------*
034400 B700-HYBRID-BLEND-ROUTINE.
034500     IF WK-GSCR01-ADVISORY-LABEL = SPACES
034600         MOVE WS-RULE-SCORE      TO WK-GSCR01-SCORE
034700         PERFORM C100-LABEL-FROM-SCORE
034800            THRU C199-LABEL-FROM-SCORE-EX
034900         MOVE "RULES"            TO WK-GSCR01-SOURCE
035000         GO TO B799-HYBRID-BLEND-ROUTINE-EX.
035100     MOVE ZEROS                  TO WS-ADVISORY-SCORE.
035200     PERFORM C110-CHECK-ONE-ADVISORY-ROUTINE
035300        THRU C119-CHECK-ONE-ADVISORY-ROUTINE-EX
035400        VARYING WS-N-SUB1 FROM 1 BY 1
035500        UNTIL WS-N-SUB1 > 4.
035600     COMPUTE WS-DIFF = WS-RULE-SCORE - WS-ADVISORY-SCORE.
035700     IF WS-DIFF < 0
035800         COMPUTE WS-DIFF = ZERO - WS-DIFF.
035900     IF WS-DIFF <= 20
036000         MOVE WS-RULE-SCORE      TO WK-GSCR01-SCORE
036100         PERFORM C100-LABEL-FROM-SCORE
036200            THRU C199-LABEL-FROM-SCORE-EX
036300         MOVE "HYBRID"           TO WK-GSCR01-SOURCE
036400     ELSE
036500         COMPUTE WS-BLEND-SCORE ROUNDED =
036600             (WS-RULE-SCORE * 0.60) + (WS-ADVISORY-SCORE * 0.40)
036700         MOVE WS-BLEND-SCORE     TO WK-GSCR01-SCORE
036800         PERFORM C100-LABEL-FROM-SCORE
036900            THRU C199-LABEL-FROM-SCORE-EX
037000         MOVE "HYBRID"           TO WK-GSCR01-SOURCE.
037100 B799-HYBRID-BLEND-ROUTINE-EX.
037200     EXIT.
037300*---------------------------------------------------------------*
037400 C100-LABEL-FROM-SCORE.
037500*---------------------------------------------------------------*
037600     IF WK-GSCR01-SCORE >= 80
037700         MOVE "CRITICAL"         TO WK-GSCR01-LABEL
037800     ELSE
037900     IF WK-GSCR01-SCORE >= 60
038000         MOVE "HIGH"             TO WK-GSCR01-LABEL
038100     ELSE
038200     IF WK-GSCR01-SCORE >= 35
038300         MOVE "MEDIUM"           TO WK-GSCR01-LABEL
038400     ELSE
038500         MOVE "LOW"              TO WK-GSCR01-LABEL
038600     END-IF END-IF END-IF.
038700 C199-LABEL-FROM-SCORE-EX.
038800     EXIT.
038900*---------------------------------------------------------------*
039000 C110-CHECK-ONE-ADVISORY-ROUTINE.
039100*---------------------------------------------------------------*
039200     IF WS-ADV-LABEL (WS-N-SUB1) = WK-GSCR01-ADVISORY-LABEL
039300         MOVE WS-ADV-SCORE (WS-N-SUB1) TO WS-ADVISORY-SCORE
039400     END-IF.
039500 C119-CHECK-ONE-ADVISORY-ROUTINE-EX.
039600     EXIT.
039700*---------------------------------------------------------------*
039800 Z000-END-PROGRAM-ROUTINE.
039900*---------------------------------------------------------------*
040000     CONTINUE.
040100 Z999-END-PROGRAM-ROUTINE-EX.
040200     EXIT.
040300******************************************************************
040400************** END OF PROGRAM SOURCE -  GRVSCR01 ***************
040500******************************************************************
