000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GRVMEM01.
000500 AUTHOR.         N SHENDE.
000600 INSTALLATION.   MUNICIPAL CORPORATION DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   25 SEP 1997.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT OWNS THE ISSUE
001200*               MEMORY FILE.  ON FIRST CALL IT LOADS THE PRIOR
001300*               RUN'S SEASONAL MEMORY RECORDS INTO A TABLE. ON
001400*               EACH "UPSERT" CALL IT CHECKS FOR A RECURRING
001500*               SEASONAL PATTERN AT THE WARD/CATEGORY/MONTH
001600*               LEVEL AND UPDATES THE RUNNING OCCURRENCE COUNT
001700*               AND AVERAGE SEVERITY. "LIST" RETURNS THE TOP
001800*               SEASONAL ENTRIES FOR A WARD/MONTH. "END-RUN"
001900*               REWRITES THE FILE FROM THE TABLE AND CLOSES IT.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* GRV027  25/09/1997  NSHENDE  - INITIAL VERSION, BUILT AFTER THE
002500*                       1997 MONSOON FLOODING REVIEW.
002600*-----------------------------------------------------------------
002700* GRV033D 14/08/1999  PKULK    - Y2K REMEDIATION - GISSME-YEAR
002800*                       WAS ALREADY 4 DIGITS, SEASONAL COMPARE
002900*                       LOGIC REVIEWED AND SIGNED OFF CLEAN.
003000*-----------------------------------------------------------------
003100* GRV040  06/12/2002  PKULK    - ADDED CALL-FUNCTION "LIST" SO
003200*                       THE WARD OFFICE ENQUIRY SCREEN COULD ASK
003300*                       FOR A WARD'S SEASONAL ALERTS WITHOUT A
003400*                       SEPARATE PROGRAM.
003500*-----------------------------------------------------------------
003600* GRV046  19/08/2005  NSHENDE  - MAX MEMORY TABLE SIZE RAISED
003700*                       FROM 2000 TO 4000 ROWS - 14 WARDS X 30-
003800*                       ODD RECURRING CATEGORIES X 10 YEARS WAS
003900*                       RUNNING CLOSE TO THE OLD LIMIT.
004000*-----------------------------------------------------------------
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004900                       ON  STATUS IS U0-ON
005000                       OFF STATUS IS U0-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ISSUEMEM ASSIGN TO ISSUEMEM
005400            ORGANIZATION   IS SEQUENTIAL
005500            ACCESS MODE    IS SEQUENTIAL
005600            FILE STATUS    IS WK-C-FILE-STATUS.
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200 FD  ISSUEMEM
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS WK-C-ISSUEMEM.
006500 01  WK-C-ISSUEMEM.
006600     COPY GISSME.
006700*
006800 WORKING-STORAGE SECTION.
006900*************************
007000 77  WS77-TRACE-SW            PIC X(01) VALUE "N".
007100     88  WS77-TRACE-ON               VALUE "Y".
007200*                        SET ON BY UPSI-0 FOR A DIAGNOSTIC RUN -
007300*                        SEE MAIN-MODULE.
007400 01  FILLER                          PIC X(24)        VALUE
007500     "** PROGRAM GRVMEM01 **".
007600*
007700 01  WK-C-FILE-STATUS                PIC X(02).
007800     88  WK-C-SUCCESSFUL                  VALUE "00".
007900     88  WK-C-END-OF-FILE                 VALUE "10".
008000*
008100 01  WK-C-SWITCHES.
008200     05  WS-FIRST-TIME-SW             PIC X(01) VALUE "Y".
008300         88  WS-FIRST-TIME                 VALUE "Y".
008400     05  WS-EOF-SW                    PIC X(01) VALUE "N".
008500         88  WS-END-OF-FILE                VALUE "Y".
008600     05  FILLER                       PIC X(01).
008700*
008800*-------------------- MONTH NAME TABLE ---------------------------*
008900 01  WS-MONTH-LITERAL.
009000     05  FILLER  PIC X(54) VALUE
009100         "JANUARY  FEBRUARY MARCH    APRIL    MAY      JUNE     ".
009200     05  FILLER  PIC X(54) VALUE
009300         "JULY     AUGUST   SEPTEMBEROCTOBER  NOVEMBER DECEMBER ".
009400 01  WS-MONTH-TABLE REDEFINES WS-MONTH-LITERAL.
009500     05  WS-MONTH-NAME OCCURS 12 TIMES PIC X(09).
009600*
009700*------------ IN-MEMORY ISSUE-MEMORY TABLE (GRV046) --------------*
009800 01  WK-C-WORK-AREA.
009900     05  WS-N-SUB1                    PIC S9(06) COMP VALUE ZEROS.
010000     05  WS-N-SUB2                    PIC S9(06) COMP VALUE ZEROS.
010100     05  WS-MATCH-SUB                 PIC S9(06) COMP VALUE ZEROS.
010200     05  WS-SEASONAL-TOTAL            PIC S9(06) COMP VALUE ZEROS.
010300     05  WS-BEST-SUB                  PIC S9(06) COMP VALUE ZEROS.
010400     05  WS-BEST-COUNT                PIC S9(06) COMP VALUE ZEROS.
010500     05  WS-NEW-COUNT                 PIC 9(04).
010600     05  WS-NEW-AVG                   PIC 9(05)V99.
010700     05  WS-OLD-TOTAL-SEV             PIC 9(07)V99.
010800     05  WS-OLD-TOTAL-SEV-R REDEFINES
010900         WS-OLD-TOTAL-SEV.
011000         10  WS-OLD-TOTAL-SEV-WHOLE   PIC 9(07).
011100         10  WS-OLD-TOTAL-SEV-DEC     PIC 99.
011200*                        SPLIT VIEW - THE SEASONAL TREND DUMP
011300*                        PRINTS WHOLE AND TENTHS SEPARATELY.
011400     05  WS-CAND-COUNT                PIC S9(04) COMP VALUE ZEROS.
011500     05  WS-CAND-SUB  OCCURS 50 TIMES PIC S9(06) COMP.
011600     05  WS-CAND-USED OCCURS 50 TIMES PIC X(01).
011700         88  WS-CAND-IS-USED                  VALUE "Y".
011800     05  WS-BEST-CAND                 PIC S9(04) COMP VALUE ZEROS.
011900     05  WS-SEASONAL-TOTAL-ED         PIC ZZZ9.
012000     05  WS-WARD-ID-ED                PIC ZZZ9.
012100     05  FILLER                       PIC X(01).
012200*
012300 01  GMEM-TABLE.
012400     05  GMEM-COUNT                   PIC S9(06) COMP VALUE ZEROS.
012500     05  GMEM-ENTRY OCCURS 1 TO 4000 TIMES
012600                    DEPENDING ON GMEM-COUNT
012700                    INDEXED BY GMEM-TX.
012800         10  GMEM-T-WARD-ID           PIC 9(04).
012900         10  GMEM-T-CATEGORY          PIC X(30).
013000         10  GMEM-T-DEPT-ID           PIC X(03).
013100         10  GMEM-T-MONTH             PIC 9(02).
013200         10  GMEM-T-YEAR              PIC 9(04).
013300         10  GMEM-T-OCCUR-COUNT       PIC 9(04).
013400         10  GMEM-T-AVG-SEVERITY      PIC 9(03)V99.
013500     05  FILLER                       PIC X(01).
013600*
013700 LINKAGE SECTION.
013800*****************
013900     COPY GMEM01.
014000 EJECT
014100********************************************
014200 PROCEDURE DIVISION USING WK-GMEM01.
014300********************************************
014400 MAIN-MODULE.
014500     IF U0-ON
014600         MOVE "Y"                TO WS77-TRACE-SW
014700         DISPLAY "GRVMEM01 - DIAGNOSTIC TRACE ENABLED"
014800     END-IF.
014900     IF WS-FIRST-TIME
015000         PERFORM A000-FIRST-TIME-ROUTINE
015100            THRU A099-FIRST-TIME-ROUTINE-EX
015200     END-IF.
015300     MOVE SPACES                 TO WK-GMEM01-OUTPUT.
015400     IF WK-GMEM01-FN-UPSERT
015500         PERFORM B100-UPSERT-ROUTINE
015600            THRU B199-UPSERT-ROUTINE-EX
015700     ELSE
015800     IF WK-GMEM01-FN-LIST
015900         PERFORM C100-LIST-ROUTINE
016000            THRU C199-LIST-ROUTINE-EX
016100     ELSE
016200     IF WK-GMEM01-FN-END-RUN
016300         PERFORM D100-END-RUN-ROUTINE
016400            THRU D199-END-RUN-ROUTINE-EX
016500     END-IF
016600     END-IF
016700     END-IF.
016800     EXIT PROGRAM.
016900*---------------------------------------------------------------*
017000*  LOAD WHATEVER SEASONAL MEMORY THE PRIOR RUN LEFT BEHIND       *
017100*---------------------------------------------------------------*
017200 A000-FIRST-TIME-ROUTINE.
017300     MOVE "N"                    TO WS-FIRST-TIME-SW.
017400     MOVE ZEROS                  TO GMEM-COUNT.
017500     OPEN INPUT ISSUEMEM.
017600     IF NOT WK-C-SUCCESSFUL
017700         GO TO A099-FIRST-TIME-ROUTINE-EX
017800     END-IF.
017900     PERFORM A100-READ-ISSUEMEM-ROUTINE
018000        THRU A199-READ-ISSUEMEM-ROUTINE-EX.
018100     PERFORM A110-LOAD-ONE-ISSUEMEM-ROUTINE
018200        THRU A119-LOAD-ONE-ISSUEMEM-ROUTINE-EX
018300        UNTIL WS-END-OF-FILE.
018400     CLOSE ISSUEMEM.
018500 A099-FIRST-TIME-ROUTINE-EX.
018600     EXIT.
018700*---------------------------------------------------------------*
018800 A110-LOAD-ONE-ISSUEMEM-ROUTINE.
018900*---------------------------------------------------------------*
019000     ADD 1                       TO GMEM-COUNT.
019100     MOVE GISSME-WARD-ID         TO GMEM-T-WARD-ID (GMEM-COUNT).
019200     MOVE GISSME-ISSUE-CATEGORY  TO GMEM-T-CATEGORY (GMEM-COUNT).
019300     MOVE GISSME-DEPT-ID         TO GMEM-T-DEPT-ID (GMEM-COUNT).
019400     MOVE GISSME-MONTH           TO GMEM-T-MONTH (GMEM-COUNT).
019500     MOVE GISSME-YEAR            TO GMEM-T-YEAR (GMEM-COUNT).
019600     MOVE GISSME-OCCURRENCE-COUNT
019700                             TO GMEM-T-OCCUR-COUNT (GMEM-COUNT).
019800     MOVE GISSME-AVG-SEVERITY
019900                             TO GMEM-T-AVG-SEVERITY (GMEM-COUNT).
020000     PERFORM A100-READ-ISSUEMEM-ROUTINE
020100        THRU A199-READ-ISSUEMEM-ROUTINE-EX.
020200 A119-LOAD-ONE-ISSUEMEM-ROUTINE-EX.
020300     EXIT.
020400*---------------------------------------------------------------*
020500 A100-READ-ISSUEMEM-ROUTINE.
020600*---------------------------------------------------------------*
020700     READ ISSUEMEM.
020800     IF WK-C-END-OF-FILE
020900         MOVE "Y"                TO WS-EOF-SW
021000     END-IF.
021100 A199-READ-ISSUEMEM-ROUTINE-EX.
021200     EXIT.
021300*---------------------------------------------------------------*
021400*  UPSERT - SEASONAL CHECK THEN UPDATE/INSERT THE CURRENT ROW    *
021500*---------------------------------------------------------------*
021600 B100-UPSERT-ROUTINE.
021700     PERFORM B200-SEASONAL-CHECK-ROUTINE
021800        THRU B299-SEASONAL-CHECK-ROUTINE-EX.
021900     PERFORM B300-FIND-CURRENT-ROW-ROUTINE
022000        THRU B399-FIND-CURRENT-ROW-ROUTINE-EX.
022100     IF WS-MATCH-SUB > 0
022200         COMPUTE WS-OLD-TOTAL-SEV =
022300             GMEM-T-AVG-SEVERITY (WS-MATCH-SUB) *
022400             GMEM-T-OCCUR-COUNT (WS-MATCH-SUB)
022500         ADD 1 TO GMEM-T-OCCUR-COUNT (WS-MATCH-SUB)
022600         COMPUTE GMEM-T-AVG-SEVERITY (WS-MATCH-SUB) ROUNDED =
022700             (WS-OLD-TOTAL-SEV + WK-GMEM01-PRIORITY-SCORE) /
022800             GMEM-T-OCCUR-COUNT (WS-MATCH-SUB)
022900     ELSE
023000         ADD 1                   TO GMEM-COUNT
023100         MOVE WK-GMEM01-WARD-ID  TO GMEM-T-WARD-ID (GMEM-COUNT)
023200         MOVE WK-GMEM01-ISSUE-CATEGORY
023300                                 TO GMEM-T-CATEGORY (GMEM-COUNT)
023400         MOVE WK-GMEM01-DEPT-ID  TO GMEM-T-DEPT-ID (GMEM-COUNT)
023500         MOVE WK-GMEM01-MONTH    TO GMEM-T-MONTH (GMEM-COUNT)
023600         MOVE WK-GMEM01-YEAR     TO GMEM-T-YEAR (GMEM-COUNT)
023700         MOVE 1                  TO GMEM-T-OCCUR-COUNT (GMEM-COUNT)
023800         MOVE WK-GMEM01-PRIORITY-SCORE
023900                                 TO GMEM-T-AVG-SEVERITY (GMEM-COUNT)
024000     END-IF.
024100 B199-UPSERT-ROUTINE-EX.
024200     EXIT.
024300*---------------------------------------------------------------*
024400*  SUM PRIOR-YEAR OCCURRENCES FOR THIS WARD/CATEGORY/MONTH -     *
024500*  IF >= 2, RAISE THE SEASONAL ALERT LINE                        *
024600*---------------------------------------------------------------*
024700 B200-SEASONAL-CHECK-ROUTINE.
024800     MOVE ZEROS                  TO WS-SEASONAL-TOTAL.
024900     PERFORM B210-SUM-ONE-PRIOR-YEAR-ROUTINE
025000        THRU B219-SUM-ONE-PRIOR-YEAR-ROUTINE-EX
025100        VARYING WS-N-SUB1 FROM 1 BY 1
025200        UNTIL WS-N-SUB1 > GMEM-COUNT.
025300     IF WS-SEASONAL-TOTAL >= 2
025400         MOVE "Y"                TO WK-GMEM01-ALERT-RAISED
025500         MOVE WK-GMEM01-WARD-ID  TO WS-WARD-ID-ED
025600         MOVE WS-SEASONAL-TOTAL  TO WS-SEASONAL-TOTAL-ED
025700         STRING "SEASONAL ALERT: WARD " DELIMITED BY SIZE
025800                WS-WARD-ID-ED DELIMITED BY SIZE
025900                " HAS HISTORICALLY REPORTED " DELIMITED BY SIZE
026000                WK-GMEM01-ISSUE-CATEGORY DELIMITED BY SIZE
026100                " ISSUES IN " DELIMITED BY SIZE
026200                WS-MONTH-NAME (WK-GMEM01-MONTH) DELIMITED BY SIZE
026300                " (" DELIMITED BY SIZE
026400                WS-SEASONAL-TOTAL-ED DELIMITED BY SIZE
026500                " TIMES). PREVENTIVE MAINTENANCE RECOMMENDED."
026600                    DELIMITED BY SIZE
026700            INTO WK-GMEM01-ALERT-LINE
026800     ELSE
026900         MOVE "N"                TO WK-GMEM01-ALERT-RAISED
027000     END-IF.
027100 B299-SEASONAL-CHECK-ROUTINE-EX.
027200     EXIT.
027300*---------------------------------------------------------------*
027400 B210-SUM-ONE-PRIOR-YEAR-ROUTINE.
027500*---------------------------------------------------------------*
027600     IF GMEM-T-WARD-ID (WS-N-SUB1)  = WK-GMEM01-WARD-ID
027700        AND GMEM-T-CATEGORY (WS-N-SUB1) = WK-GMEM01-ISSUE-CATEGORY
027800        AND GMEM-T-MONTH (WS-N-SUB1)  = WK-GMEM01-MONTH
027900        AND GMEM-T-YEAR (WS-N-SUB1)   < WK-GMEM01-YEAR
028000         ADD GMEM-T-OCCUR-COUNT (WS-N-SUB1) TO WS-SEASONAL-TOTAL
028100     END-IF.
028200 B219-SUM-ONE-PRIOR-YEAR-ROUTINE-EX.
028300     EXIT.
028400*---------------------------------------------------------------*
028500 B300-FIND-CURRENT-ROW-ROUTINE.
028600*---------------------------------------------------------------*
028700     MOVE ZEROS                  TO WS-MATCH-SUB.
028800     PERFORM B310-CHECK-ONE-ROW-ROUTINE
028900        THRU B319-CHECK-ONE-ROW-ROUTINE-EX
029000        VARYING WS-N-SUB1 FROM 1 BY 1
029100        UNTIL WS-N-SUB1 > GMEM-COUNT.
029200 B399-FIND-CURRENT-ROW-ROUTINE-EX.
029300     EXIT.
029400*---------------------------------------------------------------*
029500 B310-CHECK-ONE-ROW-ROUTINE.
029600*---------------------------------------------------------------*
029700     IF GMEM-T-WARD-ID (WS-N-SUB1)  = WK-GMEM01-WARD-ID
029800        AND GMEM-T-CATEGORY (WS-N-SUB1) = WK-GMEM01-ISSUE-CATEGORY
029900        AND GMEM-T-MONTH (WS-N-SUB1)  = WK-GMEM01-MONTH
030000        AND GMEM-T-YEAR (WS-N-SUB1)   = WK-GMEM01-YEAR
030100         MOVE WS-N-SUB1              TO WS-MATCH-SUB
030200     END-IF.
030300 B319-CHECK-ONE-ROW-ROUTINE-EX.
030400     EXIT.
030500*---------------------------------------------------------------*
030600*  LIST UP TO 10 SEASONAL ENTRIES FOR A WARD/MONTH, COUNT >= 2,  *
030700*  HIGHEST COUNT FIRST (SIMPLE SELECTION OVER REMAINING ROWS)    *
030800*---------------------------------------------------------------*
030900 C100-LIST-ROUTINE.
031000     MOVE ZEROS                  TO WK-GMEM01-LIST-COUNT.
031100     MOVE ZEROS                  TO WS-CAND-COUNT.
031200     PERFORM C110-COLLECT-ONE-CAND-ROUTINE
031300        THRU C119-COLLECT-ONE-CAND-ROUTINE-EX
031400        VARYING WS-N-SUB1 FROM 1 BY 1
031500        UNTIL WS-N-SUB1 > GMEM-COUNT.
031600     PERFORM C120-PICK-ONE-LIST-ENTRY-ROUTINE
031700        THRU C129-PICK-ONE-LIST-ENTRY-ROUTINE-EX
031800        VARYING WS-N-SUB2 FROM 1 BY 1
031900        UNTIL WS-N-SUB2 > 10.
032000 C199-LIST-ROUTINE-EX.
032100     EXIT.
032200*---------------------------------------------------------------*
032300 C110-COLLECT-ONE-CAND-ROUTINE.
032400*---------------------------------------------------------------*
032500     IF GMEM-T-WARD-ID (WS-N-SUB1) = WK-GMEM01-WARD-ID
032600        AND GMEM-T-MONTH (WS-N-SUB1) = WK-GMEM01-MONTH
032700        AND GMEM-T-OCCUR-COUNT (WS-N-SUB1) >= 2
032800        AND WS-CAND-COUNT < 50
032900         ADD 1                   TO WS-CAND-COUNT
033000         MOVE WS-N-SUB1          TO WS-CAND-SUB (WS-CAND-COUNT)
033100         MOVE "N"                TO WS-CAND-USED (WS-CAND-COUNT)
033200     END-IF.
033300 C119-COLLECT-ONE-CAND-ROUTINE-EX.
033400     EXIT.
033500*---------------------------------------------------------------*
033600 C120-PICK-ONE-LIST-ENTRY-ROUTINE.
033700*---------------------------------------------------------------*
033800     MOVE ZEROS                  TO WS-BEST-CAND.
033900     MOVE ZEROS                  TO WS-BEST-COUNT.
034000     PERFORM C130-CHECK-ONE-CAND-BEST-ROUTINE
034100        THRU C139-CHECK-ONE-CAND-BEST-ROUTINE-EX
034200        VARYING WS-N-SUB1 FROM 1 BY 1
034300        UNTIL WS-N-SUB1 > WS-CAND-COUNT.
034400     IF WS-BEST-CAND = 0
034500         GO TO C199-LIST-ROUTINE-EX
034600     END-IF.
034700     MOVE "Y"                    TO WS-CAND-USED (WS-BEST-CAND).
034800     MOVE WS-CAND-SUB (WS-BEST-CAND) TO WS-BEST-SUB.
034900     ADD 1                       TO WK-GMEM01-LIST-COUNT.
035000     MOVE GMEM-T-CATEGORY (WS-BEST-SUB)
035100         TO WK-GMEM01-L-CATEGORY (WK-GMEM01-LIST-COUNT).
035200     MOVE GMEM-T-DEPT-ID (WS-BEST-SUB)
035300         TO WK-GMEM01-L-DEPT-ID (WK-GMEM01-LIST-COUNT).
035400     MOVE GMEM-T-OCCUR-COUNT (WS-BEST-SUB)
035500         TO WK-GMEM01-L-COUNT (WK-GMEM01-LIST-COUNT).
035600     COMPUTE WK-GMEM01-L-AVG-SEV (WK-GMEM01-LIST-COUNT) ROUNDED =
035700         GMEM-T-AVG-SEVERITY (WS-BEST-SUB).
035800 C129-PICK-ONE-LIST-ENTRY-ROUTINE-EX.
035900     EXIT.
036000*---------------------------------------------------------------*
036100 C130-CHECK-ONE-CAND-BEST-ROUTINE.
036200*---------------------------------------------------------------*
036300     IF NOT WS-CAND-IS-USED (WS-N-SUB1)
036400        AND GMEM-T-OCCUR-COUNT (WS-CAND-SUB (WS-N-SUB1))
036500                          > WS-BEST-COUNT
036600         MOVE WS-N-SUB1          TO WS-BEST-CAND
036700         MOVE GMEM-T-OCCUR-COUNT (WS-CAND-SUB (WS-N-SUB1))
036800                         TO WS-BEST-COUNT
036900     END-IF.
037000 C139-CHECK-ONE-CAND-BEST-ROUTINE-EX.
037100     EXIT.
037200*---------------------------------------------------------------*
037300*  END OF RUN - REWRITE THE FILE FROM THE TABLE                 *
037400*---------------------------------------------------------------*
037500 D100-END-RUN-ROUTINE.
037600*---------------------------------------------------------------*
037700     OPEN OUTPUT ISSUEMEM.
037800     PERFORM D110-WRITE-ONE-ISSUEMEM-ROUTINE
037900        THRU D119-WRITE-ONE-ISSUEMEM-ROUTINE-EX
038000        VARYING WS-N-SUB1 FROM 1 BY 1
038100        UNTIL WS-N-SUB1 > GMEM-COUNT.
038200     CLOSE ISSUEMEM.
038300 D199-END-RUN-ROUTINE-EX.
038400     EXIT.
038500*---------------------------------------------------------------*
038600 D110-WRITE-ONE-ISSUEMEM-ROUTINE.
038700*---------------------------------------------------------------*
038800     MOVE SPACES                 TO GISSME-RECORD.
038900     MOVE GMEM-T-WARD-ID (WS-N-SUB1)    TO GISSME-WARD-ID.
039000     MOVE GMEM-T-CATEGORY (WS-N-SUB1)   TO GISSME-ISSUE-CATEGORY.
039100     MOVE GMEM-T-DEPT-ID (WS-N-SUB1)    TO GISSME-DEPT-ID.
039200     MOVE GMEM-T-MONTH (WS-N-SUB1)      TO GISSME-MONTH.
039300     MOVE GMEM-T-YEAR (WS-N-SUB1)       TO GISSME-YEAR.
039400     MOVE GMEM-T-OCCUR-COUNT (WS-N-SUB1)
039500                             TO GISSME-OCCURRENCE-COUNT.
039600     MOVE GMEM-T-AVG-SEVERITY (WS-N-SUB1)
039700                             TO GISSME-AVG-SEVERITY.
039800     WRITE GISSME-RECORD.
039900 D119-WRITE-ONE-ISSUEMEM-ROUTINE-EX.
040000     EXIT.
040100******************************************************************
040200************** END OF PROGRAM SOURCE -  GRVMEM01 ***************
040300******************************************************************
