000100* GCMTRN.CPYBK
000200     05 GCMTRN-RECORD           PIC X(400).
000300* I-O FORMAT: GCMTRNR  FROM FILE COMPLAINTS  OF LIBRARY GRVLIB
000400*
000500     05 GCMTRNR REDEFINES GCMTRN-RECORD.
000600     06 GCMTRN-COMPLAINT-ID     PIC X(10).
000700*                        CALLER'S REFERENCE NUMBER
000800     06 GCMTRN-DESCRIPTION      PIC X(200).
000900*                        COMPLAINT FREE TEXT AS KEYED/TRANSCRIBED
001000     06 GCMTRN-LOCATION-TEXT    PIC X(60).
001100*                        LOCATION AS GIVEN BY THE CALLER
001200     06 GCMTRN-LOCATION-TYPE    PIC X(20).
001300*                        MAIN_ROAD/HOSPITAL_VICINITY/
001400*                        SCHOOL_VICINITY/MARKET/RESIDENTIAL/
001500*                        INTERNAL_STREET/UNKNOWN
001600     06 GCMTRN-REPORTER-PHONE   PIC X(15).
001700*                        REPORTER CONTACT NUMBER
001800     06 GCMTRN-REPORTER-NAME    PIC X(30).
001900*                        REPORTER NAME AS GIVEN
002000     06 GCMTRN-CONSENT-FLAG     PIC X(01).
002100*                        Y = CITIZEN CONSENTS TO BE CONTACTED
002200*                        N = NO CONSENT, REJECT THE INTAKE
002300     06 GCMTRN-SOURCE           PIC X(12).
002400*                        VOICE_CALL/WEB_PORTAL/WHATSAPP/
002500*                        SOCIAL_MEDIA/NEWS/CPGRAMS
002600     06 GCMTRN-WARD-ID          PIC 9(04).
002700*                        CIVIC WARD NUMBER, ZERO = UNKNOWN
002800     06 GCMTRN-REPORT-COUNT     PIC 9(03).
002900*                        DUPLICATE REPORTS ALREADY MERGED IN
003000     06 GCMTRN-SOCIAL-MENTIONS  PIC 9(04).
003100*                        SOCIAL MEDIA MENTION COUNT
003200     06 GCMTRN-RUN-DATE         PIC 9(08).
003300*                        YYYYMMDD - DATE THIS TRANSACTION IS
003400*                        PRESENTED TO THE INTAKE RUN
003500     06 FILLER                  PIC X(033).
003600*                        RESERVED FOR FUTURE INTAKE FIELDS
