000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GRVCLS01.
000500 AUTHOR.         N SHENDE.
000600 INSTALLATION.   MUNICIPAL CORPORATION DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   17 FEB 1993.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ROUTE A GRIEVANCE
001200*               COMPLAINT TO ONE OF THE 14 CITY DEPARTMENTS BY
001300*               COUNTING KEYWORD HITS IN THE FREE TEXT.  THIS IS
001400*               THE FALLBACK ROUTER - IT IS USED FOR EVERY
001500*               COMPLAINT (THE AI ROUTING DESK'S OWN CLASSIFIER
001600*               IS OUTSIDE THIS SYSTEM).
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* GRV010  17/02/1993  NSHENDE  - INITIAL VERSION, 10 DEPARTMENTS.
002200*-----------------------------------------------------------------
002300* GRV018  28/03/1996  NSHENDE  - ADDED D11 REVENUE & PROPERTY,
002400*                       D12 SOCIAL WELFARE, D13 EDUCATION AND
002500*                       D14 DISASTER MANAGEMENT AFTER THE CITIZEN
002600*                       CHARTER REVIEW WIDENED THE COMPLAINT
002700*                       CATEGORIES THE CORPORATION ACCEPTS.
002800*-----------------------------------------------------------------
002900* GRV035  23/09/1998  PKULK    - Y2K REMEDIATION - NO DATE
003000*                       FIELDS IN THIS ROUTINE, REVIEWED AND
003100*                       SIGNED OFF CLEAN, NO CHANGES REQUIRED.
003200*-----------------------------------------------------------------
003300* GRV042  19/04/2003  PKULK    - DEFAULT DEPARTMENT ON A ZERO
003400*                       HIT SCORE CHANGED FROM D01 TO D05 -
003500*                       COMMISSIONER'S CIRCULAR 03/14, MOST
003600*                       UNROUTABLE COMPLAINTS TURN OUT TO BE
003700*                       WASTE COLLECTION.
003800*-----------------------------------------------------------------
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004700                       ON  STATUS IS U0-ON
004800                       OFF STATUS IS U0-OFF.
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300 WORKING-STORAGE SECTION.
005400*************************
005500 77  WS77-TRACE-SW            PIC X(01) VALUE "N".
005600     88  WS77-TRACE-ON               VALUE "Y".
005700*                        SET ON BY UPSI-0 FOR A DIAGNOSTIC RUN -
005800*                        SEE MAIN-MODULE.
005900 01  FILLER                          PIC X(24)        VALUE
006000     "** PROGRAM GRVCLS01 **".
006100*
006200*---------------- DEPARTMENT KEYWORD CATALOGUE -------------------*
006300 01  WS-KEYWORD-LITERAL.
006400         05  FILLER  PIC X(60) VALUE
006500             "D01POTHOLE        07D01ROAD           04D01BRIDGE         06".
006600         05  FILLER  PIC X(60) VALUE
006700             "D01FOOTPATH       08D01PAVEMENT       08D01CRACK          05".
006800         05  FILLER  PIC X(60) VALUE
006900             "D01SPEED BREAKER  13D02CONSTRUCTION   12D02ILLEGAL        07".
007000         05  FILLER  PIC X(60) VALUE
007100             "D02ENCROACHMENT   12D02BUILDING       08D02PERMIT         06".
007200         05  FILLER  PIC X(60) VALUE
007300             "D03WATER          05D03SUPPLY         06D03PIPE           04".
007400         05  FILLER  PIC X(60) VALUE
007500             "D03LEAK           04D03LOW PRESSURE   12D03NO WATER       08".
007600         05  FILLER  PIC X(60) VALUE
007700             "D03DIRTY WATER    11D04SEWAGE         06D04DRAIN          05".
007800         05  FILLER  PIC X(60) VALUE
007900             "D04BLOCKED        07D04OVERFLOW       08D04MANHOLE        07".
008000         05  FILLER  PIC X(60) VALUE
008100             "D04STENCH         06D05GARBAGE        07D05WASTE          05".
008200         05  FILLER  PIC X(60) VALUE
008300             "D05BIN            03D05COLLECTION     10D05DUMPING        07".
008400         05  FILLER  PIC X(60) VALUE
008500             "D05LITTER         06D05TRASH          05D06LIGHT          05".
008600         05  FILLER  PIC X(60) VALUE
008700             "D06LAMP           04D06DARK           04D06STREET LIGHT   12".
008800         05  FILLER  PIC X(60) VALUE
008900             "D06ELECTRICITY    11D06BULB           04D07PARK           04".
009000         05  FILLER  PIC X(60) VALUE
009100             "D07TREE           04D07GARDEN         06D07GRASS          05".
009200         05  FILLER  PIC X(60) VALUE
009300             "D07PLAYGROUND     10D07FALLEN TREE    11D08MOSQUITO       08".
009400         05  FILLER  PIC X(60) VALUE
009500             "D08DENGUE         06D08FEVER          05D08EPIDEMIC       08".
009600         05  FILLER  PIC X(60) VALUE
009700             "D08STRAY          05D08DOG            03D08BITE           04".
009800         05  FILLER  PIC X(60) VALUE
009900             "D08DEAD ANIMAL    11D09FIRE           04D09ACCIDENT       08".
010000         05  FILLER  PIC X(60) VALUE
010100             "D09EMERGENCY      09D09EXPLOSION      09D09HAZARD         06".
010200         05  FILLER  PIC X(60) VALUE
010300             "D09COLLAPSE       08D10TRAFFIC        07D10SIGNAL         06".
010400         05  FILLER  PIC X(60) VALUE
010500             "D10BUS            03D10ROAD BLOCK     10D10PARKING        07".
010600         05  FILLER  PIC X(60) VALUE
010700             "D10VEHICLE        07D11TAX            03D11PROPERTY       08".
010800         05  FILLER  PIC X(60) VALUE
010900             "D11DOCUMENT       08D11CERTIFICATE    11D12PENSION        07".
011000         05  FILLER  PIC X(60) VALUE
011100             "D12WELFARE        07D12DISABILITY     10D12RATION         06".
011200         05  FILLER  PIC X(60) VALUE
011300             "D12SUBSIDY        07D13SCHOOL         06D13TEACHER        07".
011400         05  FILLER  PIC X(60) VALUE
011500             "D13EDUCATION      09D13COLLEGE        07D13STUDENT        07".
011600         05  FILLER  PIC X(60) VALUE
011700             "D14FLOOD          05D14CYCLONE        07D14LANDSLIDE      09".
011800         05  FILLER  PIC X(60) VALUE
011900             "D14TSUNAMI        07D14DISASTER       08D14RELIEF         06".
012000 01  WS-KEYWORD-TABLE REDEFINES WS-KEYWORD-LITERAL.
012100     05  WS-KW-ENTRY OCCURS 84 TIMES.
012200         10  WS-KW-DEPT-ID            PIC X(03).
012300         10  WS-KW-KEYWORD            PIC X(15).
012400         10  WS-KW-LEN                PIC 9(02).
012500*
012600*---------------- DEPARTMENT CATALOGUE ORDER/NAME ----------------*
012700 01  WS-DEPTNAME-LITERAL.
012800     05  FILLER  PIC X(66) VALUE
012900         "D01ROADS & BRIDGES               D02BUILDINGS & PLANNING          ".
013000     05  FILLER  PIC X(66) VALUE
013100         "D03WATER SUPPLY                  D04SEWAGE & DRAINAGE             ".
013200     05  FILLER  PIC X(66) VALUE
013300         "D05SOLID WASTE MANAGEMENT        D06STREET LIGHTING               ".
013400     05  FILLER  PIC X(66) VALUE
013500         "D07PARKS & GREENERY              D08HEALTH & SANITATION           ".
013600     05  FILLER  PIC X(66) VALUE
013700         "D09FIRE & EMERGENCY              D10TRAFFIC & TRANSPORT           ".
013800     05  FILLER  PIC X(66) VALUE
013900         "D11REVENUE & PROPERTY            D12SOCIAL WELFARE                ".
014000     05  FILLER  PIC X(66) VALUE
014100         "D13EDUCATION                     D14DISASTER MANAGEMENT           ".
014200 01  WS-DEPTNAME-TABLE REDEFINES WS-DEPTNAME-LITERAL.
014300     05  WS-DN-ENTRY OCCURS 14 TIMES.
014400         10  WS-DN-DEPT-ID            PIC X(03).
014500         10  WS-DN-NAME               PIC X(30).
014600*
014700 01  WK-C-WORK-AREA.
014800     05  WS-DESC-UPPER                PIC X(200).
014900     05  WS-TALLY                     PIC S9(05) COMP VALUE ZEROS.
015000     05  WS-N-SUB1                    PIC S9(04) COMP VALUE ZEROS.
015100     05  WS-DEPT-SCORE-TBL.
015200         10  WS-DEPT-SCORE OCCURS 14 TIMES PIC S9(04) COMP.
015300     05  WS-DEPT-SCORE-BYTES REDEFINES WS-DEPT-SCORE-TBL
015400                                  PIC X(28).
015500*                        RAW IMAGE OF THE SCORE TABLE - TRACE
015600*                        DUMPS USE THIS VIEW, NOT THE COMP ONE.
015700     05  WS-BEST-SUB                  PIC S9(04) COMP VALUE ZEROS.
015800     05  WS-BEST-SCORE                PIC S9(05) COMP VALUE ZEROS.
015900     05  WS-DEPT-INDEX-OF-KW          PIC S9(04) COMP VALUE ZEROS.
016000     05  FILLER                       PIC X(01).
016100*
016200 LINKAGE SECTION.
016300*****************
016400     COPY GCLS01.
016500 EJECT
016600********************************************
016700 PROCEDURE DIVISION USING WK-GCLS01.
016800********************************************
016900 MAIN-MODULE.
017000     IF U0-ON
017100         MOVE "Y"                TO WS77-TRACE-SW
017200         DISPLAY "GRVCLS01 - DIAGNOSTIC TRACE ENABLED"
017300     END-IF.
017400     PERFORM A000-INITIALISE-ROUTINE
017500        THRU A099-INITIALISE-ROUTINE-EX.
017600     PERFORM B100-SCORE-DEPTS-ROUTINE
017700        THRU B199-SCORE-DEPTS-ROUTINE-EX.
017800     PERFORM B200-PICK-BEST-DEPT-ROUTINE
017900        THRU B299-PICK-BEST-DEPT-ROUTINE-EX.
018000     PERFORM Z000-END-PROGRAM-ROUTINE
018100        THRU Z999-END-PROGRAM-ROUTINE-EX.
018200     EXIT PROGRAM.
018300*---------------------------------------------------------------*
018400 A000-INITIALISE-ROUTINE.
018500*---------------------------------------------------------------*
018600     MOVE SPACES                 TO WK-GCLS01-OUTPUT.
018700     MOVE WK-GCLS01-DESCRIPTION  TO WS-DESC-UPPER.
018800     INSPECT WS-DESC-UPPER
018900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
019000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019100     PERFORM A010-ZERO-ONE-SCORE-ROUTINE
019200        THRU A019-ZERO-ONE-SCORE-ROUTINE-EX
019300        VARYING WS-N-SUB1 FROM 1 BY 1
019400        UNTIL WS-N-SUB1 > 14.
019500     MOVE "general_complaint"    TO WK-GCLS01-ISSUE-CATEGORY.
019600     MOVE "Y"                    TO WK-GCLS01-REQUIRES-REVIEW.
019700 A099-INITIALISE-ROUTINE-EX.
019800     EXIT.
019900*---------------------------------------------------------------*
020000 A010-ZERO-ONE-SCORE-ROUTINE.
020100*---------------------------------------------------------------*
020200     MOVE ZEROS                  TO WS-DEPT-SCORE (WS-N-SUB1).
020300 A019-ZERO-ONE-SCORE-ROUTINE-EX.
020400     EXIT.
020500*---------------------------------------------------------------*
020600*  SCORE EACH DEPARTMENT BY COUNTING ITS KEYWORDS IN THE TEXT    *
020700*---------------------------------------------------------------*
020800 B100-SCORE-DEPTS-ROUTINE.
020900     PERFORM B110-SCORE-ONE-KEYWORD-ROUTINE
021000        THRU B119-SCORE-ONE-KEYWORD-ROUTINE-EX
021100        VARYING WS-N-SUB1 FROM 1 BY 1
021200        UNTIL WS-N-SUB1 > 84.
021300 B199-SCORE-DEPTS-ROUTINE-EX.
021400     EXIT.
021500*---------------------------------------------------------------*
021600 B110-SCORE-ONE-KEYWORD-ROUTINE.
021700*---------------------------------------------------------------*
021800     MOVE ZEROS              TO WS-TALLY.
021900     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL
022000         WS-KW-KEYWORD (WS-N-SUB1) (1:WS-KW-LEN (WS-N-SUB1)).
022100     IF WS-TALLY > 0
022200         PERFORM C100-DEPT-SUB-FOR-ID
022300            THRU C199-DEPT-SUB-FOR-ID-EX
022400         ADD WS-TALLY TO WS-DEPT-SCORE (WS-DEPT-INDEX-OF-KW)
022500     END-IF.
022600 B119-SCORE-ONE-KEYWORD-ROUTINE-EX.
022700     EXIT.
022800*---------------------------------------------------------------*
022900*  TRANSLATE A KEYWORD ROW'S DEPT-ID INTO ITS 1-14 TABLE INDEX   *
023000*---------------------------------------------------------------*
023100 C100-DEPT-SUB-FOR-ID.
023200     PERFORM C110-CHECK-ONE-DEPT-ROUTINE
023300        THRU C119-CHECK-ONE-DEPT-ROUTINE-EX
023400        VARYING WS-DEPT-INDEX-OF-KW FROM 1 BY 1
023500        UNTIL WS-DEPT-INDEX-OF-KW > 14.
023600 C199-DEPT-SUB-FOR-ID-EX.
023700     EXIT.
023800*---------------------------------------------------------------*
023900 C110-CHECK-ONE-DEPT-ROUTINE.
024000*---------------------------------------------------------------*
024100     IF WS-DN-DEPT-ID (WS-DEPT-INDEX-OF-KW) =
024200                         WS-KW-DEPT-ID (WS-N-SUB1)
024300         GO TO C199-DEPT-SUB-FOR-ID-EX
024400     END-IF.
024500 C119-CHECK-ONE-DEPT-ROUTINE-EX.
024600     EXIT.
024700*---------------------------------------------------------------*
024800*  PICK THE DEPARTMENT WITH THE STRICTLY HIGHEST HIT COUNT -     *
024900*  TIES KEEP THE EARLIER DEPARTMENT IN CATALOGUE ORDER (GRV010)  *
025000*---------------------------------------------------------------*
025100 B200-PICK-BEST-DEPT-ROUTINE.
025200     MOVE 1                      TO WS-BEST-SUB.
025300     MOVE WS-DEPT-SCORE (1)      TO WS-BEST-SCORE.
025400     PERFORM B210-CHECK-ONE-DEPT-SCORE-ROUTINE
025500        THRU B219-CHECK-ONE-DEPT-SCORE-ROUTINE-EX
025600        VARYING WS-N-SUB1 FROM 2 BY 1
025700        UNTIL WS-N-SUB1 > 14.
025800     IF WS-BEST-SCORE = 0
025900         MOVE "D05"              TO WK-GCLS01-DEPT-ID
026000         MOVE "SOLID WASTE MANAGEMENT"
026100                                 TO WK-GCLS01-DEPT-NAME
026200         MOVE 0.40               TO WK-GCLS01-CONFIDENCE
026300         MOVE "Y"                TO WK-GCLS01-NEEDS-CLARIFY
026400     ELSE
026500         MOVE WS-DN-DEPT-ID (WS-BEST-SUB) TO WK-GCLS01-DEPT-ID
026600         MOVE WS-DN-NAME (WS-BEST-SUB)    TO WK-GCLS01-DEPT-NAME
026700         MOVE 0.60               TO WK-GCLS01-CONFIDENCE
026800         MOVE "N"                TO WK-GCLS01-NEEDS-CLARIFY.
026900 B299-PICK-BEST-DEPT-ROUTINE-EX.
027000     EXIT.
027100*---------------------------------------------------------------*
027200*  COMPARE ONE MORE DEPARTMENT'S HIT COUNT AGAINST THE BEST SO   *
027300*  FAR - A STRICTLY GREATER COUNT TAKES OVER THE LEAD, A TIE     *
027400*  LEAVES THE EARLIER DEPARTMENT IN PLACE (GRV010 TIE RULE).     *
027500*---------------------------------------------------------------*
027600 B210-CHECK-ONE-DEPT-SCORE-ROUTINE.
027700     IF WS-DEPT-SCORE (WS-N-SUB1) > WS-BEST-SCORE
027800         MOVE WS-N-SUB1          TO WS-BEST-SUB
027900         MOVE WS-DEPT-SCORE (WS-N-SUB1) TO WS-BEST-SCORE
028000     END-IF.
028100 B219-CHECK-ONE-DEPT-SCORE-ROUTINE-EX.
028200     EXIT.
028300*---------------------------------------------------------------*
028400 Z000-END-PROGRAM-ROUTINE.
028500*---------------------------------------------------------------*
028600     CONTINUE.
028700 Z999-END-PROGRAM-ROUTINE-EX.
028800     EXIT.
028900******************************************************************
029000************** END OF PROGRAM SOURCE -  GRVCLS01 ***************
029100******************************************************************
