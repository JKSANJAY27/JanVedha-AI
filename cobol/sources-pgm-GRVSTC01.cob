000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GRVSTC01.
000500 AUTHOR.         P KULKARNI.
000600 INSTALLATION.   MUNICIPAL CORPORATION DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   04 FEB 1998.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY A TICKET
001200*               STATUS TRANSITION REQUESTED BY AN OFFICER.  IT
001300*               RETURNS THE OLD STATUS AND ANY ASSIGNMENT OR
001400*               RESOLUTION TIMESTAMPS THE CALLING DRIVER MUST
001500*               STAMP ONTO THE TICKET MASTER RECORD AND AUDIT.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* GRV032  04/02/1998  PKULK    - INITIAL VERSION.
002100*-----------------------------------------------------------------
002200* GRV033C 11/08/1999  PKULK    - Y2K REMEDIATION - RUN-DATE IS
002300*                       CCYYMMDD THROUGHOUT, REVIEWED AND SIGNED
002400*                       OFF CLEAN, NO WINDOWING LOGIC PRESENT.
002500*-----------------------------------------------------------------
002600* GRV048  30/06/2006  PKULK    - CLOSED STATUS NOW ALSO STAMPS
002700*                       RESOLVED-DATE WHEN A TICKET IS REOPENED
002800*                       AND RE-CLOSED IN THE SAME RUN, PER
002900*                       COMPLAINT CELL QUERY 06/118.
003000*-----------------------------------------------------------------
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
003900                       ON  STATUS IS U0-ON
004000                       OFF STATUS IS U0-OFF.
004100***************
004200 DATA DIVISION.
004300***************
004400 FILE SECTION.
004500 WORKING-STORAGE SECTION.
004600*************************
004700 77  WS77-TRACE-SW            PIC X(01) VALUE "N".
004800     88  WS77-TRACE-ON               VALUE "Y".
004900*                        SET ON BY UPSI-0 FOR A DIAGNOSTIC RUN -
005000*                        SEE MAIN-MODULE.
005100 01  FILLER                          PIC X(24)        VALUE
005200     "** PROGRAM GRVSTC01 **".
005300*
005400 01  WK-C-WORK-AREA.
005500     05  WS-DUMMY-COUNTER             PIC S9(04) COMP VALUE ZEROS.
005600     05  FILLER                       PIC X(01).
005700*
005800 LINKAGE SECTION.
005900*****************
006000     COPY GSTC01.
006100 EJECT
006200********************************************
006300 PROCEDURE DIVISION USING WK-GSTC01.
006400********************************************
006500 MAIN-MODULE.
006600     IF U0-ON
006700         MOVE "Y"                TO WS77-TRACE-SW
006800         DISPLAY "GRVSTC01 - DIAGNOSTIC TRACE ENABLED"
006900     END-IF.
007000     PERFORM A000-INITIALISE-ROUTINE
007100        THRU A099-INITIALISE-ROUTINE-EX.
007200     PERFORM B100-APPLY-TRANSITION-ROUTINE
007300        THRU B199-APPLY-TRANSITION-ROUTINE-EX.
007400     EXIT PROGRAM.
007500*---------------------------------------------------------------*
007600 A000-INITIALISE-ROUTINE.
007700*---------------------------------------------------------------*
007800     ADD 1                       TO WS-DUMMY-COUNTER.
007900 A099-INITIALISE-ROUTINE-EX.
008000     EXIT.
008100*---------------------------------------------------------------*
008200*  NOTE - WK-GSTC01-OLD-STATUS IS LOADED BY THE CALLING DRIVER    *
008300*  BEFORE THIS ROUTINE IS INVOKED, FROM THE MASTER RECORD, SO    *
008400*  THIS ROUTINE RETURNS IT UNCHANGED FOR THE AUDIT TRAIL.        *
008500*---------------------------------------------------------------*
008600 B100-APPLY-TRANSITION-ROUTINE.
008700     IF WK-GSTC01-NEW-STATUS = "ASSIGNED            "
008800         MOVE WK-GSTC01-ACTOR-ID  TO WK-GSTC01-ASSIGNED-OFFICER
008900         MOVE WK-GSTC01-RUN-DATE  TO WK-GSTC01-ASSIGNED-DATE
009000     END-IF.
009100     IF WK-GSTC01-NEW-STATUS = "CLOSED              "
009200         MOVE WK-GSTC01-RUN-DATE  TO WK-GSTC01-RESOLVED-DATE
009300     END-IF.
009400 B199-APPLY-TRANSITION-ROUTINE-EX.
009500     EXIT.
009600******************************************************************
009700************** END OF PROGRAM SOURCE -  GRVSTC01 ***************
009800******************************************************************
