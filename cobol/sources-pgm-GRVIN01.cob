000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GRVIN01.
000500 AUTHOR.         R D SHAH.
000600 INSTALLATION.   MUNICIPAL CORPORATION DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   04 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY TICKET INTAKE RUN.  READS THE CITIZEN
001200*               COMPLAINT TRANSACTION FILE, CLASSIFIES EACH
001300*               COMPLAINT TO A DEPARTMENT, SCORES ITS PRIORITY,
001400*               OPENS A TICKET ON THE MASTER, RAISES SEASONAL
001500*               ALERTS WHERE THE WARD HAS A HISTORY OF THE SAME
001600*               TROUBLE, AND WRITES AN AUDIT ROW FOR EVERY
001700*               TICKET CREATED OR REJECTED.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* GRV001  04/02/1991  RDSHAH   - INITIAL VERSION, 10 DEPARTMENTS,
002300*                       NO SEASONAL MEMORY.
002400*-----------------------------------------------------------------
002500* GRV010  17/02/1993  NSHENDE  - KEYWORD CLASSIFIER (GRVCLS01)
002600*                       AND PRIORITY ENGINE (GRVSCR01) SPLIT OUT
002700*                       OF THIS PROGRAM INTO CALLED ROUTINES SO
002800*                       THE BREACH AND ACTION JOBS COULD SHARE
002900*                       THEM.
003000*-----------------------------------------------------------------
003100* GRV014  19/07/1994  RDSHAH   - RUN-DATE BREAKOUT MOVED TO
003200*                       SHARED COPYBOOK GCMWS.
003300*-----------------------------------------------------------------
003400* GRV018  28/03/1996  NSHENDE  - DEPARTMENT TABLE WIDENED TO 14
003500*                       ROWS (SEE GDEPTB HISTORY).
003600*-----------------------------------------------------------------
003700* GRV022  09/01/1997  NSHENDE  - SLA-DAYS NOW COMES FROM
003800*                       DEPTTABLE INSTEAD OF BEING HARD CODED 07.
003900*-----------------------------------------------------------------
004000* GRV026  18/09/1997  NSHENDE  - SEASONAL ISSUE-MEMORY CHECK
004100*                       (GRVMEM01) ADDED AFTER THE 1997 MONSOON
004200*                       FLOODING REVIEW.
004300*-----------------------------------------------------------------
004400* GRV031  11/01/1998  PKULK    - FALLBACK SUGGESTION TEXT
004500*                       (GRVSUG01) PRINTED ON EVERY TICKET.
004600*-----------------------------------------------------------------
004700* GRV033A 14/08/1999  PKULK    - Y2K REMEDIATION - RUN-DATE NOW
004800*                       TAKEN AS CCYYMMDD FROM THE JOB PARAMETER
004900*                       CARD, NO 2-DIGIT YEAR ANYWHERE IN THIS
005000*                       PROGRAM. RUN AGAINST 1999/2000 ROLLOVER
005100*                       TEST DECK - CLEAN.
005200*-----------------------------------------------------------------
005300* GRV036  21/05/2000  PKULK    - HYBRID BLEND ADVISORY LABEL
005400*                       PASSED THROUGH TO GRVSCR01 WHEN THE AI
005500*                       TRIAGE DESK EXTRACT CARRIES ONE.
005600*-----------------------------------------------------------------
005700* GRV042  19/04/2003  PKULK    - FALLBACK CLASSIFICATION DEFAULT
005800*                       DEPARTMENT CHANGED TO D05 (SEE GRVCLS01).
005900*-----------------------------------------------------------------
006000* GRV047  11/11/2005  NSHENDE  - COMPLAINT CELL ASKED FOR A FULLER
006100*                       END-OF-RUN TOTALS BLOCK - RECORDS READ,
006200*                       THE CONSENT/CLARIFICATION REJECT SPLIT AND
006300*                       A COUNT PER PRIORITY LABEL ADDED SO THE
006400*                       NIGHTLY OPERATOR LOG SHOWS WHERE VOLUME IS
006500*                       GOING WITHOUT WAITING FOR THE GRVST01 RUN.
006600*-----------------------------------------------------------------
006700 EJECT
006800**********************
006900 ENVIRONMENT DIVISION.
007000**********************
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.  IBM-AS400.
007300 OBJECT-COMPUTER.  IBM-AS400.
007400 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
007500                       ON  STATUS IS U0-ON
007600                       OFF STATUS IS U0-OFF.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT COMPLAINTS ASSIGN TO COMPLAINTS
008000            ORGANIZATION   IS LINE SEQUENTIAL
008100            FILE STATUS    IS WK-C-FILE-STATUS.
008200     SELECT DEPTTABLE ASSIGN TO DEPTTABLE
008300            ORGANIZATION   IS SEQUENTIAL
008400            FILE STATUS    IS WK-C-FILE-STATUS.
008500     SELECT TICKETMASTER ASSIGN TO TICKETMASTER
008600            ORGANIZATION   IS SEQUENTIAL
008700            FILE STATUS    IS WK-C-FILE-STATUS.
008800     SELECT AUDITLOG ASSIGN TO AUDITLOG
008900            ORGANIZATION   IS LINE SEQUENTIAL
009000            FILE STATUS    IS WK-C-FILE-STATUS.
009100     SELECT ALERTS ASSIGN TO ALERTS
009200            ORGANIZATION   IS LINE SEQUENTIAL
009300            FILE STATUS    IS WK-C-FILE-STATUS.
009400***************
009500 DATA DIVISION.
009600***************
009700 FILE SECTION.
009800**************
009900 FD  COMPLAINTS
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS WK-C-COMPLAINTS.
010200 01  WK-C-COMPLAINTS.
010300     COPY GCMTRN.
010400*
010500 FD  DEPTTABLE
010600     LABEL RECORDS ARE OMITTED
010700     DATA RECORD IS WK-C-DEPTTABLE.
010800 01  WK-C-DEPTTABLE.
010900     COPY GDEPTB.
011000*
011100 FD  TICKETMASTER
011200     LABEL RECORDS ARE OMITTED
011300     DATA RECORD IS WK-C-TICKETMASTER.
011400 01  WK-C-TICKETMASTER.
011500     COPY GTKMAS.
011600*
011700 FD  AUDITLOG
011800     LABEL RECORDS ARE OMITTED
011900     DATA RECORD IS WK-C-AUDITLOG.
012000 01  WK-C-AUDITLOG.
012100     COPY GAUDRC.
012200*
012300 FD  ALERTS
012400     LABEL RECORDS ARE OMITTED
012500     DATA RECORD IS WK-ALERT-LINE.
012600 01  WK-ALERT-LINE                PIC X(132).
012700*
012800 WORKING-STORAGE SECTION.
012900*************************
013000 77  WS77-TRACE-SW            PIC X(01) VALUE "N".
013100     88  WS77-TRACE-ON               VALUE "Y".
013200*                        SET ON BY UPSI-0 FOR A DIAGNOSTIC RUN -
013300*                        SEE MAIN-MODULE.
013400 01  FILLER                          PIC X(24)        VALUE
013500     "** PROGRAM GRVIN01 **".
013600*
013700 01  WK-C-COMMON.
013800     COPY GCMWS.
013900*
014000 01  WK-C-SWITCHES.
014100     05  WS-EOF-SW                    PIC X(01) VALUE "N".
014200         88  WS-END-OF-FILE                VALUE "Y".
014300     05  FILLER                       PIC X(01).
014400*
014500 01  WK-C-COUNTERS.
014600     05  WS-RECORDS-READ-COUNT        PIC S9(07) COMP VALUE ZEROS.
014700     05  WS-ACCEPTED-COUNT            PIC S9(07) COMP VALUE ZEROS.
014800     05  WS-REJECT-CONSENT-COUNT      PIC S9(07) COMP VALUE ZEROS.
014900     05  WS-REJECT-CLARIFY-COUNT      PIC S9(07) COMP VALUE ZEROS.
015000     05  WS-SEASONAL-COUNT            PIC S9(07) COMP VALUE ZEROS.
015100     05  WS-CRITICAL-COUNT            PIC S9(07) COMP VALUE ZEROS.
015200     05  WS-HIGH-COUNT                PIC S9(07) COMP VALUE ZEROS.
015300     05  WS-MEDIUM-COUNT              PIC S9(07) COMP VALUE ZEROS.
015400     05  WS-LOW-COUNT                 PIC S9(07) COMP VALUE ZEROS.
015500     05  WS-NEXT-SEQ                  PIC S9(07) COMP VALUE ZEROS.
015600     05  FILLER                       PIC X(01).
015700*
015800 01  WK-C-WORK-AREA.
015900     05  WS-TICKET-CODE               PIC X(14).
016000     05  WS-SLA-DAYS                  PIC 9(03).
016100     05  WS-SLA-DEADLINE              PIC 9(08).
016200     05  WS-HOURS-TO-BREACH           PIC S9(07) COMP.
016300     05  WS-CAT-UPPER                 PIC X(30).
016400     05  WS-IS-RECURRING              PIC X(01).
016500         88  WS-RECURRING-CATEGORY         VALUE "Y".
016600     05  WS-RUN-MONTH                 PIC 9(02).
016700     05  WS-RUN-YEAR                  PIC 9(04).
016800     05  WS-NEXT-SEQ-ED               PIC 9(05).
016900     05  WS-SCAN-SEQ-ED               PIC 9(05).
017000     05  WS-SCAN-SEQ                  PIC S9(07) COMP VALUE ZEROS.
017100     05  FILLER                       PIC X(01).
017200*
017300*---------------- RECURRING-CATEGORY KEYWORD LIST ----------------*
017400 01  WS-RECUR-LITERAL.
017500     05  FILLER  PIC X(170) VALUE
017600         "FLOOD             FLOODING          POTHOLE           SEWAGE_OVERFLOW   DIRTY_WATER       ".
017700     05  FILLER  PIC X(170) VALUE
017800         "MOSQUITO_BREEDING GARBAGE           DRAIN_BLOCKED     ROAD_COLLAPSE                       ".
017900 01  WS-RECUR-TABLE REDEFINES WS-RECUR-LITERAL.
018000     05  WS-RECUR-WORD OCCURS 17 TIMES PIC X(20).
018100*
018200 LINKAGE SECTION.
018300*****************
018400*                        (NONE - MAIN BATCH DRIVER)
018500 EJECT
018600********************************************
018700 PROCEDURE DIVISION.
018800********************************************
018900 MAIN-MODULE.
019000     IF U0-ON
019100         MOVE "Y"                TO WS77-TRACE-SW
019200         DISPLAY "GRVIN01 - DIAGNOSTIC TRACE ENABLED"
019300     END-IF.
019400     PERFORM A000-INITIALISE-ROUTINE
019500        THRU A099-INITIALISE-ROUTINE-EX.
019600     PERFORM B100-PROCESS-COMPLAINT-ROUTINE
019700        THRU B199-PROCESS-COMPLAINT-ROUTINE-EX
019800        UNTIL WS-END-OF-FILE.
019900     PERFORM Z000-END-PROGRAM-ROUTINE
020000        THRU Z999-END-PROGRAM-ROUTINE-EX.
020100     STOP RUN.
020200*---------------------------------------------------------------*
020300 A000-INITIALISE-ROUTINE.
020400*---------------------------------------------------------------*
020500     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
020600     MOVE WK-C-RUN-MM            TO WS-RUN-MONTH.
020700     MOVE WK-C-RUN-CCYY          TO WS-RUN-YEAR.
020800     OPEN INPUT  COMPLAINTS.
020900     OPEN INPUT  DEPTTABLE.
021000     OPEN I-O    TICKETMASTER.
021100     IF NOT WK-C-SUCCESSFUL
021200         OPEN OUTPUT TICKETMASTER
021300     END-IF.
021400     OPEN EXTEND AUDITLOG.
021500     IF NOT WK-C-SUCCESSFUL
021600         OPEN OUTPUT AUDITLOG
021700     END-IF.
021800     OPEN OUTPUT ALERTS.
021900     PERFORM A100-LOAD-DEPTTABLE-ROUTINE
022000        THRU A199-LOAD-DEPTTABLE-ROUTINE-EX.
022100     PERFORM A200-GET-NEXT-SEQ-ROUTINE
022200        THRU A299-GET-NEXT-SEQ-ROUTINE-EX.
022300     PERFORM A900-READ-COMPLAINT-ROUTINE
022400        THRU A999-READ-COMPLAINT-ROUTINE-EX.
022500 A099-INITIALISE-ROUTINE-EX.
022600     EXIT.
022700*---------------------------------------------------------------*
022800 A100-LOAD-DEPTTABLE-ROUTINE.
022900*---------------------------------------------------------------*
023000     MOVE ZEROS                  TO GDEPTB-T-COUNT.
023100     READ DEPTTABLE.
023200     PERFORM A110-LOAD-ONE-DEPT-ROUTINE
023300        THRU A119-LOAD-ONE-DEPT-ROUTINE-EX
023400        UNTIL WK-C-END-OF-FILE.
023500     CLOSE DEPTTABLE.
023600 A199-LOAD-DEPTTABLE-ROUTINE-EX.
023700     EXIT.
023800*---------------------------------------------------------------*
023900 A110-LOAD-ONE-DEPT-ROUTINE.
024000*---------------------------------------------------------------*
024100     ADD 1                   TO GDEPTB-T-COUNT.
024200     SET GDEPTB-TX TO GDEPTB-T-COUNT.
024300     MOVE GDEPTB-DEPT-ID     TO GDEPTB-T-ID (GDEPTB-TX).
024400     MOVE GDEPTB-DEPT-NAME   TO GDEPTB-T-NAME (GDEPTB-TX).
024500     MOVE GDEPTB-SLA-DAYS    TO GDEPTB-T-SLA-DAYS (GDEPTB-TX).
024600     READ DEPTTABLE.
024700 A119-LOAD-ONE-DEPT-ROUTINE-EX.
024800     EXIT.
024900*---------------------------------------------------------------*
025000*  FIND THE HIGHEST TICKET SEQUENCE ALREADY ISSUED THIS YEAR SO  *
025100*  THE RUN CONTINUES THE CIV-YYYY-NNNNN SERIES, NOT RESTART IT   *
025200*---------------------------------------------------------------*
025300 A200-GET-NEXT-SEQ-ROUTINE.
025400     MOVE ZEROS                  TO WS-NEXT-SEQ.
025500     READ TICKETMASTER.
025600     PERFORM A210-SCAN-ONE-TICKET-ROUTINE
025700        THRU A219-SCAN-ONE-TICKET-ROUTINE-EX
025800        UNTIL WK-C-END-OF-FILE.
025900 A299-GET-NEXT-SEQ-ROUTINE-EX.
026000     EXIT.
026100*---------------------------------------------------------------*
026200 A210-SCAN-ONE-TICKET-ROUTINE.
026300*---------------------------------------------------------------*
026400     MOVE GTKMAS-TICKET-CODE (11:5) TO WS-SCAN-SEQ-ED.
026500     MOVE WS-SCAN-SEQ-ED         TO WS-SCAN-SEQ.
026600     IF GTKMAS-TICKET-CODE (6:4) = WS-RUN-YEAR
026700        AND WS-SCAN-SEQ > WS-NEXT-SEQ
026800         MOVE WS-SCAN-SEQ        TO WS-NEXT-SEQ
026900     END-IF.
027000     READ TICKETMASTER.
027100 A219-SCAN-ONE-TICKET-ROUTINE-EX.
027200     EXIT.
027300*---------------------------------------------------------------*
027400 A900-READ-COMPLAINT-ROUTINE.
027500*---------------------------------------------------------------*
027600     READ COMPLAINTS.
027700     IF WK-C-END-OF-FILE
027800         MOVE "Y"                TO WS-EOF-SW
027900     ELSE
028000         ADD 1                   TO WS-RECORDS-READ-COUNT
028100     END-IF.
028200 A999-READ-COMPLAINT-ROUTINE-EX.
028300     EXIT.
028400*---------------------------------------------------------------*
028500*  ONE COMPLAINT TRANSACTION, START TO FINISH                   *
028600*---------------------------------------------------------------*
028700 B100-PROCESS-COMPLAINT-ROUTINE.
028800     IF GCMTRN-CONSENT-FLAG NOT = "Y"
028900         PERFORM C900-REJECT-NO-CONSENT-ROUTINE
029000            THRU C999-REJECT-NO-CONSENT-ROUTINE-EX
029100         GO TO B199-PROCESS-COMPLAINT-ROUTINE-EX
029200     END-IF.
029300     MOVE SPACES                 TO WK-GCLS01.
029400     MOVE GCMTRN-DESCRIPTION     TO WK-GCLS01-DESCRIPTION.
029500     CALL "GRVCLS01"             USING WK-GCLS01.
029600     IF WK-GCLS01-CONFIDENCE < 0.50 OR WK-GCLS01-NEEDS-CLARIFY = "Y"
029700         PERFORM C800-REJECT-CLARIFY-ROUTINE
029800            THRU C899-REJECT-CLARIFY-ROUTINE-EX
029900         GO TO B199-PROCESS-COMPLAINT-ROUTINE-EX
030000     END-IF.
030100     PERFORM D100-BUILD-TICKET-ROUTINE
030200        THRU D199-BUILD-TICKET-ROUTINE-EX.
030300     PERFORM D200-WRITE-TICKET-ROUTINE
030400        THRU D299-WRITE-TICKET-ROUTINE-EX.
030500     PERFORM D300-SEASONAL-MEMORY-ROUTINE
030600        THRU D399-SEASONAL-MEMORY-ROUTINE-EX.
030700     ADD 1                       TO WS-ACCEPTED-COUNT.
030800 B199-PROCESS-COMPLAINT-ROUTINE-EX.
030900     PERFORM A900-READ-COMPLAINT-ROUTINE
031000        THRU A999-READ-COMPLAINT-ROUTINE-EX.
031100*---------------------------------------------------------------*
031200*  REJECT - CITIZEN DID NOT CONSENT TO BE CONTACTED              *
031300*---------------------------------------------------------------*
031400 C900-REJECT-NO-CONSENT-ROUTINE.
031500     MOVE SPACES                 TO WK-ALERT-LINE.
031600     STRING "CONSENT REQUIRED - " DELIMITED BY SIZE
031700            GCMTRN-COMPLAINT-ID DELIMITED BY SIZE
031800         INTO WK-ALERT-LINE.
031900     WRITE WK-ALERT-LINE.
032000     ADD 1                       TO WS-REJECT-CONSENT-COUNT.
032100 C999-REJECT-NO-CONSENT-ROUTINE-EX.
032200     EXIT.
032300*---------------------------------------------------------------*
032400*  REJECT - CLASSIFIER COULD NOT RESOLVE THE COMPLAINT WITH      *
032500*  ENOUGH CONFIDENCE, ROUTE BACK FOR CLARIFICATION               *
032600*---------------------------------------------------------------*
032700 C800-REJECT-CLARIFY-ROUTINE.
032800     MOVE SPACES                 TO GAUDRC-RECORD.
032900     MOVE "TICKET_REJECTED-CLARIFY" TO GAUDRC-ACTION.
033000     MOVE SPACES                 TO GAUDRC-TICKET-CODE.
033100     MOVE ZEROS                  TO GAUDRC-ACTOR-ID.
033200     MOVE SPACES                 TO GAUDRC-ACTOR-ROLE.
033300     MOVE GCMTRN-COMPLAINT-ID    TO GAUDRC-OLD-VALUE.
033400     MOVE "NEEDS CLARIFICATION"  TO GAUDRC-NEW-VALUE.
033500     MOVE WK-C-RUN-DATE          TO GAUDRC-RUN-DATE.
033600     WRITE GAUDRC-RECORD.
033700     ADD 1                       TO WS-REJECT-CLARIFY-COUNT.
033800 C899-REJECT-CLARIFY-ROUTINE-EX.
033900     EXIT.
034000*---------------------------------------------------------------*
034100*  BUILD THE TICKET MASTER RECORD IN WORKING STORAGE             *
034200*---------------------------------------------------------------*
034300 D100-BUILD-TICKET-ROUTINE.
034400*---------------------------------------------------------------*
034500     PERFORM D110-NEXT-TICKET-CODE-ROUTINE
034600        THRU D119-NEXT-TICKET-CODE-ROUTINE-EX.
034700     PERFORM D120-FIND-DEPT-ROUTINE
034800        THRU D129-FIND-DEPT-ROUTINE-EX.
034900     MOVE WK-C-RUN-DATE          TO WS-SLA-DEADLINE.
035000     ADD WS-SLA-DAYS             TO WS-SLA-DEADLINE.
035100     COMPUTE WS-HOURS-TO-BREACH = WS-SLA-DAYS * 24.
035200     MOVE SPACES                 TO WK-GSCR01.
035300     MOVE WK-GCLS01-ISSUE-CATEGORY TO WK-GSCR01-ISSUE-CATEGORY.
035400     MOVE GCMTRN-DESCRIPTION     TO WK-GSCR01-DESCRIPTION.
035500     MOVE GCMTRN-REPORT-COUNT    TO WK-GSCR01-REPORT-COUNT.
035600     MOVE GCMTRN-LOCATION-TYPE   TO WK-GSCR01-LOCATION-TYPE.
035700     MOVE ZEROS                  TO WK-GSCR01-DAYS-OPEN.
035800     MOVE WS-HOURS-TO-BREACH     TO WK-GSCR01-HOURS-TO-BREACH.
035900     MOVE GCMTRN-SOCIAL-MENTIONS TO WK-GSCR01-SOCIAL-MENTIONS.
036000     MOVE SPACES                 TO WK-GSCR01-ADVISORY-LABEL.
036100     CALL "GRVSCR01"             USING WK-GSCR01.
036200     MOVE SPACES                 TO GTKMAS-RECORD.
036300     MOVE WS-TICKET-CODE         TO GTKMAS-TICKET-CODE.
036400     MOVE GCMTRN-SOURCE          TO GTKMAS-SOURCE.
036500     MOVE GCMTRN-DESCRIPTION     TO GTKMAS-DESCRIPTION.
036600     MOVE WK-GCLS01-DEPT-ID      TO GTKMAS-DEPT-ID.
036700     MOVE GCMTRN-WARD-ID         TO GTKMAS-WARD-ID.
036800     MOVE "OPEN"                 TO GTKMAS-STATUS.
036900     MOVE WK-GSCR01-SCORE        TO GTKMAS-PRIORITY-SCORE.
037000     MOVE WK-GSCR01-LABEL        TO GTKMAS-PRIORITY-LABEL.
037100     MOVE WK-GCLS01-CONFIDENCE   TO GTKMAS-AI-CONFIDENCE.
037200     MOVE WK-GCLS01-REQUIRES-REVIEW TO GTKMAS-REQUIRES-REVIEW.
037300     MOVE "EN"                   TO GTKMAS-LANGUAGE.
037400     MOVE GCMTRN-REPORT-COUNT    TO GTKMAS-REPORT-COUNT.
037500     MOVE GCMTRN-SOCIAL-MENTIONS TO GTKMAS-SOCIAL-MENTIONS.
037600     MOVE GCMTRN-REPORTER-PHONE  TO GTKMAS-REPORTER-PHONE.
037700     MOVE GCMTRN-REPORTER-NAME   TO GTKMAS-REPORTER-NAME.
037800     MOVE GCMTRN-CONSENT-FLAG    TO GTKMAS-CONSENT-FLAG.
037900     MOVE WK-C-RUN-DATE          TO GTKMAS-CREATED-DATE.
038000     MOVE WS-SLA-DEADLINE        TO GTKMAS-SLA-DEADLINE-DATE.
038100     MOVE ZEROS                  TO GTKMAS-ASSIGNED-OFFICER-ID.
038200     MOVE ZEROS                  TO GTKMAS-ASSIGNED-DATE.
038300     MOVE ZEROS                  TO GTKMAS-RESOLVED-DATE.
038400 D199-BUILD-TICKET-ROUTINE-EX.
038500     EXIT.
038600*---------------------------------------------------------------*
038700 D110-NEXT-TICKET-CODE-ROUTINE.
038800*---------------------------------------------------------------*
038900     ADD 1                       TO WS-NEXT-SEQ.
039000     MOVE SPACES                 TO WS-TICKET-CODE.
039100     STRING "CIV-" DELIMITED BY SIZE
039200            WS-RUN-YEAR DELIMITED BY SIZE
039300            "-" DELIMITED BY SIZE
039400         INTO WS-TICKET-CODE.
039500     MOVE WS-NEXT-SEQ            TO WS-NEXT-SEQ-ED.
039600     MOVE WS-NEXT-SEQ-ED         TO WS-TICKET-CODE (10:5).
039700 D119-NEXT-TICKET-CODE-ROUTINE-EX.
039800     EXIT.
039900*---------------------------------------------------------------*
040000 D120-FIND-DEPT-ROUTINE.
040100*---------------------------------------------------------------*
040200     MOVE 7                      TO WS-SLA-DAYS.
040300     SEARCH ALL GDEPTB-ENTRY
040400         AT END CONTINUE
040500         WHEN GDEPTB-T-ID (GDEPTB-TX) = WK-GCLS01-DEPT-ID
040600             MOVE GDEPTB-T-SLA-DAYS (GDEPTB-TX) TO WS-SLA-DAYS
040700     END-SEARCH.
040800 D129-FIND-DEPT-ROUTINE-EX.
040900     EXIT.
041000*---------------------------------------------------------------*
041100*  WRITE THE NEW TICKET, THEN ITS AUDIT ROW AND SUGGESTION       *
041200*---------------------------------------------------------------*
041300 D200-WRITE-TICKET-ROUTINE.
041400*---------------------------------------------------------------*
041500     WRITE GTKMAS-RECORD.
041600     IF GTKMAS-PRIORITY-LABEL = "CRITICAL"
041700         ADD 1                   TO WS-CRITICAL-COUNT
041800     ELSE
041900     IF GTKMAS-PRIORITY-LABEL = "HIGH    "
042000         ADD 1                   TO WS-HIGH-COUNT
042100     ELSE
042200     IF GTKMAS-PRIORITY-LABEL = "MEDIUM  "
042300         ADD 1                   TO WS-MEDIUM-COUNT
042400     ELSE
042500         ADD 1                   TO WS-LOW-COUNT
042600     END-IF
042700     END-IF
042800     END-IF.
042900     MOVE SPACES                 TO GAUDRC-RECORD.
043000     MOVE "TICKET_CREATED"       TO GAUDRC-ACTION.
043100     MOVE GTKMAS-TICKET-CODE     TO GAUDRC-TICKET-CODE.
043200     MOVE ZEROS                  TO GAUDRC-ACTOR-ID.
043300     MOVE SPACES                 TO GAUDRC-ACTOR-ROLE.
043400     MOVE SPACES                 TO GAUDRC-OLD-VALUE.
043500     MOVE GTKMAS-DEPT-ID         TO GAUDRC-NEW-VALUE.
043600     MOVE WK-C-RUN-DATE          TO GAUDRC-RUN-DATE.
043700     WRITE GAUDRC-RECORD.
043800     MOVE SPACES                 TO WK-GSUG01.
043900     MOVE WK-GCLS01-ISSUE-CATEGORY TO WK-GSUG01-ISSUE-CATEGORY.
044000     MOVE GTKMAS-PRIORITY-LABEL  TO WK-GSUG01-PRIORITY-LABEL.
044100     CALL "GRVSUG01"             USING WK-GSUG01.
044200 D299-WRITE-TICKET-ROUTINE-EX.
044300     EXIT.
044400*---------------------------------------------------------------*
044500*  SEASONAL MEMORY UPDATE - ONLY WHEN WARD IS KNOWN AND EITHER   *
044600*  THE TICKET IS CRITICAL/HIGH OR THE CATEGORY RECURS SEASONALLY *
044700*---------------------------------------------------------------*
044800 D300-SEASONAL-MEMORY-ROUTINE.
044900*---------------------------------------------------------------*
045000     IF GTKMAS-WARD-ID = 0
045100         GO TO D399-SEASONAL-MEMORY-ROUTINE-EX
045200     END-IF.
045300     MOVE "N"                    TO WS-IS-RECURRING.
045400     IF GTKMAS-PRIORITY-LABEL = "CRITICAL" OR = "HIGH    "
045500         MOVE "Y"                TO WS-IS-RECURRING
045600     ELSE
045700         MOVE WK-GCLS01-ISSUE-CATEGORY TO WS-CAT-UPPER
045800         MOVE ZEROS              TO WK-N-SUB1
045900         PERFORM D310-CHECK-ONE-RECUR-WORD-ROUTINE
046000            THRU D319-CHECK-ONE-RECUR-WORD-ROUTINE-EX
046100            VARYING WK-N-SUB1 FROM 1 BY 1
046200            UNTIL WK-N-SUB1 > 17
046300     END-IF.
046400     IF NOT WS-RECURRING-CATEGORY
046500         GO TO D399-SEASONAL-MEMORY-ROUTINE-EX
046600     END-IF.
046700     MOVE "UPSERT"                TO WK-GMEM01-CALL-FUNCTION.
046800     MOVE GTKMAS-WARD-ID          TO WK-GMEM01-WARD-ID.
046900     MOVE WK-GCLS01-ISSUE-CATEGORY TO WK-GMEM01-ISSUE-CATEGORY.
047000     MOVE GTKMAS-DEPT-ID          TO WK-GMEM01-DEPT-ID.
047100     MOVE WS-RUN-MONTH            TO WK-GMEM01-MONTH.
047200     MOVE WS-RUN-YEAR             TO WK-GMEM01-YEAR.
047300     MOVE GTKMAS-PRIORITY-SCORE   TO WK-GMEM01-PRIORITY-SCORE.
047400     CALL "GRVMEM01"              USING WK-GMEM01.
047500     IF WK-GMEM01-ALERT-RAISED = "Y"
047600         MOVE WK-GMEM01-ALERT-LINE TO WK-ALERT-LINE
047700         WRITE WK-ALERT-LINE
047800         ADD 1                    TO WS-SEASONAL-COUNT
047900     END-IF.
048000 D399-SEASONAL-MEMORY-ROUTINE-EX.
048100     EXIT.
048200*---------------------------------------------------------------*
048300 D310-CHECK-ONE-RECUR-WORD-ROUTINE.
048400*---------------------------------------------------------------*
048500     IF WS-CAT-UPPER (1:20) = WS-RECUR-WORD (WK-N-SUB1)
048600         MOVE "Y"                TO WS-IS-RECURRING
048700     END-IF.
048800 D319-CHECK-ONE-RECUR-WORD-ROUTINE-EX.
048900     EXIT.
049000*---------------------------------------------------------------*
049100 Z000-END-PROGRAM-ROUTINE.
049200*---------------------------------------------------------------*
049300     MOVE "END-RUN"              TO WK-GMEM01-CALL-FUNCTION.
049400     CALL "GRVMEM01"             USING WK-GMEM01.
049500     CLOSE COMPLAINTS.
049600     CLOSE TICKETMASTER.
049700     CLOSE AUDITLOG.
049800     CLOSE ALERTS.
049900     DISPLAY "GRVIN01 - INTAKE RUN COMPLETE".
050000     DISPLAY "RECORDS READ . . . . . . . " WS-RECORDS-READ-COUNT.
050100     DISPLAY "TICKETS CREATED. . . . . . " WS-ACCEPTED-COUNT.
050200     DISPLAY "REJECTED - NO CONSENT. . . " WS-REJECT-CONSENT-COUNT.
050300     DISPLAY "REJECTED - CLARIFICATION . " WS-REJECT-CLARIFY-COUNT.
050400     DISPLAY "CREATED - CRITICAL . . . . " WS-CRITICAL-COUNT.
050500     DISPLAY "CREATED - HIGH . . . . . . " WS-HIGH-COUNT.
050600     DISPLAY "CREATED - MEDIUM . . . . . " WS-MEDIUM-COUNT.
050700     DISPLAY "CREATED - LOW. . . . . . . " WS-LOW-COUNT.
050800     DISPLAY "SEASONAL ALERTS RAISED . . " WS-SEASONAL-COUNT.
050900 Z999-END-PROGRAM-ROUTINE-EX.
051000     EXIT.
051100******************************************************************
051200************** END OF PROGRAM SOURCE -  GRVIN01 ****************
051300******************************************************************
