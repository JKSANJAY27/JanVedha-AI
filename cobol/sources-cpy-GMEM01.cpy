000100* GMEM01.CPYBK - LINKAGE FOR GRVMEM01 (ISSUE MEMORY/SEASONAL)
000200* HISTORY OF MODIFICATION:
000300* GRV027  25/09/1997  NSHENDE  - INITIAL VERSION, COMPANION TO
000400*                       GISSME.CPYBK
000500* GRV040  06/12/2002  PKULK    - ADDED CALL-FUNCTION "LIST" SO
000600*                       THE WARD OFFICE ENQUIRY SCREEN COULD
000700*                       ASK FOR A WARD'S SEASONAL ALERTS WITHOUT
000800*                       A SEPARATE PROGRAM.
000900*-----------------------------------------------------------------
001000     01  WK-GMEM01.
001100     05  WK-GMEM01-CALL-FUNCTION      PIC X(08).
001200         88  WK-GMEM01-FN-UPSERT             VALUE "UPSERT".
001300         88  WK-GMEM01-FN-LIST               VALUE "LIST".
001400         88  WK-GMEM01-FN-END-RUN            VALUE "END-RUN".
001500     05  WK-GMEM01-INPUT.
001600         10  WK-GMEM01-WARD-ID            PIC 9(04).
001700         10  WK-GMEM01-ISSUE-CATEGORY     PIC X(30).
001800         10  WK-GMEM01-DEPT-ID            PIC X(03).
001900         10  WK-GMEM01-MONTH              PIC 9(02).
002000         10  WK-GMEM01-YEAR               PIC 9(04).
002100         10  WK-GMEM01-PRIORITY-SCORE     PIC 9(03)V99.
002200     05  WK-GMEM01-OUTPUT.
002300         10  WK-GMEM01-ALERT-RAISED       PIC X(01).
002400         10  WK-GMEM01-ALERT-LINE         PIC X(132).
002500         10  WK-GMEM01-LIST-COUNT         PIC 9(02).
002600         10  WK-GMEM01-LIST-ENTRY OCCURS 10 TIMES.
002700             15  WK-GMEM01-L-CATEGORY     PIC X(30).
002800             15  WK-GMEM01-L-DEPT-ID      PIC X(03).
002900             15  WK-GMEM01-L-COUNT        PIC 9(04).
003000             15  WK-GMEM01-L-AVG-SEV      PIC 9(03)V9.
003100     05  FILLER                       PIC X(01).
