000100* GCLS01.CPYBK - LINKAGE FOR GRVCLS01 (KEYWORD CLASSIFIER)
000200* HISTORY OF MODIFICATION:
000300* GRV010  17/02/1993  NSHENDE  - INITIAL VERSION
000400*-----------------------------------------------------------------
000500     01  WK-GCLS01.
000600     05  WK-GCLS01-INPUT.
000700         10  WK-GCLS01-DESCRIPTION        PIC X(200).
000800     05  WK-GCLS01-OUTPUT.
000900         10  WK-GCLS01-DEPT-ID            PIC X(03).
001000         10  WK-GCLS01-DEPT-NAME          PIC X(30).
001100         10  WK-GCLS01-ISSUE-CATEGORY     PIC X(30).
001200         10  WK-GCLS01-CONFIDENCE         PIC 9V99.
001300         10  WK-GCLS01-NEEDS-CLARIFY      PIC X(01).
001400         10  WK-GCLS01-REQUIRES-REVIEW    PIC X(01).
001500     05  FILLER                       PIC X(01).
