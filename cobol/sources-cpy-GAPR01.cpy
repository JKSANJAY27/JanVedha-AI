000100* GAPR01.CPYBK - LINKAGE FOR GRVAPR01 (APPROVALS/OVERRIDES)
000200* HISTORY OF MODIFICATION:
000300* GRV030  20/01/1998  PKULK    - INITIAL VERSION
000400* GRV045  02/02/2005  PKULK    - ADDED OVERRIDE FUNCTION,
000500*                       SPLIT OUT OF WHAT WAS A BUDGET-ONLY
000600*                       SUBROUTINE AFTER THE COMMISSIONER ASKED
000700*                       FOR DIRECT PRIORITY OVERRIDE AUTHORITY.
000800*-----------------------------------------------------------------
000900     01  WK-GAPR01.
001000     05  WK-GAPR01-CALL-FUNCTION      PIC X(08).
001100         88  WK-GAPR01-FN-BUDGET              VALUE "BUDGET".
001200         88  WK-GAPR01-FN-OVERRIDE            VALUE "OVERRIDE".
001300     05  WK-GAPR01-INPUT.
001400         10  WK-GAPR01-ACTOR-ROLE         PIC X(15).
001500         10  WK-GAPR01-AMOUNT             PIC 9(09)V99.
001600         10  WK-GAPR01-AMOUNT-R REDEFINES
001700             WK-GAPR01-AMOUNT.
001800             15  WK-GAPR01-AMOUNT-WHOLE   PIC 9(09).
001900             15  WK-GAPR01-AMOUNT-PAISE   PIC 9(02).
002000*                        UNSCALED VIEW FOR THE AUDIT LINE -
002100*                        GAUDRC WANTS RUPEES AND PAISE SEPARATE.
002200         10  WK-GAPR01-OLD-SCORE          PIC 9(03)V99.
002300         10  WK-GAPR01-NEW-SCORE          PIC 9(03)V99.
002400     05  WK-GAPR01-OUTPUT.
002500         10  WK-GAPR01-APPROVED           PIC X(01).
002600         10  WK-GAPR01-DENY-REASON        PIC X(40).
002700         10  WK-GAPR01-RESULT-LABEL       PIC X(08).
002800*                        RECOMPUTED LABEL WHEN FN = OVERRIDE
002900     05  FILLER                       PIC X(01).
