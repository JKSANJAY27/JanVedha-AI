000100******************************************************************
000200*    GCMWS.CPYBK                                                  *
000300*    GRIEVANCE SYSTEM - COMMON WORKING STORAGE                    *
000400*    FILE STATUS CONDITIONS AND RUN-DATE WORK AREA SHARED BY      *
000500*    ALL GRV PROGRAMS AND SUBROUTINES.                            *
000600******************************************************************
000700* AMENDMENT HISTORY:
000800******************************************************************
000900* GRV001  04/02/1991  RDSHAH   - INITIAL VERSION, LIFTED OUT OF
001000*                       GRVIN01 SO THE BREACH/ACTION/STATS
001100*                       DRIVERS SHARE ONE SET OF STATUS LEVELS.
001200* GRV014  19/07/1994  RDSHAH   - ADDED WK-C-RUN-DATE-YYYYMMDD
001300*                       BREAKOUT, NEEDED BY GRVBR01 FOR SLA
001400*                       DEADLINE COMPARE.
001500******************************************************************
001600     05  WK-C-FILE-STATUS          PIC X(02) VALUE SPACES.
001700         88  WK-C-SUCCESSFUL                 VALUE "00".
001800         88  WK-C-DUPLICATE                  VALUE "22".
001900         88  WK-C-END-OF-FILE                VALUE "10".
002000     05  WK-C-RUN-DATE             PIC 9(08) VALUE ZEROS.
002100     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
002200         10  WK-C-RUN-CCYY         PIC 9(04).
002300         10  WK-C-RUN-MM           PIC 9(02).
002400         10  WK-C-RUN-DD           PIC 9(02).
002500     05  WK-N-REC-COUNT            PIC S9(09)  COMP VALUE ZEROS.
002600     05  WK-N-SUB1                 PIC S9(04)  COMP VALUE ZEROS.
002700     05  WK-N-SUB2                 PIC S9(04)  COMP VALUE ZEROS.
002800     05  FILLER                    PIC X(01).
